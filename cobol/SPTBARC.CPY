000100******************************************************************
000200* Copybook        :: SPTBARC
000300* Letzte Aenderung :: 2024-02-09
000400* Letzte Version   :: C.02.00
000500* Kurzbeschreibung :: Satzbild BAR-RECORD (Kursbalken SOLSPOT)
000600* Auftrag          :: SOLSPOT-1
000700*----------------------------------------------------------------*
000800* Vers.   | Datum      | von  | Kommentar                        *
000900*---------|------------|------|----------------------------------*
001000* A.00.00 | 1986-11-04 | HGW  | Neuerstellung (Kursarchiv)        SOL0001 
001100* A.01.00 | 1988-02-17 | HGW  | Feld KURS-VOLUMEN ergaenzt        SOL0014 
001200* A.02.00 | 1991-06-23 | BDK  | Redefinition Datumsfeld (J/M/T)   SOL0029 
001300* A.02.01 | 1993-09-02 | BDK  | Kommentare nachgezogen            SOL0031 
001400* B.00.00 | 1999-01-08 | RHM  | Jahr-2000: Datumsfelder auf 4-    SOL0052 
001500*         |            |      | stelliges Jahrhundert umgestellt  SOL0052 
001600* B.00.01 | 1999-03-15 | RHM  | Pruefung der Folgeaenderungen     SOL0055 
001700* B.01.00 | 2003-05-19 | KPN  | Uhrzeitredefinition (Std/Min) neu SOL0071 
001800* B.02.00 | 2009-10-02 | KPN  | Reservefelder aufgefuellt         SOL0098 
001900* C.00.00 | 2016-08-30 | SCH  | Volumenfeld auf 11,2 erweitert    SOL0140 
002000* C.01.00 | 2021-04-12 | SCH  | Umbau fuer SOLSPOT-Regelwerk:     SP10003 
002100*         |            |      | Satz uebernimmt jetzt einen       SP10003 
002200*         |            |      | Kursbalken (15-Minuten-Periode)   SP10003 
002300*         |            |      | des Handelssystems SOLSPOT        SP10003 
002400* C.02.00 | 2024-02-09 | kl   | EMA/RSI/ATR-Felder entfallen hier SP10041 
002500*         |            |      | (werden zur Laufzeit berechnet)   SP10041 
002600*----------------------------------------------------------------*
002700*
002800* Satzbeschreibung
002900* ----------------
003000* Ein Satz = ein Kursbalken (Open/High/Low/Close/Volumen) fuer das
003100* in SPTCFGC gefuehrte Handelssymbol, aufsteigend nach Zeit in der
003200* Datei BARS abgelegt.  Laufnummer BAR-SEQ ist aufsteigend und wird
003300* vom vorgelagerten Erfassungssystem vergeben, nicht hier geprueft.
003400*
003500******************************************************************
003600 01          SPT-BAR-RECORD.
003700     05      BAR-SEQ             PIC  9(06).
003800     05      BAR-DATUM.
003900        10   BAR-DATE            PIC  9(08).
004000        10   BAR-DATE-R REDEFINES BAR-DATE.
004100           15 BAR-DATE-JHJJ      PIC  9(04).
004200           15 BAR-DATE-MM        PIC  9(02).
004300           15 BAR-DATE-TT        PIC  9(02).
004400     05      BAR-ZEIT.
004500        10   BAR-TIME            PIC  9(04).
004600        10   BAR-TIME-R REDEFINES BAR-TIME.
004700           15 BAR-TIME-HH        PIC  9(02).
004800           15 BAR-TIME-MI        PIC  9(02).
004900     05      BAR-KURSE.
005000        10   BAR-OPEN            PIC S9(07)V9(04).
005100        10   BAR-HIGH            PIC S9(07)V9(04).
005200        10   BAR-LOW             PIC S9(07)V9(04).
005300        10   BAR-CLOSE           PIC S9(07)V9(04).
005400     05      BAR-VOLUME          PIC S9(11)V9(02).
005500     05      FILLER              PIC X(24).
