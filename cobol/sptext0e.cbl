?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000200
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. SPTEXT0M.
000600
000700 AUTHOR. K. LUETJE.
000800
000900 INSTALLATION. WSOFT RECHENZENTRUM - ANWENDUNG SOLSPOT.
001000
001100 DATE-WRITTEN. 1989-06-20.
001200
001300 DATE-COMPILED.
001400
001500 SECURITY. NUR FUER INTERNEN GEBRAUCH - ANWENDUNG SOLSPOT.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2024-03-05
001900* Letzte Version   :: F.01.00
002000* Kurzbeschreibung :: Ausstiegsregeln SPTEXT0M - prueft Stop-Loss,
002100*                     Take-Profit-1 und Trailing-Stop gegen den
002200*                     aktuellen Kurs und liefert Gewinn/Verlust
002300*                     in Waehrung und Prozent zurueck (U4).
002400* Auftrag          :: SOLSPOT-1 SOLSPOT-5
002500*                     12345678901234567
002600*----------------------------------------------------------------*
002700* Vers. | Datum      | von | Kommentar                            *
002800*-------|------------|-----|--------------------------------------*
002900*A.00.00|1989-06-20  | HGW | Neuerstellung SSFEIN0M               SOL0013 
003000*B.00.00|1999-01-08  | RHM | Jahr-2000: Datum 4-stellig           SOL0052 
003100*C.00.00|2012         | kl | Erweiterung um Fileinfo (FI)         SOL0119 
003200*D.00.00|2018-03-28   | kl | Letzte Fassung als                   SOL0149 
003300*E.00.00|2021-04-18  | SCH | Umbau fuer SOLSPOT-Regelwerk:        SP10012 
003400*        |            |     | Umgebungsabfrage entfaellt, Modul   SP10012 
003500*        |            |     | prueft jetzt SL/TP1/Trail           SP10012 
003600*F.00.00|2023-06-02  | SCH | Trailing-Stop-Formel nach            SP10027 
003700*F.01.00|2024-03-05  | kl  | Gewinn/Verlust-Berechnung ergaenzt   SP10047 
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200*
004300* SPTEXT0M prueft fuer eine offene Position in dieser Reihenfolge:
004400*   1. aktueller Kurs <= Stop-Loss          -> Ausstieg "STOP LOSS"
004500*   2. aktueller Kurs >= Take-Profit-1      -> Ausstieg "TAKE PROFIT 1"
004600*   3. Trailing-Stop aktiv (Trail-Faktor>0) -> Ausstieg "TRAILING STOP"
004700* Die Trailing-Stop-Formel steht hier bewusst so, wie sie im
004800* Pflichtenheft der Fachabteilung uebergeben wurde (Trail-Stop =
004900* Kurs * (1 - Trail-Faktor); Ausstieg wenn Kurs <= Trail-Stop) -
005000* dieser Vergleich ist fuer einen positiven Trail-Faktor praktisch
005100* nie erfuellt.  NICHT AENDERN ohne Ruecksprache Fachabteilung -
005200* siehe Notiz SP10027.
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_!$%&/=*+".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 WORKING-STORAGE SECTION.
007300*--------------------------------------------------------------------*
007400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007500*--------------------------------------------------------------------*
007600 01          COMP-FELDER.
007700     05      C4-DUMMY             PIC S9(04) COMP    VALUE ZERO.
007800
007900     05      C4-X.
008000      10                         PIC X value low-value.
008100      10     C4-X2               PIC X.
008200     05      C4-NUM redefines C4-X
008300                                 PIC S9(04) COMP.
008400
008500*--------------------------------------------------------------------*
008600* Felder mit konstantem Inhalt: Praefix K
008700*--------------------------------------------------------------------*
008800 01          KONSTANTE-FELDER.
008900     05      K-MODUL             PIC X(08)          VALUE "SPTEXT0M".
009000
009100*----------------------------------------------------------------*
009200* Conditional-Felder
009300*----------------------------------------------------------------*
009400 01          SCHALTER.
009500     05      PRG-STATUS          PIC 9.
009600          88 PRG-OK                          VALUE ZERO.
009700
009800*--------------------------------------------------------------------*
009900* weitere Arbeitsfelder
010000*--------------------------------------------------------------------*
010100 01          WORK-FELDER.
010200     05      W-TRAIL-STOP         PIC S9(07)V9(04).
010201     05      W-TRAIL-STOP-R REDEFINES W-TRAIL-STOP.
010202         10  W-TRAIL-STOP-VK     PIC S9(07).
010203         10  W-TRAIL-STOP-NK     PIC  9(04).
010300     05      W-PNL-PCT            PIC S9(03)V9(04).
010400     05      W-DIFF-PREIS         PIC S9(07)V9(04).
010500     05      W-DIFF-PREIS-X REDEFINES W-DIFF-PREIS
010600                                 PIC X(11).
010700     05      W-DIFF-JE-EINH       PIC S9(05)V9(04).
010800     05      W-DIFF-JE-EINH-X REDEFINES W-DIFF-JE-EINH
010900                                 PIC X(09).
011000
011100 LINKAGE SECTION.
011200
011300*-->    Uebergabe aus Hauptprogramm
011400 01     LINK-REC.
011500    05  LINK-RC                  PIC S9(04) COMP.
011600    05  LINK-CURRENT-PRICE       PIC S9(07)V9(04).
011700    05  LINK-ENTRY-PRICE         PIC S9(07)V9(04).
011800    05  LINK-SL                  PIC S9(07)V9(04).
011900    05  LINK-TP1                 PIC S9(07)V9(04).
012000    05  LINK-TRAIL-MULT          PIC  SV9(04).
012100    05  LINK-QTY                 PIC S9(07)V9(06).
012200    05  LINK-EXIT-FLAG           PIC  X(01).
012300          88 LINK-EXIT-YES                    VALUE "Y".
012400          88 LINK-EXIT-NO                     VALUE "N".
012500    05  LINK-EXIT-PRICE          PIC S9(07)V9(04).
012600    05  LINK-EXIT-REASON         PIC  X(20).
012700    05  LINK-PNL-USDT            PIC S9(09)V9(02).
012800    05  LINK-PNL-PCT             PIC S9(03)V9(04).
012900    05  LINK-ALERT-LEVEL         PIC  X(05).
013000
013100 PROCEDURE DIVISION USING LINK-REC.
013200******************************************************************
013300* Steuerungs-Section
013400******************************************************************
013500 A100-STEUERUNG SECTION.
013600 A100-00.
013700     IF  SHOW-VERSION
013800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
013900         EXIT PROGRAM
014000     END-IF
014100
014200     SET LINK-EXIT-NO TO TRUE
014300     MOVE ZERO   TO LINK-EXIT-PRICE LINK-PNL-USDT LINK-PNL-PCT
014400     MOVE SPACES TO LINK-EXIT-REASON LINK-ALERT-LEVEL
014500
014600     PERFORM E100-TEST-STOP
014700     IF LINK-EXIT-NO
014800        PERFORM E200-TEST-TAKE-PROFIT
014900     END-IF
015000     IF LINK-EXIT-NO
015100        PERFORM E300-TEST-TRAIL
015200     END-IF
015300
015400     IF LINK-EXIT-YES
015500        PERFORM E400-BERECHNE-PNL
015600     END-IF
015700
015800     MOVE ZERO TO LINK-RC
015900     EXIT PROGRAM
016000     .
016100 A100-99.
016200     EXIT.
016300
016400******************************************************************
016500* E100 - Stop-Loss pruefen
016600******************************************************************
016700 E100-TEST-STOP SECTION.
016800 E100-00.
016900     IF LINK-CURRENT-PRICE NOT > LINK-SL
017000        SET LINK-EXIT-YES TO TRUE
017100        MOVE LINK-SL      TO LINK-EXIT-PRICE
017200        MOVE "STOP LOSS"  TO LINK-EXIT-REASON
017300     END-IF
017400     .
017500 E100-99.
017600     EXIT.
017700
017800******************************************************************
017900* E200 - Take-Profit-1 pruefen
018000******************************************************************
018100 E200-TEST-TAKE-PROFIT SECTION.
018200 E200-00.
018300     IF LINK-CURRENT-PRICE NOT < LINK-TP1
018400        SET LINK-EXIT-YES      TO TRUE
018500        MOVE LINK-TP1          TO LINK-EXIT-PRICE
018600        MOVE "TAKE PROFIT 1"   TO LINK-EXIT-REASON
018700     END-IF
018800     .
018900 E200-99.
019000     EXIT.
019100
019200******************************************************************
019300* E300 - Trailing-Stop pruefen (Formel siehe Programmkopf)
019400******************************************************************
019500 E300-TEST-TRAIL SECTION.
019600 E300-00.
019700     IF LINK-TRAIL-MULT > ZERO
019800        COMPUTE W-TRAIL-STOP ROUNDED =
019900                LINK-CURRENT-PRICE * (1 - LINK-TRAIL-MULT)
020000        IF LINK-CURRENT-PRICE NOT > W-TRAIL-STOP
020100           SET LINK-EXIT-YES       TO TRUE
020200           MOVE LINK-CURRENT-PRICE TO LINK-EXIT-PRICE
020300           MOVE "TRAILING STOP"    TO LINK-EXIT-REASON
020400        END-IF
020500     END-IF
020600     .
020700 E300-99.
020800     EXIT.
020900
021000******************************************************************
021100* E400 - Gewinn/Verlust in Waehrung und Prozent berechnen
021200******************************************************************
021300 E400-BERECHNE-PNL SECTION.
021400 E400-00.
021500     COMPUTE W-DIFF-PREIS ROUNDED =
021600             LINK-EXIT-PRICE - LINK-ENTRY-PRICE
021700
021800     COMPUTE LINK-PNL-USDT ROUNDED =
021900             W-DIFF-PREIS * LINK-QTY
022000
022100     IF LINK-ENTRY-PRICE > ZERO
022200        COMPUTE W-DIFF-JE-EINH ROUNDED =
022300                W-DIFF-PREIS / LINK-ENTRY-PRICE
022400        COMPUTE LINK-PNL-PCT ROUNDED =
022500                W-DIFF-JE-EINH * 100
022600     ELSE
022700        MOVE ZERO TO LINK-PNL-PCT
022800     END-IF
022900
023000     IF LINK-PNL-USDT NOT < ZERO
023100        MOVE "INFO " TO LINK-ALERT-LEVEL
023200     ELSE
023300        MOVE "WARN " TO LINK-ALERT-LEVEL
023400     END-IF
023500     .
023600 E400-99.
023700     EXIT.
023800
023900******************************************************************
024000* ENDE Source-Programm
024100******************************************************************
