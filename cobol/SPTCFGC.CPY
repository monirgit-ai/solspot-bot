000100******************************************************************
000200* Copybook        :: SPTCFGC
000300* Letzte Aenderung :: 2024-02-09
000400* Letzte Version   :: C.00.00
000500* Kurzbeschreibung :: Satzbild CONTROL-PARAMETERS (Laufparameter)
000600* Auftrag          :: SOLSPOT-1
000700*----------------------------------------------------------------*
000800* Vers.   | Datum      | von  | Kommentar                        *
000900*---------|------------|------|----------------------------------*
001000* A.00.00 | 1993-03-09 | BDK  | Neuerstellung Parametersatz       SOL0033 
001100* A.01.00 | 1999-04-19 | RHM  | Jahr-2000: keine Datumsfelder     SOL0057 
001200*         |            |      | nur zur Vollstaendigkeit vermerkt SOL0057 
001300* B.00.00 | 2008-11-12 | KPN  | Lotgroessen-Feld auf 6 Dezimalen  SOL0094 
001400*         |            |      | erweitert (Bruchstuecke moeglich) SOL0094 
001500* C.00.00 | 2021-04-12 | SCH  | Umbau fuer SOLSPOT-Regelwerk:     SP10002 
001600*         |            |      | Parametersatz CFG-* ersetzt       SP10002 
001700*         |            |      | res Parametersatzbild             SP10002 
001800*         |            |      | Vorgabewerte siehe                SP10002 
001900*----------------------------------------------------------------*
002000*
002100* Satzbeschreibung
002200* ----------------
002300* SPT-CFG-RECORD enthaelt die zur Laufzeit aktiven Parameterwerte,
002400* von CFGDRV0M aus der Datei CONTROL (Key=Value, Line-Sequential)
002500* geladen.  SPT-CFG-DEFAULTS liefert die Vorgabewerte, die CFGDRV0M
002600* einsetzt, wenn ein Schluessel in CONTROL fehlt.
002700*
002800******************************************************************
002900 01          SPT-CFG-RECORD.
003000     05      CFG-SYMBOL          PIC  X(10).
003100     05      CFG-INITIAL-EQUITY  PIC S9(09)V9(02).
003200     05      CFG-RISK-PER-TRADE-PCT
003300                                 PIC  SV9(04).
003400     05      CFG-DAILY-LOSS-STOP-PCT
003500                                 PIC  SV9(04).
003600     05      CFG-COOLDOWN-BARS   PIC  9(03).
003700     05      CFG-LOT-STEP        PIC S9V9(06).
003800     05      CFG-MAX-DRAWDOWN-PCT
003900                                 PIC S9(03)V9(02).
004000     05      CFG-MAX-API-FAILURES
004100                                 PIC  9(03).
004200     05      CFG-MAX-TRADES-PER-DAY
004300                                 PIC  9(03).
004400     05      CFG-TRAIL-MULT      PIC  SV9(04).
004500     05      FILLER              PIC X(20).
004600
004700 01          SPT-CFG-DEFAULTS.
004800     05      K-DFLT-SYMBOL            PIC  X(10)
004900                                      VALUE "SOLUSDT".
005000     05      K-DFLT-INITIAL-EQUITY    PIC S9(09)V9(02)
005100                                      VALUE 10000.00.
005200     05      K-DFLT-RISK-PER-TRADE    PIC  SV9(04)
005300                                      VALUE .0100.
005400     05      K-DFLT-DAILY-LOSS-STOP   PIC  SV9(04)
005500                                      VALUE .0500.
005600     05      K-DFLT-COOLDOWN-BARS     PIC  9(03)
005700                                      VALUE 1.
005800     05      K-DFLT-LOT-STEP          PIC S9V9(06)
005900                                      VALUE .001000.
006000     05      K-DFLT-MAX-DRAWDOWN      PIC S9(03)V9(02)
006100                                      VALUE 12.00.
006200     05      K-DFLT-MAX-API-FAILURES  PIC  9(03)
006300                                      VALUE 5.
006400     05      K-DFLT-MAX-TRDS-PER-DAY  PIC  9(03)
006500                                      VALUE 20.
006600     05      K-DFLT-TRAIL-MULT        PIC  SV9(04)
006700                                      VALUE .0200.
006800     05      FILLER                   PIC X(20).
