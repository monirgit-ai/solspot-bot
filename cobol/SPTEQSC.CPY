000100******************************************************************
000200* Copybook        :: SPTEQSC
000300* Letzte Aenderung :: 2021-04-14
000400* Letzte Version   :: B.00.00
000500* Kurzbeschreibung :: Satzbild EQUITY-SNAPSHOT-RECORD SOLSPOT
000600* Auftrag          :: SOLSPOT-1
000700*----------------------------------------------------------------*
000800* Vers.   | Datum      | von  | Kommentar                        *
000900*---------|------------|------|----------------------------------*
001000* A.00.00 | 1989-08-22 | HGW  | Neuerstellung                     SOL0018 
001100* A.01.00 | 1998-10-05 | RHM  | Jahr-2000: Datum 4-stellig        SOL0049 
001200* A.02.00 | 2005-02-28 | KPN  | Feldlaenge Equity auf 9,2         SOL0082 
001300* B.00.00 | 2021-04-14 | SCH  | Umbau fuer SOLSPOT-Regelwerk:     SP10004 
001400*         |            |      | laufende Kontostandsaufzeichnung  SP10004 
001500*         |            |      | fuer Kill-Switch und Tagesreport  SP10004 
001600*----------------------------------------------------------------*
001700*
001800* Satzbeschreibung
001900* ----------------
002000* Ein Satz = eine Momentaufnahme des Kontostands (Equity), zeitlich
002100* aufsteigend in der Datei EQUITY.  Wird von KSWDRV1O fuer die
002200* Spitzenwert- und Drawdown-Ueberwachung und von DLYDRV0O fuer den
002300* Tages-P&L gelesen.
002400*
002500******************************************************************
002600 01          SPT-EQUITY-RECORD.
002700     05      EQS-DATUM.
002800        10   EQS-DATE            PIC  9(08).
002900        10   EQS-DATE-R  REDEFINES EQS-DATE.
003000           15 EQS-JHJJ           PIC  9(04).
003100           15 EQS-MM             PIC  9(02).
003200           15 EQS-TT             PIC  9(02).
003300     05      EQS-ZEIT.
003400        10   EQS-TIME            PIC  9(04).
003500        10   EQS-TIME-R  REDEFINES EQS-TIME.
003600           15 EQS-HH             PIC  9(02).
003700           15 EQS-MI             PIC  9(02).
003800     05      EQS-EQUITY          PIC S9(09)V9(02).
003900     05      FILLER              PIC X(10).
