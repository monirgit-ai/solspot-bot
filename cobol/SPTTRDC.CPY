000100******************************************************************
000200* Copybook        :: SPTTRDC
000300* Letzte Aenderung :: 2024-02-12
000400* Letzte Version   :: C.01.00
000500* Kurzbeschreibung :: Satzbild TRADE-RECORD (Positionsbuch SOLSPOT)
000600* Auftrag          :: SOLSPOT-1
000700*----------------------------------------------------------------*
000800* Vers.   | Datum      | von  | Kommentar                        *
000900*---------|------------|------|----------------------------------*
001000* A.00.00 | 1987-05-11 | HGW  | Neuerstellung Positionssatz       SOL0007 
001100* A.01.00 | 1990-01-29 | BDK  | Feld AUFTR-STATUS (offen/zu) neu  SOL0022 
001200* A.02.00 | 1994-11-03 | BDK  | Stop/Ziel-Kurse aufgenommen       SOL0034 
001300* B.00.00 | 1998-12-21 | RHM  | Jahr-2000: Datumsfelder auf 4-    SOL0051 
001400*         |            |      | stelliges Jahrhundert umgestellt  SOL0051 
001500* B.01.00 | 2002-07-04 | KPN  | Trailing-Stop-Faktor ergaenzt     SOL0068 
001600* B.02.00 | 2011-03-16 | SCH  | Gewinn/Verlust in Prozent         SOL0112 
001700* B.02.01 | 2011-03-18 | SCH  | Rundungsregeln im Kommentar       SOL0113 
001800* C.00.00 | 2021-04-12 | SCH  | Umbau fuer SOLSPOT-Regelwerk:     SP10003 
001900*         |            |      | Satz fuehrt jetzt eine einzelne   SP10003 
002000*         |            |      | Position je Symbol bis Schluss    SP10003 
002100* C.01.00 | 2024-02-12 | kl   | Exit-Grund auf X(20) erweitert,   SP10042 
002200*         |            |      | Klartexte siehe U4 im Pflichtenh. SP10042 
002300*----------------------------------------------------------------*
002400*
002500* Satzbeschreibung
002600* ----------------
002700* Ein Satz = eine Position (Trade) der Datei TRADES.  TRD-EXIT-DATE
002800* und TRD-EXIT-TIME = Null, solange die Position offen ist
002900* (TRD-STATUS = "O").  Die Datei wird von EXTDRV0O satzweise neu
003000* geschrieben (REWRITE), von RSKDRV0O um neue Positionen ergaenzt.
003100*
003200******************************************************************
003300 01          SPT-TRADE-RECORD.
003400     05      TRD-ID              PIC  9(06).
003500     05      TRD-SYMBOL          PIC  X(10).
003600     05      TRD-ENTRY.
003700        10   TRD-ENTRY-DATE      PIC  9(08).
003800        10   TRD-ENTRY-DATE-R REDEFINES TRD-ENTRY-DATE.
003900           15 TRD-ENTRY-JHJJ     PIC  9(04).
004000           15 TRD-ENTRY-MM       PIC  9(02).
004100           15 TRD-ENTRY-TT       PIC  9(02).
004200        10   TRD-ENTRY-TIME      PIC  9(04).
004300     05      TRD-EXIT.
004400        10   TRD-EXIT-DATE       PIC  9(08).
004500        10   TRD-EXIT-DATE-R  REDEFINES TRD-EXIT-DATE.
004600           15 TRD-EXIT-JHJJ      PIC  9(04).
004700           15 TRD-EXIT-MM        PIC  9(02).
004800           15 TRD-EXIT-TT        PIC  9(02).
004900        10   TRD-EXIT-TIME       PIC  9(04).
005000     05      TRD-QTY             PIC S9(07)V9(06).
005100     05      TRD-ENTRY-PRICE     PIC S9(07)V9(04).
005200     05      TRD-EXIT-PRICE      PIC S9(07)V9(04).
005300     05      TRD-SL              PIC S9(07)V9(04).
005400     05      TRD-TP1             PIC S9(07)V9(04).
005500     05      TRD-TRAIL-MULT      PIC S9V9(04).
005600     05      TRD-PNL-USDT        PIC S9(09)V9(02).
005700     05      TRD-PNL-PCT         PIC S9(03)V9(04).
005800     05      TRD-EXIT-REASON     PIC  X(20).
005900     05      TRD-STATUS          PIC  X(01).
006000          88 TRD-OPEN                     VALUE "O".
006100          88 TRD-CLOSED                   VALUE "C".
006200     05      FILLER              PIC X(18).
