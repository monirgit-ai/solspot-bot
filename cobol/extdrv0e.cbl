?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000200
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. EXTDRV0O.
000600
000700 AUTHOR. K. LUETJE.
000800
000900 INSTALLATION. WSOFT RECHENZENTRUM - ANWENDUNG SOLSPOT.
001000
001100 DATE-WRITTEN. 1989-06-14.
001200
001300 DATE-COMPILED.
001400
001500 SECURITY. NUR FUER INTERNEN GEBRAUCH - ANWENDUNG SOLSPOT.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2024-03-05
001900* Letzte Version   :: F.01.00
002000* Kurzbeschreibung :: Ausstiegslauf EXTDRV0O - prueft je offener
002100*                     Position Stop-Loss/Take-Profit-1/Trailing-
002200*                     Stop gegen den aktuellen Kurs und schreibt
002300*                     Gewinn/Verlust fort (U4).
002400* Auftrag          :: SOLSPOT-1 SOLSPOT-5
002500*                     12345678901234567
002600*----------------------------------------------------------------*
002700* Vers. | Datum      | von | Kommentar                            *
002800*-------|------------|-----|--------------------------------------*
002900*A.00.00|1989-06-14  | HGW | Neuerstellung Testdriver SSFEIN0     SOL0012 
003000*A.01.00|1994-01-09  | BDK | Fehlerbehandlung WSYS022 ergaenzt    SOL0031 
003100*B.00.00|1999-01-08  | RHM | Jahr-2000: Datum 4-stellig           SOL0052 
003200*C.00.00|2012         | kl | Erweiterung um Fileinfo-Abfrage (FI) SOL0119 
003300*D.00.00|2018-03-28   | kl | Letzte Fassung als                   SOL0148 
003400*E.00.00|2021-04-18  | SCH | Umbau fuer SOLSPOT-Regelwerk:        SP10011 
003500*        |            |     | SSFEIN0 entfaellt, Ausstiegsregeln  SP10011 
003600*        |            |     | (SL/TP1/Trail) jetzt in SPTEXT0M    SP10011 
003700*F.00.00|2023-06-02  | SCH | Offene Position je Kurs aus BARS neu SP10026 
003800*F.01.00|2024-03-05  | kl  | ALERT-Schreiben bei Ausstieg         SP10046 
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300*
004400* EXTDRV0O liest den letzten Kurs aus BARS und geht anschliessend
004500* die Datei TRADES Satz fuer Satz durch.  Fuer jede offene Position
004600* (TRD-STATUS = "O") im gesteuerten Symbol wird SPTEXT0M aufgerufen;
004700* meldet SPTEXT0M einen Ausstieg, wird der Satz mit REWRITE
004800* geschlossen und ein ALERT geschrieben.
004900*
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     SWITCH-15 IS ANZEIGE-VERSION
005600         ON STATUS IS SHOW-VERSION
005700     CLASS ALPHNUM IS "0123456789"
005800                      "abcdefghijklmnopqrstuvwxyz"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                      " .,;-_!$%&/=*+".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT BARS              ASSIGN TO "BARS"
006500                               FILE STATUS IS BR-FILE-STATUS.
006600     SELECT TRADES            ASSIGN TO "TRADES"
006700                               FILE STATUS IS FILE-STATUS.
006800     SELECT ALERTS            ASSIGN TO "ALERTS"
006900                               FILE STATUS IS AL-FILE-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  BARS
007500     LABEL RECORDS ARE STANDARD.
007600 01  BAR-FILE-RECORD.
007700     COPY SPTBARC.
007800
007900 FD  TRADES
008000     LABEL RECORDS ARE STANDARD.
008100 01  TRADE-FILE-RECORD.
008200     COPY SPTTRDC.
008300
008400 FD  ALERTS
008500     LABEL RECORDS ARE STANDARD.
008600 01  ALERT-FILE-RECORD.
008700     COPY SPTALRC.
008800
008900 WORKING-STORAGE SECTION.
009000*--------------------------------------------------------------------*
009100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009200*--------------------------------------------------------------------*
009300 01          COMP-FELDER.
009400     05      C4-TRD-CNT          PIC S9(04) COMP    VALUE ZERO.
009500     05      C4-EXIT-CNT         PIC S9(04) COMP    VALUE ZERO.
009600
009700     05      C4-X.
009800      10                         PIC X value low-value.
009900      10     C4-X2               PIC X.
010000     05      C4-NUM redefines C4-X
010100                                 PIC S9(04) COMP.
010200
010300*--------------------------------------------------------------------*
010400* Display-Felder: Praefix D
010500*--------------------------------------------------------------------*
010600 01          DISPLAY-FELDER.
010700     05      D-NUM4              PIC -9(04).
010800     05      D-PREIS             PIC ---9(04).9(04).
010900
011000*--------------------------------------------------------------------*
011100* Felder mit konstantem Inhalt: Praefix K
011200*--------------------------------------------------------------------*
011300 01          KONSTANTE-FELDER.
011400     05      K-MODUL             PIC X(08)          VALUE "EXTDRV0O".
011500
011600*----------------------------------------------------------------*
011700* Conditional-Felder
011800*----------------------------------------------------------------*
011900 01          SCHALTER.
012000     05      BR-FILE-STATUS      PIC X(02).
012100          88 BR-FILE-OK                      VALUE "00".
012200          88 BR-FILE-EOF                     VALUE "10".
012300     05      FILE-STATUS         PIC X(02).
012400          88 FILE-OK                         VALUE "00".
012500          88 FILE-EOF                        VALUE "10".
012600     05      AL-FILE-STATUS      PIC X(02).
012700     05      PRG-STATUS          PIC 9.
012800          88 PRG-OK                          VALUE ZERO.
012900          88 PRG-ABBRUCH                     VALUE 2.
013000
013100*--------------------------------------------------------------------*
013200* weitere Arbeitsfelder
013300*--------------------------------------------------------------------*
013400 01          WORK-FELDER.
013500     05      W-CURRENT-PRICE      PIC S9(07)V9(04) VALUE ZERO.
013501     05      W-CURRENT-PRICE-R REDEFINES W-CURRENT-PRICE.
013502         10  W-CURRENT-PRICE-VK  PIC S9(07).
013503         10  W-CURRENT-PRICE-NK  PIC  9(04).
013600     05      W-TODAY-DATE         PIC  9(08).
013700     05      W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
013800         10  W-TODAY-JHJJ         PIC  9(04).
013900         10  W-TODAY-MM           PIC  9(02).
014000         10  W-TODAY-TT           PIC  9(02).
014100
014200     05      TAL-TIME.
014300         10  TAL-TIME-N          PIC 9(18) COMP.
014400         10  TAL-TIME-D REDEFINES TAL-TIME-N.
014500             15                  PIC 9(06).
014600             15 TAL-JHJJ         PIC 9(04).
014700             15 TAL-MM           PIC 9(02).
014800             15 TAL-TT           PIC 9(02).
014900             15 TAL-HH           PIC 9(02).
015000             15 TAL-MI           PIC 9(02).
015100
015200     COPY SPTCFGC.
015300
015400*--------------------------------------------------------------------*
015500* Parameter fuer Aufruf CFGDRV0M
015600*--------------------------------------------------------------------*
015700 01          CFG-LINK-REC.
015800     05      CFG-LINK-RC          PIC S9(04) COMP.
015900     05      CFG-LINK-DATA.
016000        10   CFG-LINK-SYMBOL      PIC X(10).
016100        10   CFG-LINK-INITIAL-EQUITY
016200                                  PIC S9(09)V9(02).
016300        10   CFG-LINK-RISK-PCT    PIC  SV9(04).
016400        10   CFG-LINK-DLY-LOSS-PCT
016500                                  PIC  SV9(04).
016600        10   CFG-LINK-COOLDOWN-BARS
016700                                  PIC  9(03).
016800        10   CFG-LINK-LOT-STEP    PIC S9V9(06).
016900        10   CFG-LINK-MAX-DRAWDOWN
017000                                  PIC S9(03)V9(02).
017100        10   CFG-LINK-MAX-API-FAIL
017200                                  PIC  9(03).
017300        10   CFG-LINK-MAX-TRD-DAY PIC  9(03).
017400        10   CFG-LINK-TRAIL-MULT  PIC  SV9(04).
017500
017600*--------------------------------------------------------------------*
017700* Parameter fuer Aufruf SPTEXT0M
017800*--------------------------------------------------------------------*
017900 01          EXT-LINK-REC.
018000     05      EXT-LINK-RC          PIC S9(04) COMP.
018100     05      EXT-CURRENT-PRICE    PIC S9(07)V9(04).
018200     05      EXT-ENTRY-PRICE      PIC S9(07)V9(04).
018300     05      EXT-SL               PIC S9(07)V9(04).
018400     05      EXT-TP1              PIC S9(07)V9(04).
018500     05      EXT-TRAIL-MULT       PIC  SV9(04).
018600     05      EXT-QTY              PIC S9(07)V9(06).
018700     05      EXT-EXIT-FLAG        PIC  X(01).
018800          88 EXT-EXIT-YES                    VALUE "Y".
018900          88 EXT-EXIT-NO                     VALUE "N".
019000     05      EXT-EXIT-PRICE       PIC S9(07)V9(04).
019100     05      EXT-EXIT-REASON      PIC  X(20).
019200     05      EXT-PNL-USDT         PIC S9(09)V9(02).
019300     05      EXT-PNL-PCT          PIC S9(03)V9(04).
019400     05      EXT-ALERT-LEVEL      PIC  X(05).
019500
019600 PROCEDURE DIVISION.
019700******************************************************************
019800* Steuerungs-Section
019900******************************************************************
020000 A100-STEUERUNG SECTION.
020100 A100-00.
020200     IF  SHOW-VERSION
020300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
020400         STOP RUN
020500     END-IF
020600
020700     PERFORM B000-VORLAUF
020800     IF PRG-OK
020900        PERFORM B100-VERARBEITUNG
021000     END-IF
021100     PERFORM B090-ENDE
021200     STOP RUN
021300     .
021400 A100-99.
021500     EXIT.
021600
021700******************************************************************
021800* Vorlauf - Parameter und letzten Kurs holen
021900******************************************************************
022000 B000-VORLAUF SECTION.
022100 B000-00.
022200     INITIALIZE SCHALTER
022300     CALL "CFGDRV0M" USING CFG-LINK-REC
022400
022500     PERFORM U200-TIMESTAMP
022600     MOVE TAL-JHJJ TO W-TODAY-JHJJ
022700     MOVE TAL-MM   TO W-TODAY-MM
022800     MOVE TAL-TT   TO W-TODAY-TT
022900
023000     OPEN INPUT BARS
023100     IF NOT BR-FILE-OK
023200        DISPLAY K-MODUL ": BARS OPEN FEHLER " BR-FILE-STATUS
023300        SET PRG-ABBRUCH TO TRUE
023400        EXIT SECTION
023500     END-IF
023600     PERFORM F110-LESE-BAR UNTIL BR-FILE-EOF
023700     CLOSE BARS
023800
023900     IF W-CURRENT-PRICE NOT > ZERO
024000        DISPLAY K-MODUL ": KEINE KURSDATEN IN BARS"
024100        SET PRG-ABBRUCH TO TRUE
024200     END-IF
024300     .
024400 B000-99.
024500     EXIT.
024600
024700 F110-LESE-BAR SECTION.
024800 F110-00.
024900     READ BARS
025000        AT END SET BR-FILE-EOF TO TRUE
025100        NOT AT END
025200           MOVE BAR-CLOSE OF BAR-FILE-RECORD TO W-CURRENT-PRICE
025300     END-READ
025400     .
025500 F110-99.
025600     EXIT.
025700
025800******************************************************************
025900* Hauptverarbeitung - TRADES satzweise durchgehen
026000******************************************************************
026100 B100-VERARBEITUNG SECTION.
026200 B100-00.
026300     OPEN I-O TRADES
026400     IF NOT FILE-OK
026500        DISPLAY K-MODUL ": TRADES OPEN FEHLER " FILE-STATUS
026600        SET PRG-ABBRUCH TO TRUE
026700        EXIT SECTION
026800     END-IF
026900
027000     PERFORM F200-LESE-SATZ
027100        UNTIL FILE-EOF
027200
027300     CLOSE TRADES
027400
027500     MOVE C4-EXIT-CNT TO D-NUM4
027600     DISPLAY K-MODUL ": ABGESCHLOSSENE POSITIONEN=" D-NUM4
027700     .
027800 B100-99.
027900     EXIT.
028000
028100 F200-LESE-SATZ SECTION.
028200 F200-00.
028300     READ TRADES NEXT RECORD
028400        AT END SET FILE-EOF TO TRUE
028500        NOT AT END
028600           ADD 1 TO C4-TRD-CNT
028700           IF TRD-STATUS OF TRADE-FILE-RECORD = "O"
028800           AND TRD-SYMBOL OF TRADE-FILE-RECORD = CFG-LINK-SYMBOL
028900              PERFORM D100-PRUEFE-AUSSTIEG
029000           END-IF
029100     END-READ
029200     .
029300 F200-99.
029400     EXIT.
029500
029600******************************************************************
029700* D100 - Ausstiegsregeln pruefen (CALL SPTEXT0M)
029800******************************************************************
029900 D100-PRUEFE-AUSSTIEG SECTION.
030000 D100-00.
030100     INITIALIZE EXT-LINK-REC
030200     MOVE W-CURRENT-PRICE                       TO EXT-CURRENT-PRICE
030300     MOVE TRD-ENTRY-PRICE OF TRADE-FILE-RECORD   TO EXT-ENTRY-PRICE
030400     MOVE TRD-SL OF TRADE-FILE-RECORD            TO EXT-SL
030500     MOVE TRD-TP1 OF TRADE-FILE-RECORD           TO EXT-TP1
030600     MOVE TRD-TRAIL-MULT OF TRADE-FILE-RECORD    TO EXT-TRAIL-MULT
030700     MOVE TRD-QTY OF TRADE-FILE-RECORD           TO EXT-QTY
030800
030900     CALL "SPTEXT0M" USING EXT-LINK-REC
031000
031100     IF EXT-EXIT-YES
031200        MOVE EXT-EXIT-PRICE  TO TRD-EXIT-PRICE OF TRADE-FILE-RECORD
031300        MOVE W-TODAY-DATE    TO TRD-EXIT-DATE  OF TRADE-FILE-RECORD
031400        COMPUTE TRD-EXIT-TIME OF TRADE-FILE-RECORD =
031500                TAL-HH * 100 + TAL-MI
031600        MOVE EXT-PNL-USDT    TO TRD-PNL-USDT OF TRADE-FILE-RECORD
031700        MOVE EXT-PNL-PCT     TO TRD-PNL-PCT  OF TRADE-FILE-RECORD
031800        MOVE EXT-EXIT-REASON TO TRD-EXIT-REASON OF TRADE-FILE-RECORD
031900        SET TRD-CLOSED       OF TRADE-FILE-RECORD TO TRUE
032000
032100        REWRITE TRADE-FILE-RECORD
032200
032300        ADD 1 TO C4-EXIT-CNT
032400        PERFORM G100-SCHREIBE-ALERT
032500     END-IF
032600     .
032700 D100-99.
032800     EXIT.
032900
033000******************************************************************
033100* G100 - ALERT zum Ausstieg schreiben
033200******************************************************************
033300 G100-SCHREIBE-ALERT SECTION.
033400 G100-00.
033500     MOVE SPACES TO ALERT-FILE-RECORD
033600     MOVE W-TODAY-DATE       TO ALR-DATE OF ALERT-FILE-RECORD
033700     COMPUTE ALR-TIME OF ALERT-FILE-RECORD = TAL-HH * 100 + TAL-MI
033800     MOVE EXT-ALERT-LEVEL    TO ALR-LEVEL OF ALERT-FILE-RECORD
033900     MOVE TRD-ID OF TRADE-FILE-RECORD TO D-NUM4
034000     STRING "EXIT POSITION=" DELIMITED BY SIZE
034100            D-NUM4           DELIMITED BY SIZE
034200            " GRUND="        DELIMITED BY SIZE
034300            EXT-EXIT-REASON  DELIMITED BY SIZE
034400       INTO ALR-MESSAGE OF ALERT-FILE-RECORD
034500     END-STRING
034600
034700     OPEN EXTEND ALERTS
034800     WRITE ALERT-FILE-RECORD
034900     CLOSE ALERTS
035000     .
035100 G100-99.
035200     EXIT.
035300
035400******************************************************************
035500* Ende-Verarbeitung
035600******************************************************************
035700 B090-ENDE SECTION.
035800 B090-00.
035900     CONTINUE
036000     .
036100 B090-99.
036200     EXIT.
036300
036400******************************************************************
036500* TIMESTAMP erstellen
036600******************************************************************
036700 U200-TIMESTAMP SECTION.
036800 U200-00.
036900     ENTER TAL "TIME" USING TAL-TIME
037000     .
037100 U200-99.
037200     EXIT.
037300
037400******************************************************************
037500* ENDE Source-Programm
037600******************************************************************
