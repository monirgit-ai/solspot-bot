000100******************************************************************
000200* Copybook        :: SPTORDC
000300* Letzte Aenderung :: 2021-04-15
000400* Letzte Version   :: B.00.00
000500* Kurzbeschreibung :: Satzbild ORDER-RECORD (Orderjournal SOLSPOT)
000600* Auftrag          :: SOLSPOT-1
000700*----------------------------------------------------------------*
000800* Vers.   | Datum      | von  | Kommentar                        *
000900*---------|------------|------|----------------------------------*
001000* A.00.00 | 1990-04-02 | BDK  | Neuerstellung Orderjournal        SOL0024 
001100* A.01.00 | 1999-02-11 | RHM  | Jahr-2000: Datum 4-stellig        SOL0054 
001200* A.02.00 | 2012-09-07 | SCH  | Ordertyp LIMIT/MARKET aufgenommen SOL0118 
001300* B.00.00 | 2021-04-15 | SCH  | Umbau fuer SOLSPOT-Regelwerk:     SP10005 
001400*         |            |      | Orderjournal je ausgeloeste Order SP10005 
001500*         |            |      | des Positionsaufbaus (U3/U6/U7)   SP10005 
001600*----------------------------------------------------------------*
001700*
001800* Satzbeschreibung
001900* ----------------
002000* Ein Satz = eine ausgeloeste Order; Datei ORDERS wird nur
002100* fortgeschrieben (Append), kein Update/Delete.  Dient ausschliess-
002200* lich der Nachvollziehbarkeit (Audit-Log), keine Folgeverarbeitung
002300* liest diese Datei wieder ein.
002400*
002500******************************************************************
002600 01          SPT-ORDER-RECORD.
002700     05      ORD-ID              PIC  9(06).
002800     05      ORD-DATUM.
002900        10   ORD-DATE            PIC  9(08).
003000        10   ORD-DATE-R  REDEFINES ORD-DATE.
003100           15 ORD-JHJJ           PIC  9(04).
003200           15 ORD-MM             PIC  9(02).
003300           15 ORD-TT             PIC  9(02).
003400        10   ORD-TIME            PIC  9(04).
003500     05      ORD-SIDE            PIC  X(04).
003600          88 ORD-SIDE-BUY                 VALUE "BUY ".
003700          88 ORD-SIDE-SELL                VALUE "SELL".
003800     05      ORD-SYMBOL          PIC  X(10).
003900     05      ORD-QTY             PIC S9(07)V9(06).
004000     05      ORD-PRICE           PIC S9(07)V9(04).
004100     05      ORD-TYPE            PIC  X(06).
004200          88 ORD-TYPE-LIMIT               VALUE "LIMIT ".
004300          88 ORD-TYPE-MARKET              VALUE "MARKET".
004400     05      ORD-STATUS          PIC  X(08).
004500          88 ORD-STATUS-NEW               VALUE "NEW     ".
004600          88 ORD-STATUS-FILLED            VALUE "FILLED  ".
004700*         Klartext "CANCELLED" ist 9 Zeichen, Feld nur 8 -
004800*         Kuerzung wie im Pflichtenheft, siehe ORD-STATUS oben
004900          88 ORD-STATUS-CANCEL            VALUE "CANCELLE".
005000     05      FILLER              PIC X(15).
