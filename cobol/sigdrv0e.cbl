?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. SIGDRV0O.
000500
000600 AUTHOR. H-G. WEISS.
000700
000800 INSTALLATION. WSOFT RECHENZENTRUM - ANWENDUNG SOLSPOT.
000900
001000 DATE-WRITTEN. 1986-11-04.
001100
001200 DATE-COMPILED.
001300
001400 SECURITY. NUR FUER INTERNEN GEBRAUCH - ANWENDUNG SOLSPOT.
001500
001600*****************************************************************
001700* Letzte Aenderung :: 2026-08-09
001800* Letzte Version   :: D.00.00
001900* Kurzbeschreibung :: Testdriver SIGDRV0O - liest Datei BARS,
002000*                     fuellt Arbeitstabelle und ruft SPTSIG0M fuer
002100*                     den Signallauf U1+U2 (Indikatoren/Einstiegs-
002110*                     regel) auf; gibt Signal/Entry/SL/TP1/Guete/
002120*                     Stunde/Wochentag per PUTSTARTUPTEXT an
002130*                     RSKDRV0O weiter.
002300* Auftrag          :: SOLSPOT-1 SOLSPOT-3
002400*                     12345678901234567
002500*----------------------------------------------------------------*
002600* Vers.   | Datum      | von  | Kommentar                        *
002700*---------|------------|------|----------------------------------*
002800* A.00.00 | 1986-11-04 | HGW  | Neuerstellung Testdriver          SOL0002
002900* A.01.00 | 1990-08-06 | BDK  | Tabellengroesse auf 300 erhoeht   SOL0021
003000* B.00.00 | 1999-01-08 | RHM  | Jahr-2000: Datumsfelder 4-stellig SOL0052
003100* B.01.00 | 2012-06-14 | SCH  | GETSTARTUPTEXT entfernt, Param    SOL0119
003200*         |            |      | CONTROL-Datei (CFGDRV0M)          SOL0119
003300* C.00.00 | 2021-04-13 | SCH  | Umbau fuer SOLSPOT-Regelwerk:     SP10007
003400*         |            |      | ruft SPTSIG0M statt SSFANO0M auf  SP10007
003500* C.01.00 | 2024-02-11 | kl   | Tabellengroesse auf 500 erhoeht,  SP10043
003600*         |            |      | Mindestsatzzahl 50 geprueft       SP10043
003610* D.00.00 | 2026-08-09 | kl   | F100/F200 neu: Stunde/Wochentag   SP10062
003620*         |            |      | per JDN ermittelt und Signal/    SP10062
003630*         |            |      | Entry/SL/TP1/Guete per PUTSTART- SP10062
003640*         |            |      | UPTEXT an RSKDRV0O durchgereicht SP10062
003650*         |            |      | (seit SOL0119 ging dort kein     SP10062
003660*         |            |      | Signal mehr raus, RSKDRV0O's     SP10062
003670*         |            |      | GETSTARTUPTEXT lief ins Leere)   SP10062
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100* SIGDRV0O liest alle Kursbalken der Datei BARS in die Arbeits-
004200* tabelle W-BAR-TAB (aufsteigend nach Zeit, wie abgelegt), ruft
004300* CFGDRV0M fuer die Laufparameter und danach SPTSIG0M fuer den
004400* aktuellen Signalwert (LONG/FLAT) des letzten Balkens auf.  Das
004500* Ergebnis wird als einzeiliges Jobprotokoll ausgegeben UND per
004510* PUTSTARTUPTEXT an den nachgelagerten Lauf RSKDRV0O weiterge-
004520* geben (Signal/Entry/SL/TP1/Guete/Stunde/Wochentag); eine
004600* eigene Ausgabedatei gibt es laut Pflichtenheft fuer diesen
004700* Lauf weiterhin nicht.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,;-_!$%&/=*+".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT BARS             ASSIGN TO "BARS"
006300                              FILE STATUS IS FILE-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  BARS
006900     LABEL RECORDS ARE STANDARD.
007000 01  BAR-FILE-RECORD.
007100     COPY SPTBARC.
007200
007300 WORKING-STORAGE SECTION.
007400*--------------------------------------------------------------------*
007500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007600*--------------------------------------------------------------------*
007700 01          COMP-FELDER.
007800     05      C4-BAR-CNT          PIC S9(04) COMP    VALUE ZERO.
007900     05      C4-MAX-BARS         PIC S9(04) COMP    VALUE 500.
008000     05      C4-I1               PIC S9(04) COMP.
008100
008200     05      C4-X.
008300      10                         PIC X value low-value.
008400      10     C4-X2               PIC X.
008500     05      C4-NUM redefines C4-X
008600                                 PIC S9(04) COMP.
008700
008800*--------------------------------------------------------------------*
008900* Display-Felder: Praefix D
009000*--------------------------------------------------------------------*
009100 01          DISPLAY-FELDER.
009200     05      D-NUM4              PIC -9(04).
009300     05      D-PREIS             PIC ---9(04).9(04).
009400
009500*--------------------------------------------------------------------*
009600* Felder mit konstantem Inhalt: Praefix K
009700*--------------------------------------------------------------------*
009800 01          KONSTANTE-FELDER.
009900     05      K-PROGRAMM          PIC X(08)          VALUE "SIGDRV0O".
010000     05      K-MIN-BARS           PIC  9(03)        VALUE 50.
010100
010200*----------------------------------------------------------------*
010300* Conditional-Felder
010400*----------------------------------------------------------------*
010500 01          SCHALTER.
010600     05      FILE-STATUS         PIC X(02).
010700          88 FILE-OK                         VALUE "00".
010800          88 FILE-EOF                        VALUE "10".
010900     05      REC-STAT REDEFINES FILE-STATUS.
011000          10 FILE-STATUS1        PIC X.
011100          10 FILE-STATUS2        PIC X.
011200     05      PRG-STATUS          PIC 9.
011300          88 PRG-OK                          VALUE ZERO.
011400          88 PRG-ENDE                        VALUE 1.
011500          88 PRG-ABBRUCH                     VALUE 2.
011600
011700*--------------------------------------------------------------------*
011800* weitere Arbeitsfelder
011900*--------------------------------------------------------------------*
012000 01          WORK-FELDER.
012100     05      W-BAR-TAB OCCURS 500 TIMES INDEXED BY W-BX.
012200         10  W-BAR-CLOSE         PIC S9(07)V9(04).
012300         10  W-BAR-HIGH          PIC S9(07)V9(04).
012400         10  W-BAR-LOW           PIC S9(07)V9(04).
012401     05      W-BAR-ANZAHL        PIC S9(05)V9(02) VALUE ZERO.
012402     05      W-BAR-ANZAHL-R REDEFINES W-BAR-ANZAHL.
012403         10  W-BAR-ANZAHL-VK     PIC S9(05).
012404         10  W-BAR-ANZAHL-NK     PIC  9(02).
012500     05      TAL-TIME.
012600         10  TAL-TIME-N          PIC 9(18) COMP.
012700         10  TAL-TIME-D REDEFINES TAL-TIME-N.
012710             15                  PIC 9(06).
012720             15 TAL-JHJJ         PIC 9(04).
012730             15 TAL-MM           PIC 9(02).
012740             15 TAL-TT           PIC 9(02).
012900             15 TAL-HH           PIC 9(02).
013000             15 TAL-MI           PIC 9(02).
013010     05      W-QUALITY-PCT       PIC  9(03)V9(02).
013020     05      W-HOUR              PIC  9(02).
013030     05      W-DOW               PIC  9(01).
013200
013210*--------------------------------------------------------------------*
013220* Felder fuer Julianisches Tagesdatum (Wochentag fuer Startup-Text)
013230*--------------------------------------------------------------------*
013240 01          JDN-FELDER.
013250     05      W-JDN-A               PIC S9(04) COMP.
013260     05      W-JDN-Y               PIC S9(05) COMP.
013270     05      W-JDN-M               PIC S9(04) COMP.
013280     05      W-JDN-ERGEBNIS        PIC S9(07) COMP.
013290     05      W-JDN-REST            PIC S9(04) COMP.
013295     05      FILLER                PIC X(01).
013296
013300*--------------------------------------------------------------------*
013400* Parameter fuer Aufruf CFGDRV0M (Laufparameter)
013500*--------------------------------------------------------------------*
013600 01          CFG-LINK-REC.
013700     05      CFG-LINK-RC          PIC S9(04) COMP.
013800     05      CFG-LINK-DATA.
013900        10   CFG-LINK-SYMBOL      PIC X(10).
014000        10   CFG-LINK-INITIAL-EQUITY
014100                                  PIC S9(09)V9(02).
014200        10   CFG-LINK-RISK-PCT    PIC  SV9(04).
014300        10   CFG-LINK-DLY-LOSS-PCT
014400                                  PIC  SV9(04).
014500        10   CFG-LINK-COOLDOWN-BARS
014600                                  PIC  9(03).
014700        10   CFG-LINK-LOT-STEP    PIC S9V9(06).
014800        10   CFG-LINK-MAX-DRAWDOWN
014900                                  PIC S9(03)V9(02).
015000        10   CFG-LINK-MAX-API-FAIL
015100                                  PIC  9(03).
015200        10   CFG-LINK-MAX-TRD-DAY PIC  9(03).
015300        10   CFG-LINK-TRAIL-MULT  PIC  SV9(04).
015400
015500*--------------------------------------------------------------------*
015600* Parameter fuer Aufruf SPTSIG0M (Signallauf U1+U2)
015700*--------------------------------------------------------------------*
015800 01          SIG-LINK-REC.
015900     05      SIG-LINK-RC          PIC S9(04) COMP.
016000     05      SIG-BAR-CNT           PIC S9(04) COMP.
016100     05      SIG-BAR-TAB OCCURS 500 TIMES INDEXED BY SIG-BX.
016200        10   SIG-BAR-CLOSE        PIC S9(07)V9(04).
016300        10   SIG-BAR-HIGH         PIC S9(07)V9(04).
016400        10   SIG-BAR-LOW          PIC S9(07)V9(04).
016500     05      SIG-RESULT.
016600        10   SIG-SIGNAL           PIC X(04).
016700             88 SIG-SIGNAL-LONG              VALUE "LONG".
016800             88 SIG-SIGNAL-FLAT              VALUE "FLAT".
016900        10   SIG-ENTRY-PRICE      PIC S9(07)V9(04).
017000        10   SIG-SL               PIC S9(07)V9(04).
017100        10   SIG-TP1              PIC S9(07)V9(04).
017200        10   SIG-EMA20            PIC S9(07)V9(04).
017300        10   SIG-EMA50            PIC S9(07)V9(04).
017400        10   SIG-RSI              PIC  9(03)V9(04).
017500        10   SIG-ATR              PIC S9(07)V9(04).
017600        10   SIG-EMA-DIFF-PCT     PIC  9(01)V9(06).
017700        10   SIG-STRENGTH         PIC  9(01)V9(02).
017800        10   SIG-TREND            PIC  X(09).
017900        10   SIG-MOMENTUM         PIC  X(10).
018000        10   SIG-VOLATILITY       PIC  X(06).
018100        10   SIG-QUAL-RESULT      PIC  X(01).
018200             88 SIG-RESULT-ACCEPT            VALUE "A".
018300             88 SIG-RESULT-REJECT            VALUE "R".
018400        10   SIG-QUAL-RATIO       PIC S9(03)V9(04).
018500        10   SIG-QUAL-REASON      PIC  X(40).
018600
018700     COPY SPTCFGC.
018800
018805*--------------------------------------------------------------------*
018810* Parameter fuer COBOL-Utility PUTSTARTUPTEXT (Hand-off an RSKDRV0O)
018815*--------------------------------------------------------------------*
018820 01          STUP-PARAMETER.
018825     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
018830     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
018835     05      STUP-TEXT           PIC X(128).
018840     05      STUP-CPLIST         PIC  X(08).
018845     05      STUP-OUT-ENTRY      PIC +9(07).9(04).
018850     05      STUP-OUT-STOP       PIC +9(07).9(04).
018855     05      STUP-OUT-TP1        PIC +9(07).9(04).
018860     05      STUP-OUT-QUAL       PIC  9(03).9(02).
018865     05      FILLER              PIC X(01).
018870
018900 LINKAGE SECTION.
019000
019100 PROCEDURE DIVISION.
019200******************************************************************
019300* Steuerungs-Section
019400******************************************************************
019500 A100-STEUERUNG SECTION.
019600 A100-00.
019700     IF  SHOW-VERSION
019800         DISPLAY K-PROGRAMM " vom: " FUNCTION WHEN-COMPILED
019900         STOP RUN
020000     END-IF
020100
020200     PERFORM B000-VORLAUF
020300     IF PRG-OK
020400        PERFORM B100-VERARBEITUNG
020500     END-IF
020600     PERFORM B090-ENDE
020700     STOP RUN
020800     .
020900 A100-99.
021000     EXIT.
021100
021200******************************************************************
021300* Vorlauf - Dateien oeffnen, Tabelle fuellen
021400******************************************************************
021500 B000-VORLAUF SECTION.
021600 B000-00.
021700     INITIALIZE SCHALTER
021800     MOVE ZERO TO C4-BAR-CNT
021900
022000     PERFORM C000-GET-PARAMETER
022100
022200     OPEN INPUT BARS
022300     IF NOT FILE-OK
022400        DISPLAY K-PROGRAMM ": BARS OPEN FEHLER " FILE-STATUS
022500        SET PRG-ABBRUCH TO TRUE
022600        EXIT SECTION
022700     END-IF
022800
022900     PERFORM B100-LOAD-TABLE
023000              UNTIL FILE-EOF OR C4-BAR-CNT >= C4-MAX-BARS
023100
023200     CLOSE BARS
023300     .
023400 B000-99.
023500     EXIT.
023600
023700 B100-LOAD-TABLE SECTION.
023800 B100-00.
023900     READ BARS
024000        AT END SET FILE-EOF TO TRUE
024100        NOT AT END
024200           ADD 1 TO C4-BAR-CNT
024300           SET W-BX TO C4-BAR-CNT
024400           MOVE BAR-CLOSE OF BAR-FILE-RECORD TO W-BAR-CLOSE(W-BX)
024500           MOVE BAR-HIGH  OF BAR-FILE-RECORD TO W-BAR-HIGH(W-BX)
024600           MOVE BAR-LOW   OF BAR-FILE-RECORD TO W-BAR-LOW(W-BX)
024700     END-READ
024800     .
024900 B100-99.
025000     EXIT.
025100
025200******************************************************************
025300* CFGDRV0M aufrufen - Laufparameter holen
025400******************************************************************
025500 C000-GET-PARAMETER SECTION.
025600 C000-00.
025700     CALL "CFGDRV0M" USING CFG-LINK-REC
025800     .
025900 C000-99.
026000     EXIT.
026100*    (CFG-LINK-DATA wird von SIGDRV0O z.Zt. nicht weiter ausgewertet -
026200*     der Signallauf braucht keine der CFG-Werte, siehe Pflichtenh.)
026300
026400******************************************************************
026500* Hauptverarbeitung - letzten Balken bewerten
026600******************************************************************
026700 B100-VERARBEITUNG SECTION.
026800 B100-00.
026900     IF C4-BAR-CNT < K-MIN-BARS
027000        DISPLAY K-PROGRAMM ": ZU WENIG BALKEN - SIGNAL FLAT"
027010        INITIALIZE SIG-RESULT
027020        SET SIG-SIGNAL-FLAT TO TRUE
027030        PERFORM F100-ZEITSTEMPEL
027040        PERFORM F200-PUTSTARTUPTEXT
027100        EXIT SECTION
027200     END-IF

027400     MOVE C4-BAR-CNT      TO SIG-BAR-CNT
027500     PERFORM D100-FUELLE-LINK-TABELLE

027700     CALL "SPTSIG0M" USING SIG-LINK-REC

027900     PERFORM F100-ZEITSTEMPEL
027950     PERFORM E100-PROTOKOLL
027960     PERFORM F200-PUTSTARTUPTEXT
028000     .
028100 B100-99.
028200     EXIT.
028300
028400 D100-FUELLE-LINK-TABELLE SECTION.
028500 D100-00.
028600     PERFORM D100-KOPIERE-ZEILE
028700        VARYING C4-I1 FROM 1 BY 1
028800          UNTIL C4-I1 > C4-BAR-CNT
028900     .
029000 D100-99.
029100     EXIT.
029200
029300 D100-KOPIERE-ZEILE SECTION.
029400 D100K-00.
029500     SET W-BX TO C4-I1
029600     SET SIG-BX TO C4-I1
029700     MOVE W-BAR-CLOSE(W-BX) TO SIG-BAR-CLOSE(SIG-BX)
029800     MOVE W-BAR-HIGH(W-BX)  TO SIG-BAR-HIGH(SIG-BX)
029900     MOVE W-BAR-LOW(W-BX)   TO SIG-BAR-LOW(SIG-BX)
030000     .
030100 D100K-99.
030200     EXIT.
030300
030400******************************************************************
030500* Ergebnis ausgeben (Jobprotokoll, keine eigene Ausgabedatei)
030600******************************************************************
030700 E100-PROTOKOLL SECTION.
030800 E100-00.
030900     MOVE SIG-ENTRY-PRICE TO D-PREIS
031000     DISPLAY K-PROGRAMM ": SIGNAL=" SIG-SIGNAL
031100             " ENTRY=" D-PREIS
031200     IF SIG-SIGNAL-LONG
031300        MOVE SIG-SL  TO D-PREIS
031400        DISPLAY "   SL=" D-PREIS
031500        MOVE SIG-TP1 TO D-PREIS
031600        DISPLAY "   TP1=" D-PREIS
031700        DISPLAY "   TREND=" SIG-TREND
031800                " MOMENTUM=" SIG-MOMENTUM
031900                " VOLAT=" SIG-VOLATILITY
032000        IF SIG-RESULT-REJECT
032100           DISPLAY "   QUALITAET ABGELEHNT: " SIG-QUAL-REASON
032200        END-IF
032300     END-IF
032400     .
032500 E100-99.
032600     EXIT.
032700
032710******************************************************************
032720* Stunde/Wochentag zum aktuellen Balken ermitteln (fuer Hand-off)
032730******************************************************************
032740 F100-ZEITSTEMPEL SECTION.
032750 F100-00.
032760     ENTER TAL "TIME" USING TAL-TIME
032770     MOVE TAL-HH TO W-HOUR
032780     PERFORM U300-CALC-JDN
032790     DIVIDE W-JDN-ERGEBNIS BY 7 GIVING W-JDN-REST REMAINDER W-DOW
032800     ADD 1 TO W-DOW
032810     COMPUTE W-QUALITY-PCT ROUNDED = SIG-STRENGTH * 100
032820     .
032830 F100-99.
032840     EXIT.
032850
032860******************************************************************
032870* U300 - Julianisches Tagesdatum (Fliegel & Van Flandern)
032880******************************************************************
032890 U300-CALC-JDN SECTION.
032900 U300-00.
032910     COMPUTE W-JDN-A = (14 - TAL-MM) / 12
032920     COMPUTE W-JDN-Y = TAL-JHJJ + 4800 - W-JDN-A
032930     COMPUTE W-JDN-M = TAL-MM + (12 * W-JDN-A) - 3
032940     COMPUTE W-JDN-ERGEBNIS =
032950             TAL-TT + ((153 * W-JDN-M + 2) / 5)
032960              + (365 * W-JDN-Y) + (W-JDN-Y / 4)
032970              - (W-JDN-Y / 100) + (W-JDN-Y / 400) - 32045
032980     .
032990 U300-99.
033000     EXIT.
033010
033020******************************************************************
033030* Startup-Text fuer RSKDRV0O aufbauen und weitergeben (U1+U2->U3)
033040******************************************************************
033050 F200-PUTSTARTUPTEXT SECTION.
033060 F200-00.
033070     MOVE SIG-ENTRY-PRICE TO STUP-OUT-ENTRY
033080     MOVE SIG-SL          TO STUP-OUT-STOP
033090     MOVE SIG-TP1         TO STUP-OUT-TP1
033100     MOVE W-QUALITY-PCT   TO STUP-OUT-QUAL
033110
033120     MOVE SPACE TO STUP-TEXT
033130     STRING SIG-SIGNAL      DELIMITED BY SIZE
033140            " "             DELIMITED BY SIZE
033150            STUP-OUT-ENTRY  DELIMITED BY SIZE
033160            " "             DELIMITED BY SIZE
033170            STUP-OUT-STOP   DELIMITED BY SIZE
033180            " "             DELIMITED BY SIZE
033190            STUP-OUT-TP1    DELIMITED BY SIZE
033200            " "             DELIMITED BY SIZE
033210            STUP-OUT-QUAL   DELIMITED BY SIZE
033220            " "             DELIMITED BY SIZE
033230            W-HOUR          DELIMITED BY SIZE
033240            " "             DELIMITED BY SIZE
033250            W-DOW           DELIMITED BY SIZE
033260       INTO STUP-TEXT
033270     END-STRING
033280
033290     ENTER "PUTSTARTUPTEXT"  USING   STUP-PORTION
033300                                     STUP-TEXT
033310                                     STUP-CPLIST
033320                             GIVING  STUP-RESULT
033330     EVALUATE STUP-RESULT
033340         WHEN -9999 THRU -1
033350              DISPLAY K-PROGRAMM ": PUTSTARTUPTEXT FEHLER "
033360                      STUP-RESULT
033370              SET PRG-ABBRUCH TO TRUE
033380         WHEN OTHER
033390              CONTINUE
033400     END-EVALUATE
033410     .
033420 F200-99.
033430     EXIT.
033440
033450******************************************************************
033460* Ende-Verarbeitung
033470******************************************************************
033480 B090-ENDE SECTION.
033490 B090-00.
033500     CONTINUE
033510     .
033520 B090-99.
033530     EXIT.
033540
033550******************************************************************
033560* ENDE Source-Programm
033570******************************************************************
