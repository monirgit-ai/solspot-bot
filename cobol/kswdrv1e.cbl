?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000200
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. KSWDRV1O.
000600
000700 AUTHOR. H.G. WALTER.
000800
000900 INSTALLATION. WSOFT RECHENZENTRUM - ANWENDUNG SOLSPOT.
001000
001100 DATE-WRITTEN. 1989-08-22.
001200
001300 DATE-COMPILED.
001400
001500 SECURITY. NUR FUER INTERNEN GEBRAUCH - ANWENDUNG SOLSPOT.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2024-03-11
001900* Letzte Version   :: F.01.00
002000* Kurzbeschreibung :: Notabschaltungslauf KSWDRV1O - prueft anhand
002100*                     des Kontostandsprotokolls EQUITY die drei
002200*                     Notabschalter (Tagesverlust, Drawdown,
002300*                     API-Stoerungen) und setzt bei Auslosung den
002400*                     Laufstatus auf PAUSIERT (U5).
002500* Auftrag          :: SOLSPOT-1 SOLSPOT-6
002600*                     12345678901234567
002700*----------------------------------------------------------------*
002800* Vers. | Datum      | von | Kommentar                            *
002900*-------|------------|-----|--------------------------------------*
003000*A.00.00|1989-08-22  | HGW | Neuerstellung Testdriver SSFPHD1     SOL0018 
003100*A.01.00|1995-06-14  | BDK | Fehlerbehandlung WSYS022 ergaenzt    SOL0041 
003200*B.00.00|1999-01-08  | RHM | Jahr-2000: Datum 4-stellig           SOL0052 
003300*C.00.00|2010        | kl  | Umstellung auf SQL-Cursor SSFRFDEF   SOL0104 
003400*D.00.00|2017-09-21  | kl  | Letzte Fassung als                   SOL0138 
003500*E.00.00|2021-04-19  | SCH | Umbau fuer SOLSPOT-Regelwerk:        SP10014 
003600*        |            |     | Modul ersetzt, SSFPHD1 und Cursor   SP10014 
003700*        |            |     | entfallen, Notabschalter jetzt      SP10014 
003800*        |            |     | gegen EQUITY gerechnet              SP10014 
003900*F.00.00|2023-07-11  | SCH | Spitzenwert laeuft jetzt ueber die   SP10029 
004000*        |            |     | gesamte Kontostandshistorie, nicht  SP10029 
004100*        |            |     | ueber den laufenden Tag             SP10029 
004200*F.01.00|2024-03-11  | kl  | Laufstatus PAUSIERT jetzt nach       SP10048 
004300*        |            |     | geschrieben (Eingangssperre         SP10048 
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800*
004900* KSWDRV1O liest die Datei EQUITY (Kontostandsprotokoll) einmal
005000* vollstaendig von vorn bis hinten und ermittelt dabei laufend den
005100* bisherigen Spitzenwert sowie den heutigen Kontostand zu Beginn
005200* und zum Ende des Tages.  Danach werden die drei Notabschalter in
005300* fester Reihenfolge geprueft (Tagesverlust, Drawdown, API-Quote);
005400* beim ersten Ansprechen wird die Pruefung abgebrochen, der Lauf-
005500* status auf PAUSIERT gesetzt und ein ERROR-Alarm geschrieben. Der
005600* Laufstatus wird in der kleinen Schaltdatei PAUSESW hinterlegt,
005700* die RSKDRV0O beim naechsten Positionslauf als Eingangssperre
005800* liest (vgl. RSKDRV0O B000-VORLAUF).
005900*
006000* Hinweis zur API-Stoerungsquote (Schalter 3): dieser Batchlauf
006100* setzt keine eigenen Handelsauftraege bei der Gegenstelle ab -
006200* das uebernimmt ausserhalb dieses Systems die Anbindung, die hier
006300* nicht nachgebildet wird (vgl. Pflichtenheft SOLSPOT-6). Der
006400* Stoerungszaehler C4-API-FEHLER bleibt deshalb in diesem Lauf auf
006500* Null; Schalter 3 ist damit technisch vorhanden, spricht aber in
006600* der Praxis nicht an - NICHT entfernen, siehe Notiz SP10014.
006700*
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     SWITCH-15 IS ANZEIGE-VERSION
007400         ON STATUS IS SHOW-VERSION
007500     CLASS ALPHNUM IS "0123456789"
007600                      "abcdefghijklmnopqrstuvwxyz"
007700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007800                      " .,;-_!$%&/=*+".
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT EQUITYF            ASSIGN TO "EQUITY"
008300                               FILE STATUS IS EQ-FILE-STATUS.
008400     SELECT ALERTS            ASSIGN TO "ALERTS"
008500                               FILE STATUS IS AL-FILE-STATUS.
008600     SELECT PAUSESW           ASSIGN TO "PAUSESW"
008700                               FILE STATUS IS PS-FILE-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  EQUITYF
009300     LABEL RECORDS ARE STANDARD.
009400 01  EQUITY-FILE-RECORD.
009500     COPY SPTEQSC.
009600
009700 FD  ALERTS
009800     LABEL RECORDS ARE STANDARD.
009900 01  ALERT-FILE-RECORD.
010000     COPY SPTALRC.
010100
010200 FD  PAUSESW
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500 01  PAUSESW-FILE-RECORD.
010600     05      PSW-ZEILE           PIC X(40).
010700
010800 WORKING-STORAGE SECTION.
010900*--------------------------------------------------------------------*
011000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011100*--------------------------------------------------------------------*
011200 01          COMP-FELDER.
011300     05      C4-API-FEHLER       PIC S9(04) COMP    VALUE ZERO.
011400
011500     05      C4-X.
011600      10                         PIC X value low-value.
011700      10     C4-X2               PIC X.
011800     05      C4-NUM redefines C4-X
011900                                 PIC S9(04) COMP.
012000
012100*--------------------------------------------------------------------*
012200* Display-Felder: Praefix D
012300*--------------------------------------------------------------------*
012400 01          DISPLAY-FELDER.
012500     05      D-PREIS             PIC ---9(07).9(02).
012600     05      D-PROZENT           PIC ---9(03).9(02).
012700
012800*--------------------------------------------------------------------*
012900* Felder mit konstantem Inhalt: Praefix K
013000*--------------------------------------------------------------------*
013100 01          KONSTANTE-FELDER.
013200     05      K-MODUL             PIC X(08)          VALUE "KSWDRV1O".
013300     05      K-DFLT-LOSS-STOP-PCT
013400                                 PIC  SV9(04)       VALUE .0150.
013500
013600*----------------------------------------------------------------*
013700* Conditional-Felder
013800*----------------------------------------------------------------*
013900 01          SCHALTER.
014000     05      EQ-FILE-STATUS      PIC X(02).
014100          88 EQ-FILE-OK                      VALUE "00".
014200          88 EQ-FILE-EOF                     VALUE "10".
014300     05      AL-FILE-STATUS      PIC X(02).
014400     05      PS-FILE-STATUS      PIC X(02).
014500     05      PRG-STATUS          PIC 9.
014600          88 PRG-OK                          VALUE ZERO.
014700          88 PRG-ABBRUCH                     VALUE 2.
014800     05      HEUTE-SCHALTER      PIC X.
014900          88 HEUTE-GESEHEN                   VALUE "J".
015000     05      PAUSE-SCHALTER      PIC X.
015100          88 LAUF-PAUSIERT                   VALUE "J".
015200          88 LAUF-AKTIV                      VALUE "N".
015300     05      ABBRUCH-SCHALTER    PIC X.
015400          88 PRUEFUNG-ABGEBROCHEN            VALUE "J".
015500
015600*--------------------------------------------------------------------*
015700* weitere Arbeitsfelder
015800*--------------------------------------------------------------------*
015900 01          WORK-FELDER.
016000     05      W-PEAK-EQUITY        PIC S9(09)V9(02).
016100     05      W-CURRENT-EQUITY     PIC S9(09)V9(02).
016200     05      W-ERSTE-HEUTE        PIC S9(09)V9(02).
016300     05      W-LETZTE-HEUTE       PIC S9(09)V9(02).
016400     05      W-TODAY-PNL          PIC S9(09)V9(02).
016401     05      W-DRAWDOWN-PCT       PIC S9(03)V9(02).
016402     05      W-DRAWDOWN-PCT-R REDEFINES W-DRAWDOWN-PCT.
016403         10  W-DRAWDOWN-VK       PIC S9(03).
016404         10  W-DRAWDOWN-NK       PIC  9(02).
016600     05      W-SCHALTER-NAME      PIC  X(14).
016700     05      W-GRUND-TEXT         PIC  X(40).
016800
016900     05      W-TODAY-DATE         PIC  9(08).
017000     05      W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
017100         10  W-TODAY-JHJJ         PIC  9(04).
017200         10  W-TODAY-MM           PIC  9(02).
017300         10  W-TODAY-TT           PIC  9(02).
017400
017500     05      TAL-TIME.
017600         10  TAL-TIME-N          PIC 9(18) COMP.
017700         10  TAL-TIME-D REDEFINES TAL-TIME-N.
017800             15                  PIC 9(06).
017900             15 TAL-JHJJ         PIC 9(04).
018000             15 TAL-MM           PIC 9(02).
018100             15 TAL-TT           PIC 9(02).
018200             15 TAL-HH           PIC 9(02).
018300             15 TAL-MI           PIC 9(02).
018400
018500     COPY SPTCFGC.
018600
018700*--------------------------------------------------------------------*
018800* Parameter fuer Aufruf CFGDRV0M
018900*--------------------------------------------------------------------*
019000 01          CFG-LINK-REC.
019100     05      CFG-LINK-RC          PIC S9(04) COMP.
019200     05      CFG-LINK-DATA.
019300        10   CFG-LINK-SYMBOL      PIC X(10).
019400        10   CFG-LINK-INITIAL-EQUITY
019500                                  PIC S9(09)V9(02).
019600        10   CFG-LINK-RISK-PCT    PIC  SV9(04).
019700        10   CFG-LINK-DLY-LOSS-PCT
019800                                  PIC  SV9(04).
019900        10   CFG-LINK-COOLDOWN-BARS
020000                                  PIC  9(03).
020100        10   CFG-LINK-LOT-STEP    PIC S9V9(06).
020200        10   CFG-LINK-MAX-DRAWDOWN
020300                                  PIC S9(03)V9(02).
020400        10   CFG-LINK-MAX-API-FAIL
020500                                  PIC  9(03).
020600        10   CFG-LINK-MAX-TRD-DAY PIC  9(03).
020700        10   CFG-LINK-TRAIL-MULT  PIC  SV9(04).
020800
020900 PROCEDURE DIVISION.
021000******************************************************************
021100* Steuerungs-Section
021200******************************************************************
021300 A100-STEUERUNG SECTION.
021400 A100-00.
021500     IF  SHOW-VERSION
021600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
021700         STOP RUN
021800     END-IF
021900
022000     PERFORM B000-VORLAUF
022100     IF PRG-OK
022200        PERFORM B100-VERARBEITUNG
022300     END-IF
022400     PERFORM B090-ENDE
022500     STOP RUN
022600     .
022700 A100-99.
022800     EXIT.
022900
023000******************************************************************
023100* Vorlauf - Parameter holen, Kontostandshistorie lesen
023200******************************************************************
023300 B000-VORLAUF SECTION.
023400 B000-00.
023500     INITIALIZE SCHALTER
023600     SET LAUF-AKTIV TO TRUE
023700     MOVE ZERO TO C4-API-FEHLER
023800
023900     CALL "CFGDRV0M" USING CFG-LINK-REC
024000     MOVE CFG-LINK-INITIAL-EQUITY TO W-PEAK-EQUITY
024100     MOVE CFG-LINK-INITIAL-EQUITY TO W-CURRENT-EQUITY
024200
024300     PERFORM U200-TIMESTAMP
024400     MOVE TAL-JHJJ TO W-TODAY-JHJJ
024500     MOVE TAL-MM   TO W-TODAY-MM
024600     MOVE TAL-TT   TO W-TODAY-TT
024700
024800     PERFORM F100-READ-EQUITY
024900     .
025000 B000-99.
025100     EXIT.
025200
025300 F100-READ-EQUITY SECTION.
025400 F100-00.
025500     OPEN INPUT EQUITYF
025600     IF NOT EQ-FILE-OK
025700        DISPLAY K-MODUL ": EQUITY OPEN FEHLER " EQ-FILE-STATUS
025800        SET PRG-ABBRUCH TO TRUE
025900        EXIT SECTION
026000     END-IF
026100     PERFORM F110-LESE-SATZ UNTIL EQ-FILE-EOF
026200     CLOSE EQUITYF
026300     .
026400 F100-99.
026500     EXIT.
026600
026700 F110-LESE-SATZ SECTION.
026800 F110-00.
026900     READ EQUITYF
027000        AT END SET EQ-FILE-EOF TO TRUE
027100        NOT AT END
027200           PERFORM F120-VERARBEITE-SATZ
027300     END-READ
027400     .
027500 F110-99.
027600     EXIT.
027700
027800 F120-VERARBEITE-SATZ SECTION.
027900 F120-00.
028000     MOVE EQS-EQUITY OF EQUITY-FILE-RECORD TO W-CURRENT-EQUITY
028100     IF W-CURRENT-EQUITY > W-PEAK-EQUITY
028200        MOVE W-CURRENT-EQUITY TO W-PEAK-EQUITY
028300     END-IF
028400
028500     IF EQS-DATE OF EQUITY-FILE-RECORD = W-TODAY-DATE
028600        IF NOT HEUTE-GESEHEN
028700           MOVE W-CURRENT-EQUITY TO W-ERSTE-HEUTE
028800           SET HEUTE-GESEHEN TO TRUE
028900        END-IF
029000        MOVE W-CURRENT-EQUITY TO W-LETZTE-HEUTE
029100     END-IF
029200     .
029300 F120-99.
029400     EXIT.
029500
029600******************************************************************
029700* Hauptverarbeitung - Notabschalter in fester Reihenfolge pruefen
029800******************************************************************
029900 B100-VERARBEITUNG SECTION.
030000 B100-00.
030100     IF HEUTE-GESEHEN
030200        COMPUTE W-TODAY-PNL = W-LETZTE-HEUTE - W-ERSTE-HEUTE
030300     ELSE
030400        MOVE ZERO TO W-TODAY-PNL
030500     END-IF
030600
030700     IF W-PEAK-EQUITY > ZERO
030800        COMPUTE W-DRAWDOWN-PCT ROUNDED =
030900                (W-PEAK-EQUITY - W-CURRENT-EQUITY) / W-PEAK-EQUITY * 100
031000     ELSE
031100        MOVE ZERO TO W-DRAWDOWN-PCT
031200     END-IF
031300
031400     PERFORM C300-DAILY-LOSS-STOP
031500     IF NOT PRUEFUNG-ABGEBROCHEN
031600        PERFORM C400-MAX-DRAWDOWN
031700     END-IF
031800     IF NOT PRUEFUNG-ABGEBROCHEN
031900        PERFORM C500-API-HEALTH
032000     END-IF
032100
032200     PERFORM G200-SCHREIBE-PAUSESW
032300     PERFORM E800-PROTOKOLL
032400     .
032500 B100-99.
032600     EXIT.
032700
032800******************************************************************
032900* C300 - Tagesverlust-Abschalter
033000******************************************************************
033100 C300-DAILY-LOSS-STOP SECTION.
033200 C300-00.
033300     IF W-TODAY-PNL < (ZERO - (W-PEAK-EQUITY * K-DFLT-LOSS-STOP-PCT))
033400        MOVE "TAGESVERLUST  " TO W-SCHALTER-NAME
033500        MOVE "TAGESVERLUST UEBER GRENZWERT" TO W-GRUND-TEXT
033600        PERFORM Z500-TRIGGER-PAUSE
033700     END-IF
033800     .
033900 C300-99.
034000     EXIT.
034100
034200******************************************************************
034300* C400 - Drawdown-Abschalter
034400******************************************************************
034500 C400-MAX-DRAWDOWN SECTION.
034600 C400-00.
034700     IF W-DRAWDOWN-PCT >= CFG-LINK-MAX-DRAWDOWN
034800        MOVE "DRAWDOWN      " TO W-SCHALTER-NAME
034900        MOVE "DRAWDOWN UEBER GRENZWERT" TO W-GRUND-TEXT
035000        PERFORM Z500-TRIGGER-PAUSE
035100     END-IF
035200     .
035300 C400-99.
035400     EXIT.
035500
035600******************************************************************
035700* C500 - API-Stoerungsquote (siehe Hinweis im Programmkopf)
035800******************************************************************
035900 C500-API-HEALTH SECTION.
036000 C500-00.
036100     IF C4-API-FEHLER >= CFG-LINK-MAX-API-FAIL
036200        MOVE "API-STOERUNG  " TO W-SCHALTER-NAME
036300        MOVE "STOERUNGSZAEHLER UEBER GRENZWERT" TO W-GRUND-TEXT
036400        PERFORM Z500-TRIGGER-PAUSE
036500     ELSE
036600        IF C4-API-FEHLER > ZERO
036700           MOVE ZERO TO C4-API-FEHLER
036800        END-IF
036900     END-IF
037000     .
037100 C500-99.
037200     EXIT.
037300
037400******************************************************************
037500* Z500 - Laufstatus auf PAUSIERT setzen und Alarm schreiben
037600******************************************************************
037700 Z500-TRIGGER-PAUSE SECTION.
037800 Z500-00.
037900     SET LAUF-PAUSIERT TO TRUE
038000     SET PRUEFUNG-ABGEBROCHEN TO TRUE
038100     PERFORM G100-SCHREIBE-ALERT
038200     .
038300 Z500-99.
038400     EXIT.
038500
038600******************************************************************
038700* G100 - ERROR-Alarm zu einem ausgeloesten Notabschalter
038800******************************************************************
038900 G100-SCHREIBE-ALERT SECTION.
039000 G100-00.
039100     MOVE SPACES TO ALERT-FILE-RECORD
039200     MOVE W-TODAY-DATE TO ALR-DATE OF ALERT-FILE-RECORD
039300     COMPUTE ALR-TIME OF ALERT-FILE-RECORD = TAL-HH * 100 + TAL-MI
039400     SET ALR-LEVEL-ERROR OF ALERT-FILE-RECORD TO TRUE
039500     STRING "NOTABSCHALTUNG SCHALTER=" DELIMITED BY SIZE
039600            W-SCHALTER-NAME             DELIMITED BY SIZE
039700            " GRUND=" DELIMITED BY SIZE
039800            W-GRUND-TEXT                DELIMITED BY SIZE
039900       INTO ALR-MESSAGE OF ALERT-FILE-RECORD
040000
040100     OPEN EXTEND ALERTS
040200     WRITE ALERT-FILE-RECORD
040300     CLOSE ALERTS
040400     .
040500 G100-99.
040600     EXIT.
040700
040800******************************************************************
040900* G200 - Laufstatus in die Schaltdatei PAUSESW schreiben
041000******************************************************************
041100 G200-SCHREIBE-PAUSESW SECTION.
041200 G200-00.
041300     MOVE SPACES TO PAUSESW-FILE-RECORD
041400     IF LAUF-PAUSIERT
041500        STRING "PAUSED=Y SCHALTER=" DELIMITED BY SIZE
041600               W-SCHALTER-NAME       DELIMITED BY SIZE
041700          INTO PSW-ZEILE
041800     ELSE
041900        MOVE "PAUSED=N" TO PSW-ZEILE
042000     END-IF
042100
042200     OPEN OUTPUT PAUSESW
042300     WRITE PAUSESW-FILE-RECORD
042400     CLOSE PAUSESW
042500     .
042600 G200-99.
042700     EXIT.
042800
042900******************************************************************
043000* Protokoll (Jobausgabe)
043100******************************************************************
043200 E800-PROTOKOLL SECTION.
043300 E800-00.
043400     MOVE W-CURRENT-EQUITY TO D-PREIS
043500     MOVE W-DRAWDOWN-PCT   TO D-PROZENT
043600     IF LAUF-PAUSIERT
043700        DISPLAY K-MODUL ": PAUSIERT - SCHALTER=" W-SCHALTER-NAME
043800                " KONTOSTAND=" D-PREIS " DRAWDOWN=" D-PROZENT "%"
043900     ELSE
044000        DISPLAY K-MODUL ": AKTIV - KONTOSTAND=" D-PREIS
044100                " DRAWDOWN=" D-PROZENT "%"
044200     END-IF
044300     .
044400 E800-99.
044500     EXIT.
044600
044700******************************************************************
044800* Ende-Verarbeitung
044900******************************************************************
045000 B090-ENDE SECTION.
045100 B090-00.
045200     CONTINUE
045300     .
045400 B090-99.
045500     EXIT.
045600
045700******************************************************************
045800* TIMESTAMP erstellen
045900******************************************************************
046000 U200-TIMESTAMP SECTION.
046100 U200-00.
046200     ENTER TAL "TIME" USING TAL-TIME
046300     .
046400 U200-99.
046500     EXIT.
046600
046700******************************************************************
046800* Programm-Fehlerbehandlung
046900******************************************************************
047000 Z002-PROGERR SECTION.
047100 Z002-00.
047200     SET PRG-ABBRUCH TO TRUE
047300     .
047400 Z002-99.
047500     EXIT.
047600
047700******************************************************************
047800* ENDE Source-Programm
047900******************************************************************
