?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000200
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. RSKDRV0O.
000600
000700 AUTHOR. B. DICK.
000800
000900 INSTALLATION. WSOFT RECHENZENTRUM - ANWENDUNG SOLSPOT.
001000
001100 DATE-WRITTEN. 1988-02-22.
001200
001300 DATE-COMPILED.
001400
001500 SECURITY. NUR FUER INTERNEN GEBRAUCH - ANWENDUNG SOLSPOT.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2026-08-09
001900* Letzte Version   :: G.05.00
002000* Kurzbeschreibung :: Positionslauf RSKDRV0O - Positionsgroesse,
002100*                     Tagesleitplanken, Cooldown, Verlustsperre und
002200*                     dynamischer Risikofaktor (U3); bei Freigabe
002300*                     werden ORDERS und TRADES fortgeschrieben.
002400* Auftrag          :: SOLSPOT-1 SOLSPOT-4
002500*                     12345678901234567
002600*----------------------------------------------------------------*
002700* Vers. | Datum      | von | Kommentar                            *
002800*-------|------------|-----|--------------------------------------*
002900*A.00.00|1988-02-22  | HGW | Neuerstellung Testdriver SSFCOU0     SOL0008 
003000*A.01.00|1994-03-30  | BDK | Fehlerbehandlung WSYS022 ergaenzt    SOL0035 
003100*B.00.00|1999-01-08  | RHM | Jahr-2000: Datum 4-stellig           SOL0052 
003200*C.00.00|2011        | kl  | Umstellung auf SQL-Aufrufe           SOL0110 
003300*D.00.00|2018-04-06  | kl  | Letzte Fassung als                   SOL0144 
003400*E.00.00|2021-04-14  | SCH | Umbau fuer SOLSPOT-Regelwerk:        SP10009 
003500*        |            |     | Modul ersetzt, SSFCOU0 entfaellt,   SP10009 
003600*        |            |     | Positionsgroesse/Leitplanken jetzt  SP10009 
003700*        |            |     | selbst gerechnet                    SP10009 
003800*F.00.00|2022-11-02  | SCH | Dynamischer Risikofaktor (D500) neu  SP10021 
003900*G.00.00|2023-09-19  | SCH | Erweiterte Handfreigabe via SPTCMP0M SP10031 
004000*G.01.00|2024-02-12  | kl  | Erweiterte Positionsgroesse (D700)   SP10044 
004100*G.02.00|2024-08-09  | kl  | D300-COOLDOWN neu: Bar-Cooldown nach SP10052 
004200*        |            |     | letztem Exit wird jetzt gegen       SP10052 
004300*        |            |     | CFG-LINK-COOLDOWN-BARS gepruft,     SP10052 
004400*        |            |     | vorher ohne Wirkung im Programm     SP10052 
004500*G.03.00|2024-08-09  | kl  | D400/D420: Verlustsperre erlischt    SP10053 
004600*        |            |     | 24h nach dem letzten Verlust-Trade  SP10053 
004700*        |            |     | (war bisher dauerhaft); D800/D810   SP10053 
004800*        |            |     | zaehlen Gewinnrate/Tagesergebnis    SP10053 
004900*        |            |     | rueckwaerts ueber die juengsten     SP10053
004910*G.04.00|2024-08-09  | kl  | D700: Positionsgroesse auf ganzes    SP10055
004920*        |            |     | Vielfaches von CFG-LINK-LOT-STEP     SP10055
004930*        |            |     | abgeschnitten (nie aufgerundet);     SP10055
004940*        |            |     | Rest unter einem Lot-Step wird Null  SP10055
004950*G.05.00|2026-08-09  | kl  | W-TP1 neu im Startup-Text (von        SP10063
004960*        |            |     | SIGDRV0O per PUTSTARTUPTEXT          SP10063
004970*        |            |     | durchgereicht); G200 schrieb bisher  SP10063
004980*        |            |     | selbst Entry+1.5*SL-Abstand als TP1  SP10063
004990*        |            |     | - jetzt MOVE des durchgereichten     SP10063
004995*        |            |     | Wertes                               SP10063
005000*----------------------------------------------------------------*
005100*
005200* Programmbeschreibung
005300* --------------------
005400*
005500* RSKDRV0O bekommt das Signal des vorgelagerten Laufs (SIGDRV0O)
005600* ueber den Startup-Text (Signal/Entry/Stop/TP1/Qualitaet/Stunde/
005700* Wochentag), liest die Datei TRADES zur Ermittlung der juengeren
005800* Handelsgeschichte (Verlustserie, Gewinnrate, Tagesergebnis) und
005900* entscheidet ueber Freigabe und Positionsgroesse.  Bei Freigabe
006000* werden eine neue ORDER (BUY LIMIT) und eine neue offene Position
006100* in TRADES geschrieben.
006200*
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     SWITCH-15 IS ANZEIGE-VERSION
006900         ON STATUS IS SHOW-VERSION
007000     CLASS ALPHNUM IS "0123456789"
007100                      "abcdefghijklmnopqrstuvwxyz"
007200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007300                      " .,;-_!$%&/=*+".
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT TRADES            ASSIGN TO "TRADES"
007800                               FILE STATUS IS FILE-STATUS.
007900     SELECT EQUITYF            ASSIGN TO "EQUITY"
008000                               FILE STATUS IS EQ-FILE-STATUS.
008100     SELECT ORDERS            ASSIGN TO "ORDERS"
008200                               FILE STATUS IS OR-FILE-STATUS.
008300     SELECT ALERTS            ASSIGN TO "ALERTS"
008400                               FILE STATUS IS AL-FILE-STATUS.
008500     SELECT PAUSESW           ASSIGN TO "PAUSESW"
008600                               FILE STATUS IS PS-FILE-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  TRADES
009200     LABEL RECORDS ARE STANDARD.
009300 01  TRADE-FILE-RECORD.
009400     COPY SPTTRDC.
009500
009600 FD  EQUITYF
009700     LABEL RECORDS ARE STANDARD.
009800 01  EQUITY-FILE-RECORD.
009900     COPY SPTEQSC.
010000
010100 FD  ORDERS
010200     LABEL RECORDS ARE STANDARD.
010300 01  ORDER-FILE-RECORD.
010400     COPY SPTORDC.
010500
010600 FD  ALERTS
010700     LABEL RECORDS ARE STANDARD.
010800 01  ALERT-FILE-RECORD.
010900     COPY SPTALRC.
011000
011100 FD  PAUSESW
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F.
011400 01  PAUSESW-FILE-RECORD.
011500     05      PSW-ZEILE           PIC X(40).
011600
011700 WORKING-STORAGE SECTION.
011800*--------------------------------------------------------------------*
011900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012000*--------------------------------------------------------------------*
012100 01          COMP-FELDER.
012200     05      C4-TRD-CNT          PIC S9(04) COMP    VALUE ZERO.
012300     05      C4-MAX-TRD          PIC S9(04) COMP    VALUE 2000.
012400     05      C4-I1               PIC S9(04) COMP.
012401     05      C6-LOT-EINHEITEN    PIC S9(06) COMP.
012500     05      C4-TODAY-CNT        PIC S9(04) COMP.
012600     05      C4-OPEN-IN-SYM      PIC S9(04) COMP.
012700     05      C4-CONSEC-LOSS      PIC S9(04) COMP.
012800     05      C4-LARGE-LOSS       PIC S9(04) COMP.
012900     05      C4-WIN-CNT          PIC S9(04) COMP.
013000     05      C4-WINDOW-CNT       PIC S9(04) COMP.
013100     05      C4-RECENT5-CNT      PIC S9(04) COMP.
013200     05      C4-LAST3-LOSS       PIC S9(04) COMP.
013300     05      C4-NEXT-ID          PIC S9(06) COMP.
013400     05      C4-REST             PIC S9(04) COMP.
013500     05      C4-ZI1              PIC S9(04) COMP.
013600
013700     05      C4-X.
013800      10                         PIC X value low-value.
013900      10     C4-X2               PIC X.
014000     05      C4-NUM redefines C4-X
014100                                 PIC S9(04) COMP.
014200
014300*--------------------------------------------------------------------*
014400* Felder fuer Julianisches Tagesdatum (Cooldown / 24h-Verlustsperre)
014500*--------------------------------------------------------------------*
014600 01          JDN-FELDER.
014700     05      W-JDN-A               PIC S9(04) COMP.
014800     05      W-JDN-Y               PIC S9(05) COMP.
014900     05      W-JDN-M               PIC S9(04) COMP.
015000     05      W-JDN-IN-JHJJ         PIC  9(04).
015100     05      W-JDN-IN-MM           PIC  9(02).
015200     05      W-JDN-IN-TT           PIC  9(02).
015300     05      W-JDN-ERGEBNIS        PIC S9(07) COMP.
015400     05      W-JDN-HEUTE           PIC S9(07) COMP.
015500     05      W-JDN-LETZTER         PIC S9(07) COMP.
015600     05      W-MIN-HEUTE           PIC S9(05) COMP.
015700     05      W-MIN-LETZTER         PIC S9(05) COMP.
015800     05      W-ELAPSED-MIN         PIC S9(07) COMP.
015900     05      FILLER                PIC X(04).
016000
016100*--------------------------------------------------------------------*
016200* Display-Felder: Praefix D
016300*--------------------------------------------------------------------*
016400 01          DISPLAY-FELDER.
016500     05      D-NUM4              PIC -9(04).
016600     05      D-PREIS             PIC ---9(04).9(04).
016700     05      D-QTY               PIC ---9(04).9(06).
016800
016900*--------------------------------------------------------------------*
017000* Felder mit konstantem Inhalt: Praefix K
017100*--------------------------------------------------------------------*
017200 01          KONSTANTE-FELDER.
017300     05      K-MODUL             PIC X(08)          VALUE "RSKDRV0O".
017400     05      K-LOCKOUT-STREAK    PIC  9(01)         VALUE 3.
017500     05      K-LOCKOUT-HOURS     PIC  9(02)         VALUE 24.
017600     05      K-WORST-HR-LO       PIC  9(02)         VALUE 6.
017700     05      K-WORST-HR-HI       PIC  9(02)         VALUE 11.
017800     05      K-MIN-RECENT        PIC  9(02)         VALUE 5.
017900     05      K-WINDOW            PIC  9(02)         VALUE 20.
018000     05      K-RISK-FLOOR        PIC  SV9(04)       VALUE .0050.
018100     05      K-RISK-CEIL         PIC  SV9(04)       VALUE .0150.
018200     05      K-LARGE-LOSS-PCT    PIC  9(01)V9(04)   VALUE 2.0000.
018300     05      K-QUAL-HIGH         PIC  9(03)V9(02)   VALUE 80.00.
018400     05      K-QUAL-MED          PIC  9(03)V9(02)   VALUE 60.00.
018500     05      K-CAP-PCT           PIC  9(01)V9(04)   VALUE .1500.
018600     05      K-FLOOR-VALUE       PIC  9(05)V9(02)   VALUE 1.00.
018700     05      K-BAR-MINUTEN       PIC  9(02)         VALUE 15.
018800
018900*----------------------------------------------------------------*
019000* Conditional-Felder
019100*----------------------------------------------------------------*
019200 01          SCHALTER.
019300     05      FILE-STATUS         PIC X(02).
019400          88 FILE-OK                         VALUE "00".
019500          88 FILE-EOF                        VALUE "10".
019600     05      EQ-FILE-STATUS      PIC X(02).
019700          88 EQ-FILE-OK                      VALUE "00".
019800          88 EQ-FILE-EOF                     VALUE "10".
019900     05      OR-FILE-STATUS      PIC X(02).
020000     05      AL-FILE-STATUS      PIC X(02).
020100     05      PS-FILE-STATUS      PIC X(02).
020200     05      PRG-STATUS          PIC 9.
020300          88 PRG-OK                          VALUE ZERO.
020400          88 PRG-ABBRUCH                     VALUE 2.
020500     05      ALLOW-SCHALTER      PIC X.
020600          88 TRADE-ALLOWED                   VALUE "J".
020700          88 TRADE-DENIED                    VALUE "N".
020800     05      BOOK-PAUSE-SCHALTER PIC X.
020900          88 BOOK-PAUSIERT                   VALUE "J".
021000     05      SERIE-ENDE-SCHALTER PIC X.
021100          88 SERIE-ENDE                      VALUE "J".
021200     05      VERLUST-ERFASST-SCHALTER PIC X.
021300          88 LETZTER-VERLUST-ERFASST         VALUE "J".
021400     05      CLOSE-GEFUNDEN-SCHALTER PIC X.
021500          88 LETZTER-CLOSE-GEFUNDEN           VALUE "J".
021600
021700*--------------------------------------------------------------------*
021800* weitere Arbeitsfelder
021900*--------------------------------------------------------------------*
022000 01          WORK-FELDER.
022100     05      W-TRD-TAB OCCURS 2000 TIMES INDEXED BY W-TX.
022200         10  W-TRD-SYMBOL        PIC  X(10).
022300         10  W-TRD-STATUS        PIC  X(01).
022400         10  W-TRD-ENTRY-DATE    PIC  9(08).
022500         10  W-TRD-EXIT-DATE     PIC  9(08).
022600         10  W-TRD-EXIT-TIME     PIC  9(04).
022700         10  W-TRD-PNL-USDT      PIC S9(09)V9(02).
022800         10  W-TRD-PNL-PCT       PIC S9(03)V9(04).
022900
023000     05      W-SIGNAL             PIC X(04).
023100          88 W-SIGNAL-LONG                   VALUE "LONG".
023200     05      W-ENTRY              PIC S9(07)V9(04).
023300     05      W-STOP                PIC S9(07)V9(04).
023350     05      W-TP1                 PIC S9(07)V9(04).
023400     05      W-ABS-DIFF            PIC S9(07)V9(04).
023500     05      W-ABS-PCT             PIC  9(03)V9(04).
023600     05      W-QUALITY-PCT         PIC  9(03)V9(02).
023700     05      W-HOUR                PIC  9(02).
023800     05      W-DOW                 PIC  9(01).
023900
024000     05      W-EQUITY              PIC S9(09)V9(02).
024100     05      W-TODAY-DATE          PIC  9(08).
024200     05      W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
024300         10  W-TODAY-JHJJ          PIC  9(04).
024400         10  W-TODAY-MM            PIC  9(02).
024500         10  W-TODAY-TT            PIC  9(02).
024600     05      W-TODAY-PNL           PIC S9(09)V9(02).
024700     05      W-WINRATE             PIC  9(01)V9(04).
024800     05      W-RECENT-PNL-SUM      PIC S9(09)V9(02).
024900     05      W-RECENT-PERF         PIC S9(03)V9(04).
025000     05      W-MULT                PIC  9(01)V9(04).
025100     05      W-RISK-PCT            PIC  SV9(04).
025200     05      W-RISK-AMT            PIC S9(09)V9(02).
025300     05      W-QTY                 PIC S9(07)V9(06).
025400     05      W-SIZE-MULT           PIC  9(01)V9(04).
025500     05      W-POS-VALUE           PIC S9(09)V9(02).
025600     05      W-DENY-REASON         PIC  X(40).
025700
025800     05      W-LETZTER-VERLUST-DATUM
025900                                   PIC  9(08).
026000     05      W-LETZTER-VERLUST-DATUM-R REDEFINES
026100                                   W-LETZTER-VERLUST-DATUM.
026200         10  W-LETZTER-VERLUST-JHJJ
026300                                   PIC  9(04).
026400         10  W-LETZTER-VERLUST-MM  PIC  9(02).
026500         10  W-LETZTER-VERLUST-TT  PIC  9(02).
026600     05      W-LETZTER-VERLUST-ZEIT
026700                                   PIC  9(04).
026800
026900     05      W-LETZTER-CLOSE-DATUM PIC  9(08).
027000     05      W-LETZTER-CLOSE-DATUM-R REDEFINES
027100                                   W-LETZTER-CLOSE-DATUM.
027200         10  W-LETZTER-CLOSE-JHJJ  PIC  9(04).
027300         10  W-LETZTER-CLOSE-MM    PIC  9(02).
027400         10  W-LETZTER-CLOSE-TT    PIC  9(02).
027500     05      W-LETZTER-CLOSE-ZEIT  PIC  9(04).
027600     05      W-COOLDOWN-BARS       PIC S9(05) COMP.
027700
027800     05      TAL-TIME.
027900         10  TAL-TIME-N          PIC 9(18) COMP.
028000         10  TAL-TIME-D REDEFINES TAL-TIME-N.
028100             15                  PIC 9(06).
028200             15 TAL-JHJJ         PIC 9(04).
028300             15 TAL-MM           PIC 9(02).
028400             15 TAL-TT           PIC 9(02).
028500             15 TAL-HH           PIC 9(02).
028600             15 TAL-MI           PIC 9(02).
028700
028800*--------------------------------------------------------------------*
028900* Parameter fuer COBOL-Utility GETSTARTUPTEXT
029000*--------------------------------------------------------------------*
029100 01          STUP-PARAMETER.
029200     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
029300     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
029400     05      STUP-TEXT           PIC X(128).
029500
029600     COPY SPTCFGC.
029700
029800*--------------------------------------------------------------------*
029900* Parameter fuer Aufruf CFGDRV0M
030000*--------------------------------------------------------------------*
030100 01          CFG-LINK-REC.
030200     05      CFG-LINK-RC          PIC S9(04) COMP.
030300     05      CFG-LINK-DATA.
030400        10   CFG-LINK-SYMBOL      PIC X(10).
030500        10   CFG-LINK-INITIAL-EQUITY
030600                                  PIC S9(09)V9(02).
030700        10   CFG-LINK-RISK-PCT    PIC  SV9(04).
030800        10   CFG-LINK-DLY-LOSS-PCT
030900                                  PIC  SV9(04).
031000        10   CFG-LINK-COOLDOWN-BARS
031100                                  PIC  9(03).
031200        10   CFG-LINK-LOT-STEP    PIC S9V9(06).
031300        10   CFG-LINK-MAX-DRAWDOWN
031400                                  PIC S9(03)V9(02).
031500        10   CFG-LINK-MAX-API-FAIL
031600                                  PIC  9(03).
031700        10   CFG-LINK-MAX-TRD-DAY PIC  9(03).
031800        10   CFG-LINK-TRAIL-MULT  PIC  SV9(04).
031900
032000*--------------------------------------------------------------------*
032100* Parameter fuer Aufruf SPTCMP0M (Operation CANTRD)
032200*--------------------------------------------------------------------*
032300 01          CMP-LINK-REC.
032400     05      CMP-LINK-HDR.
032500        10   LINK-CMP-OP          PIC X(06).
032600        10   LINK-RC              PIC S9(04) COMP.
032700     05      CMP-LINK-DATA.
032800        10   LINK-ENTRY           PIC S9(07)V9(04).
032900        10   LINK-STOP            PIC S9(07)V9(04).
033000        10   LINK-TARGET          PIC S9(07)V9(04).
033100        10   LINK-QUALITY-PCT     PIC  9(03)V9(02).
033200        10   LINK-CONSEC-LOSSES   PIC  9(02).
033300        10   LINK-HIGH-VOLATILITY PIC  X(01).
033400        10   LINK-LOW-VOLUME      PIC  X(01).
033500        10   LINK-HOUR            PIC  9(02).
033600        10   LINK-DOW             PIC  9(01).
033700        10   LINK-EQUITY          PIC S9(09)V9(02).
033800        10   LINK-DAILY-PNL       PIC S9(09)V9(02).
033900        10   LINK-DAILY-LOSS-STOP-PCT
034000                                  PIC  SV9(04).
034100        10   LINK-CMP-RESULT      PIC  X(01).
034200        10   LINK-CMP-RATIO       PIC S9(03)V9(04).
034300        10   LINK-CMP-REASON      PIC  X(40).
034400
034500 PROCEDURE DIVISION.
034600******************************************************************
034700* Steuerungs-Section
034800******************************************************************
034900 A100-STEUERUNG SECTION.
035000 A100-00.
035100     IF  SHOW-VERSION
035200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
035300         STOP RUN
035400     END-IF
035500
035600     PERFORM B000-VORLAUF
035700     IF PRG-OK
035800        PERFORM B100-VERARBEITUNG
035900     END-IF
036000     PERFORM B090-ENDE
036100     STOP RUN
036200     .
036300 A100-99.
036400     EXIT.
036500
036600******************************************************************
036700* Vorlauf - Parameter holen, Dateien lesen
036800******************************************************************
036900 B000-VORLAUF SECTION.
037000 B000-00.
037100     INITIALIZE SCHALTER
037200     MOVE ZERO TO C4-TRD-CNT
037300
037400     CALL "CFGDRV0M" USING CFG-LINK-REC
037500
037600     PERFORM U200-TIMESTAMP
037700     MOVE TAL-JHJJ TO W-TODAY-JHJJ
037800     MOVE TAL-MM   TO W-TODAY-MM
037900     MOVE TAL-TT   TO W-TODAY-TT
038000
038100     PERFORM P100-GETSTARTUPTEXT
038200     IF PRG-ABBRUCH
038300        EXIT SECTION
038400     END-IF
038500
038600     PERFORM F100-READ-TRADES
038700     PERFORM F200-READ-EQUITY
038800     PERFORM F300-READ-PAUSESW
038900     .
039000 B000-99.
039100     EXIT.
039200
039300******************************************************************
039400* F300 - Laufstatus aus PAUSESW (KSWDRV1O) lesen
039500******************************************************************
039600 F300-READ-PAUSESW SECTION.
039700 F300-00.
039800     OPEN INPUT PAUSESW
039900     IF PS-FILE-STATUS = "00"
040000        READ PAUSESW
040100           AT END CONTINUE
040200           NOT AT END
040300              IF PSW-ZEILE(1:8) = "PAUSED=Y"
040400                 SET BOOK-PAUSIERT TO TRUE
040500              END-IF
040600        END-READ
040700        CLOSE PAUSESW
040800     END-IF
040900     .
041000 F300-99.
041100     EXIT.
041200
041300 F100-READ-TRADES SECTION.
041400 F100-00.
041500     OPEN INPUT TRADES
041600     IF NOT FILE-OK
041700        DISPLAY K-MODUL ": TRADES OPEN FEHLER " FILE-STATUS
041800        SET PRG-ABBRUCH TO TRUE
041900        EXIT SECTION
042000     END-IF
042100     PERFORM F110-LESE-SATZ
042200        UNTIL FILE-EOF OR C4-TRD-CNT >= C4-MAX-TRD
042300     CLOSE TRADES
042400     .
042500 F100-99.
042600     EXIT.
042700
042800 F110-LESE-SATZ SECTION.
042900 F110-00.
043000     READ TRADES
043100        AT END SET FILE-EOF TO TRUE
043200        NOT AT END
043300           ADD 1 TO C4-TRD-CNT
043400           SET W-TX TO C4-TRD-CNT
043500           MOVE TRD-SYMBOL     OF TRADE-FILE-RECORD TO W-TRD-SYMBOL(W-TX)
043600           MOVE TRD-STATUS     OF TRADE-FILE-RECORD TO W-TRD-STATUS(W-TX)
043700           MOVE TRD-ENTRY-DATE OF TRADE-FILE-RECORD TO
043800                                                 W-TRD-ENTRY-DATE(W-TX)
043900           MOVE TRD-EXIT-DATE  OF TRADE-FILE-RECORD TO
044000                                                 W-TRD-EXIT-DATE(W-TX)
044100           MOVE TRD-EXIT-TIME  OF TRADE-FILE-RECORD TO
044200                                                 W-TRD-EXIT-TIME(W-TX)
044300           MOVE TRD-PNL-USDT   OF TRADE-FILE-RECORD TO
044400                                                 W-TRD-PNL-USDT(W-TX)
044500           MOVE TRD-PNL-PCT    OF TRADE-FILE-RECORD TO
044600                                                 W-TRD-PNL-PCT(W-TX)
044700     END-READ
044800     .
044900 F110-99.
045000     EXIT.
045100
045200 F200-READ-EQUITY SECTION.
045300 F200-00.
045400     MOVE CFG-LINK-INITIAL-EQUITY TO W-EQUITY
045500     OPEN INPUT EQUITYF
045600     IF EQ-FILE-OK
045700        PERFORM F210-LESE-SATZ UNTIL EQ-FILE-EOF
045800        CLOSE EQUITYF
045900     END-IF
046000     .
046100 F200-99.
046200     EXIT.
046300
046400 F210-LESE-SATZ SECTION.
046500 F210-00.
046600     READ EQUITYF
046700        AT END SET EQ-FILE-EOF TO TRUE
046800        NOT AT END
046900           MOVE EQS-EQUITY OF EQUITY-FILE-RECORD TO W-EQUITY
047000     END-READ
047100     .
047200 F210-99.
047300     EXIT.
047400
047500******************************************************************
047600* Startup-Text (Signal aus SIGDRV0O) holen und zerlegen
047700******************************************************************
047800 P100-GETSTARTUPTEXT SECTION.
047900 P100-00.
048000     MOVE SPACE TO STUP-TEXT
048100     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
048200                                     STUP-TEXT
048300                             GIVING  STUP-RESULT
048400     EVALUATE STUP-RESULT
048500         WHEN -9999 THRU ZERO
048600              DISPLAY K-MODUL ": KEIN SIGNAL IM STARTUP-TEXT"
048700              SET PRG-ABBRUCH TO TRUE
048800         WHEN OTHER
048900              UNSTRING STUP-TEXT DELIMITED BY " "
049000                 INTO W-SIGNAL, W-ENTRY, W-STOP, W-TP1, W-QUALITY-PCT,
049100                      W-HOUR, W-DOW
049200     END-EVALUATE
049300     .
049400 P100-99.
049500     EXIT.
049600
049700******************************************************************
049800* Hauptverarbeitung
049900******************************************************************
050000 B100-VERARBEITUNG SECTION.
050100 B100-00.
050200     IF BOOK-PAUSIERT
050300        DISPLAY K-MODUL ": BUCH PAUSIERT (KSWDRV1O) - KEINE AKTION"
050400        EXIT SECTION
050500     END-IF
050600
050700     IF NOT W-SIGNAL-LONG
050800        DISPLAY K-MODUL ": KEIN LONG-SIGNAL - KEINE AKTION"
050900        EXIT SECTION
051000     END-IF
051100
051200     PERFORM D800-WINRATE-DAILYPNL
051300     PERFORM D900-SYMBOL-PRUEFUNG
051400     IF TRADE-DENIED
051500        PERFORM E900-PROTOKOLL-DENY
051600        EXIT SECTION
051700     END-IF
051800
051900     PERFORM D200-DAILY-GUARDRAILS
052000     IF TRADE-DENIED
052100        PERFORM E900-PROTOKOLL-DENY
052200        EXIT SECTION
052300     END-IF
052400
052500     PERFORM D300-COOLDOWN
052600     IF TRADE-DENIED
052700        PERFORM E900-PROTOKOLL-DENY
052800        EXIT SECTION
052900     END-IF
053000
053100     PERFORM D400-LOCKOUT
053200     PERFORM D600-ENHANCED-CHECKS
053300     IF TRADE-DENIED
053400        PERFORM E900-PROTOKOLL-DENY
053500        EXIT SECTION
053600     END-IF
053700
053800     PERFORM D500-DYN-MULTIPLIER
053900     PERFORM D700-ENHANCED-SIZE
054000
054100     IF W-QTY NOT > ZERO
054200        DISPLAY K-MODUL ": POSITIONSGROESSE = 0 - KEINE AKTION"
054300        EXIT SECTION
054400     END-IF
054500
054600     PERFORM G100-SCHREIBE-ORDER
054700     PERFORM G200-SCHREIBE-TRADE
054800     PERFORM E800-PROTOKOLL-ALLOW
054900     .
055000 B100-99.
055100     EXIT.
055200
055300******************************************************************
055400* D900 - kein offener Trade im gleichen Symbol (Entry-Gate)
055500******************************************************************
055600 D900-SYMBOL-PRUEFUNG SECTION.
055700 D900-00.
055800     SET TRADE-ALLOWED TO TRUE
055900     MOVE ZERO TO C4-OPEN-IN-SYM
056000     PERFORM D910-PRUEFE-SATZ
056100        VARYING C4-I1 FROM 1 BY 1
056200          UNTIL C4-I1 > C4-TRD-CNT
056300     IF C4-OPEN-IN-SYM > ZERO
056400        SET TRADE-DENIED TO TRUE
056500        MOVE "BEREITS OFFENE POSITION IM SYMBOL" TO W-DENY-REASON
056600     END-IF
056700     .
056800 D900-99.
056900     EXIT.
057000
057100 D910-PRUEFE-SATZ SECTION.
057200 D910-00.
057300     SET W-TX TO C4-I1
057400     IF W-TRD-STATUS(W-TX) = "O"
057500     AND W-TRD-SYMBOL(W-TX) = CFG-LINK-SYMBOL
057600        ADD 1 TO C4-OPEN-IN-SYM
057700     END-IF
057800     .
057900 D910-99.
058000     EXIT.
058100
058200******************************************************************
058300* D800 - Gewinnrate und Tagesergebnis ueber juengere Trades
058400*        C4-WINDOW-CNT (Fenster = letzte K-WINDOW Satz) und
058500*        C4-RECENT5-CNT (letzte K-MIN-RECENT Saetze) werden daher
058600*        rueckwaerts ab dem juengsten Satz gefuellt, nicht vom
058700*        aeltesten her - wie D410/D711 weiter unten.
058800******************************************************************
058900 D800-WINRATE-DAILYPNL SECTION.
059000 D800-00.
059100     MOVE ZERO TO C4-TODAY-CNT C4-WIN-CNT C4-WINDOW-CNT
059200     MOVE ZERO TO W-TODAY-PNL W-RECENT-PNL-SUM
059300     MOVE ZERO TO C4-RECENT5-CNT C4-LARGE-LOSS C4-LAST3-LOSS
059400
059500     PERFORM D810-AKKUMULIERE
059600        VARYING C4-I1 FROM C4-TRD-CNT BY -1
059700          UNTIL C4-I1 < 1
059800
059900     IF C4-WINDOW-CNT > ZERO
060000        COMPUTE W-WINRATE ROUNDED = C4-WIN-CNT / C4-WINDOW-CNT
060100     ELSE
060200        MOVE ZERO TO W-WINRATE
060300     END-IF
060400     IF C4-RECENT5-CNT > ZERO
060500        COMPUTE W-RECENT-PERF ROUNDED =
060600                W-RECENT-PNL-SUM / CFG-LINK-INITIAL-EQUITY
060700     ELSE
060800        MOVE ZERO TO W-RECENT-PERF
060900     END-IF
061000     .
061100 D800-99.
061200     EXIT.
061300
061400 D810-AKKUMULIERE SECTION.
061500 D810-00.
061600     SET W-TX TO C4-I1
061700
061800     IF W-TRD-ENTRY-DATE(W-TX) = W-TODAY-DATE
061900        ADD 1 TO C4-TODAY-CNT
062000     END-IF
062100
062200     IF W-TRD-STATUS(W-TX) = "C"
062300        IF W-TRD-EXIT-DATE(W-TX) = W-TODAY-DATE
062400           ADD W-TRD-PNL-USDT(W-TX) TO W-TODAY-PNL
062500        END-IF
062600
062700        IF C4-WINDOW-CNT < K-WINDOW
062800           ADD 1 TO C4-WINDOW-CNT
062900           IF W-TRD-PNL-USDT(W-TX) > ZERO
063000              ADD 1 TO C4-WIN-CNT
063100           END-IF
063200        END-IF
063300
063400        IF C4-RECENT5-CNT < K-MIN-RECENT
063500           ADD 1 TO C4-RECENT5-CNT
063600           ADD W-TRD-PNL-USDT(W-TX) TO W-RECENT-PNL-SUM
063700        END-IF
063800
063900        IF W-TRD-PNL-PCT(W-TX) < ZERO
064000           COMPUTE W-ABS-PCT = W-TRD-PNL-PCT(W-TX) * -1
064100        ELSE
064200           MOVE W-TRD-PNL-PCT(W-TX) TO W-ABS-PCT
064300        END-IF
064400        IF W-ABS-PCT > K-LARGE-LOSS-PCT
064500           ADD 1 TO C4-LARGE-LOSS
064600        END-IF
064700     END-IF
064800     .
064900 D810-99.
065000     EXIT.
065100
065200******************************************************************
065300* D200 - Tagesleitplanken
065400******************************************************************
065500 D200-DAILY-GUARDRAILS SECTION.
065600 D200-00.
065700     SET TRADE-ALLOWED TO TRUE
065800
065900     IF C4-TODAY-CNT < ZERO
066000     OR CFG-LINK-INITIAL-EQUITY NOT > ZERO
066100     OR CFG-LINK-DLY-LOSS-PCT NOT > ZERO
066200     OR CFG-LINK-DLY-LOSS-PCT > 1
066300        SET TRADE-DENIED TO TRUE
066400        MOVE "UNGUELTIGE LEITPLANKEN-PARAMETER" TO W-DENY-REASON
066500        EXIT SECTION
066600     END-IF
066700
066800     IF W-TODAY-PNL < (ZERO - (CFG-LINK-INITIAL-EQUITY *
066900                                CFG-LINK-DLY-LOSS-PCT))
067000        SET TRADE-DENIED TO TRUE
067100        MOVE "TAGESVERLUSTGRENZE ERREICHT" TO W-DENY-REASON
067200        EXIT SECTION
067300     END-IF
067400
067500     IF C4-TODAY-CNT >= CFG-LINK-MAX-TRD-DAY
067600        SET TRADE-DENIED TO TRUE
067700        MOVE "MAX. ANZAHL TRADES PRO TAG ERREICHT" TO W-DENY-REASON
067800     END-IF
067900     .
068000 D200-99.
068100     EXIT.
068200
068300******************************************************************
068400* D300 - Cooldown: Sperrzeit nach der letzten geschlossenen Position
068500*        CFG-LINK-COOLDOWN-BARS Bars (zu je K-BAR-MINUTEN Minuten)
068600*        muessen seit dem letzten Exit vergangen sein.  Ohne
068700*        fruehere Position ist der Handel sofort freigegeben.
068800******************************************************************
068900 D300-COOLDOWN SECTION.
069000 D300-00.
069100     SET TRADE-ALLOWED TO TRUE
069200     MOVE "N" TO CLOSE-GEFUNDEN-SCHALTER
069300     MOVE ZERO TO W-LETZTER-CLOSE-DATUM W-LETZTER-CLOSE-ZEIT
069400
069500     PERFORM D310-LETZTER-CLOSE
069600        VARYING C4-I1 FROM C4-TRD-CNT BY -1
069700          UNTIL C4-I1 < 1 OR LETZTER-CLOSE-GEFUNDEN
069800
069900     IF LETZTER-CLOSE-GEFUNDEN
070000        MOVE W-LETZTER-CLOSE-JHJJ  TO W-JDN-IN-JHJJ
070100        MOVE W-LETZTER-CLOSE-MM    TO W-JDN-IN-MM
070200        MOVE W-LETZTER-CLOSE-TT    TO W-JDN-IN-TT
070300        PERFORM U300-CALC-JDN
070400        MOVE W-JDN-ERGEBNIS TO W-JDN-LETZTER
070500
070600        MOVE W-TODAY-JHJJ TO W-JDN-IN-JHJJ
070700        MOVE W-TODAY-MM   TO W-JDN-IN-MM
070800        MOVE W-TODAY-TT   TO W-JDN-IN-TT
070900        PERFORM U300-CALC-JDN
071000        MOVE W-JDN-ERGEBNIS TO W-JDN-HEUTE
071100
071200        DIVIDE W-LETZTER-CLOSE-ZEIT BY 100 GIVING C4-REST
071300                                           REMAINDER C4-ZI1
071400        COMPUTE W-MIN-LETZTER = (C4-REST * 60) + C4-ZI1
071500        COMPUTE W-MIN-HEUTE   = (TAL-HH * 60) + TAL-MI
071600
071700        COMPUTE W-ELAPSED-MIN =
071800                ((W-JDN-HEUTE - W-JDN-LETZTER) * 1440)
071900                 + W-MIN-HEUTE - W-MIN-LETZTER
072000
072100        IF W-ELAPSED-MIN < ZERO
072200           MOVE ZERO TO W-ELAPSED-MIN
072300        END-IF
072400
072500        COMPUTE W-COOLDOWN-BARS = W-ELAPSED-MIN / K-BAR-MINUTEN
072600
072700        IF W-COOLDOWN-BARS < CFG-LINK-COOLDOWN-BARS
072800           SET TRADE-DENIED TO TRUE
072900           MOVE "COOLDOWN NACH LETZTEM EXIT AKTIV" TO W-DENY-REASON
073000        END-IF
073100     END-IF
073200     .
073300 D300-99.
073400     EXIT.
073500
073600 D310-LETZTER-CLOSE SECTION.
073700 D310-00.
073800     SET W-TX TO C4-I1
073900     IF W-TRD-STATUS(W-TX) = "C"
074000        MOVE W-TRD-EXIT-DATE(W-TX) TO W-LETZTER-CLOSE-DATUM
074100        MOVE W-TRD-EXIT-TIME(W-TX) TO W-LETZTER-CLOSE-ZEIT
074200        SET LETZTER-CLOSE-GEFUNDEN TO TRUE
074300     END-IF
074400     .
074500 D310-99.
074600     EXIT.
074700
074800******************************************************************
074900* D400 - Verlustserie / Verlustsperre
075000*        Sperre erlischt automatisch K-LOCKOUT-HOURS Stunden nach
075100*        dem letzten Verlust-Trade (SOLSPOT-Regelwerk U3).
075200******************************************************************
075300 D400-LOCKOUT SECTION.
075400 D400-00.
075500     MOVE ZERO TO C4-CONSEC-LOSS
075600     SET SERIE-ENDE-SCHALTER TO FALSE
075700     MOVE "N" TO VERLUST-ERFASST-SCHALTER
075800     MOVE ZERO TO W-LETZTER-VERLUST-DATUM W-LETZTER-VERLUST-ZEIT
075900     PERFORM D410-ZAEHLE-SERIE
076000        VARYING C4-I1 FROM C4-TRD-CNT BY -1
076100          UNTIL C4-I1 < 1 OR SERIE-ENDE
076200
076300     IF C4-LARGE-LOSS >= K-LOCKOUT-STREAK
076400        MOVE K-LOCKOUT-STREAK TO C4-CONSEC-LOSS
076500     END-IF
076600
076700     IF C4-CONSEC-LOSS >= K-LOCKOUT-STREAK
076800     AND LETZTER-VERLUST-ERFASST
076900        PERFORM D420-SPERRE-ABGELAUFEN
077000        IF W-ELAPSED-MIN >= (K-LOCKOUT-HOURS * 60)
077100           MOVE ZERO TO C4-CONSEC-LOSS
077200        END-IF
077300     END-IF
077400     .
077500 D400-99.
077600     EXIT.
077700
077800 D410-ZAEHLE-SERIE SECTION.
077900 D410-00.
078000     SET W-TX TO C4-I1
078100     IF W-TRD-STATUS(W-TX) = "C"
078200        IF W-TRD-PNL-USDT(W-TX) < ZERO
078300           IF C4-CONSEC-LOSS < K-LOCKOUT-STREAK
078400              ADD 1 TO C4-CONSEC-LOSS
078500           END-IF
078600           IF NOT LETZTER-VERLUST-ERFASST
078700              MOVE W-TRD-EXIT-DATE(W-TX) TO W-LETZTER-VERLUST-DATUM
078800              MOVE W-TRD-EXIT-TIME(W-TX) TO W-LETZTER-VERLUST-ZEIT
078900              SET LETZTER-VERLUST-ERFASST TO TRUE
079000           END-IF
079100        ELSE
079200*          -->  Gewinn-Trade setzt die Serie zurueck - Abbruch
079300*               der rueckwaerts laufenden Schleife in D400
079400           SET SERIE-ENDE TO TRUE
079500        END-IF
079600     END-IF
079700     .
079800 D410-99.
079900     EXIT.
080000
080100******************************************************************
080200* D420 - vergangene Minuten seit dem letzten Verlust-Trade
080300******************************************************************
080400 D420-SPERRE-ABGELAUFEN SECTION.
080500 D420-00.
080600     MOVE W-LETZTER-VERLUST-JHJJ TO W-JDN-IN-JHJJ
080700     MOVE W-LETZTER-VERLUST-MM   TO W-JDN-IN-MM
080800     MOVE W-LETZTER-VERLUST-TT   TO W-JDN-IN-TT
080900     PERFORM U300-CALC-JDN
081000     MOVE W-JDN-ERGEBNIS TO W-JDN-LETZTER
081100
081200     MOVE W-TODAY-JHJJ TO W-JDN-IN-JHJJ
081300     MOVE W-TODAY-MM   TO W-JDN-IN-MM
081400     MOVE W-TODAY-TT   TO W-JDN-IN-TT
081500     PERFORM U300-CALC-JDN
081600     MOVE W-JDN-ERGEBNIS TO W-JDN-HEUTE
081700
081800     DIVIDE W-LETZTER-VERLUST-ZEIT BY 100 GIVING C4-REST
081900                                        REMAINDER C4-ZI1
082000     COMPUTE W-MIN-LETZTER = (C4-REST * 60) + C4-ZI1
082100     COMPUTE W-MIN-HEUTE   = (TAL-HH * 60) + TAL-MI
082200
082300     COMPUTE W-ELAPSED-MIN =
082400             ((W-JDN-HEUTE - W-JDN-LETZTER) * 1440)
082500              + W-MIN-HEUTE - W-MIN-LETZTER
082600
082700     IF W-ELAPSED-MIN < ZERO
082800        MOVE ZERO TO W-ELAPSED-MIN
082900     END-IF
083000     .
083100 D420-99.
083200     EXIT.
083300
083400******************************************************************
083500* U300 - Julianisches Tagesdatum (Fliegel & Van Flandern)
083600******************************************************************
083700 U300-CALC-JDN SECTION.
083800 U300-00.
083900     COMPUTE W-JDN-A = (14 - W-JDN-IN-MM) / 12
084000     COMPUTE W-JDN-Y = W-JDN-IN-JHJJ + 4800 - W-JDN-A
084100     COMPUTE W-JDN-M = W-JDN-IN-MM + (12 * W-JDN-A) - 3
084200     COMPUTE W-JDN-ERGEBNIS =
084300             W-JDN-IN-TT + ((153 * W-JDN-M + 2) / 5)
084400              + (365 * W-JDN-Y) + (W-JDN-Y / 4)
084500              - (W-JDN-Y / 100) + (W-JDN-Y / 400) - 32045
084600     .
084700 U300-99.
084800     EXIT.
084900
085000******************************************************************
085100* D500 - dynamischer Risikofaktor
085200******************************************************************
085300 D500-DYN-MULTIPLIER SECTION.
085400 D500-00.
085500     IF C4-WINDOW-CNT < K-MIN-RECENT
085600        MOVE 1.0000 TO W-MULT
085700     ELSE
085800        IF W-WINRATE < .4000
085900           MOVE  .5000 TO W-MULT
086000        ELSE
086100           IF W-RECENT-PERF < -.0500
086200              MOVE  .7000 TO W-MULT
086300           ELSE
086400              IF W-WINRATE > .6000 AND W-RECENT-PERF > .0200
086500                 MOVE 1.2000 TO W-MULT
086600              ELSE
086700                 MOVE 1.0000 TO W-MULT
086800              END-IF
086900           END-IF
087000        END-IF
087100     END-IF
087200
087300     COMPUTE W-RISK-PCT ROUNDED = CFG-LINK-RISK-PCT * W-MULT
087400     IF W-RISK-PCT < K-RISK-FLOOR
087500        MOVE K-RISK-FLOOR TO W-RISK-PCT
087600     END-IF
087700     IF W-RISK-PCT > K-RISK-CEIL
087800        MOVE K-RISK-CEIL TO W-RISK-PCT
087900     END-IF
088000     .
088100 D500-99.
088200     EXIT.
088300
088400******************************************************************
088500* D600 - erweiterte Handfreigabe ueber SPTCMP0M (Operation CANTRD)
088600******************************************************************
088700 D600-ENHANCED-CHECKS SECTION.
088800 D600-00.
088900     INITIALIZE CMP-LINK-REC
089000     MOVE "CANTRD"            TO LINK-CMP-OP
089100     MOVE C4-CONSEC-LOSS      TO LINK-CONSEC-LOSSES
089200     MOVE W-QUALITY-PCT       TO LINK-QUALITY-PCT
089300     MOVE "N"                 TO LINK-HIGH-VOLATILITY LINK-LOW-VOLUME
089400     MOVE W-HOUR               TO LINK-HOUR
089500     MOVE W-DOW                TO LINK-DOW
089600     MOVE W-EQUITY             TO LINK-EQUITY
089700     MOVE W-TODAY-PNL          TO LINK-DAILY-PNL
089800     MOVE CFG-LINK-DLY-LOSS-PCT TO LINK-DAILY-LOSS-STOP-PCT
089900
090000     CALL "SPTCMP0M" USING CMP-LINK-REC
090100
090200     IF LINK-CMP-RESULT = "R"
090300        SET TRADE-DENIED TO TRUE
090400        MOVE LINK-CMP-REASON TO W-DENY-REASON
090500     ELSE
090600        SET TRADE-ALLOWED TO TRUE
090700     END-IF
090800     .
090900 D600-99.
091000     EXIT.
091100
091200******************************************************************
091300* D700 - erweiterte Positionsgroesse
091400******************************************************************
091500 D700-ENHANCED-SIZE SECTION.
091600 D700-00.
091700     COMPUTE W-ABS-DIFF = W-ENTRY - W-STOP
091800     IF W-ABS-DIFF < ZERO
091900        MULTIPLY -1 BY W-ABS-DIFF
092000     END-IF
092100     IF W-ABS-DIFF = ZERO
092200        MOVE ZERO TO W-QTY
092300        EXIT SECTION
092400     END-IF
092500
092600     COMPUTE W-RISK-AMT ROUNDED = W-EQUITY * W-RISK-PCT
092700     COMPUTE W-QTY ROUNDED =
092800             W-RISK-AMT / W-ABS-DIFF
092900
093000     IF W-QUALITY-PCT >= K-QUAL-HIGH
093100        MOVE 1.2000 TO W-SIZE-MULT
093200     ELSE
093300        IF W-QUALITY-PCT >= K-QUAL-MED
093400           MOVE 1.0000 TO W-SIZE-MULT
093500        ELSE
093600           MOVE  .7000 TO W-SIZE-MULT
093700        END-IF
093800     END-IF
093900
094000     PERFORM D710-LETZTE-3-SAETZE
094100     IF C4-LAST3-LOSS >= 2
094200        COMPUTE W-SIZE-MULT ROUNDED = W-SIZE-MULT * .5000
094300     END-IF
094400
094500     COMPUTE W-QTY ROUNDED = W-QTY * W-SIZE-MULT
094600
094700     COMPUTE W-POS-VALUE ROUNDED = W-QTY * W-ENTRY
094800     IF W-POS-VALUE > (W-EQUITY * K-CAP-PCT)
094900        COMPUTE W-QTY ROUNDED = (W-EQUITY * K-CAP-PCT) / W-ENTRY
095000     END-IF
095100     IF W-QTY > ZERO AND W-POS-VALUE < K-FLOOR-VALUE
095200        COMPUTE W-QTY ROUNDED = K-FLOOR-VALUE / W-ENTRY
095300     END-IF
095301
095302*    Abrundung auf ein ganzes Vielfaches von CFG-LINK-LOT-STEP -
095303*    KEIN ROUNDED, die Menge wird zur Null hin abgeschnitten, nie
095304*    aufgerundet (SOLSPOT-Regelwerk U3, Positionsgroesse).
095305     IF CFG-LINK-LOT-STEP > ZERO
095306        DIVIDE W-QTY BY CFG-LINK-LOT-STEP
095307                     GIVING C6-LOT-EINHEITEN
095308        COMPUTE W-QTY = C6-LOT-EINHEITEN * CFG-LINK-LOT-STEP
095309        IF W-QTY < CFG-LINK-LOT-STEP
095310           MOVE ZERO TO W-QTY
095311        END-IF
095312     END-IF
095400     .
095500 D700-99.
095600     EXIT.
095700
095800 D710-LETZTE-3-SAETZE SECTION.
095900 D710-00.
096000     MOVE ZERO TO C4-LAST3-LOSS C4-NUM
096100     PERFORM D711-ZAEHLE
096200        VARYING C4-I1 FROM C4-TRD-CNT BY -1
096300          UNTIL C4-I1 < 1 OR C4-NUM >= 3
096400     .
096500 D710-99.
096600     EXIT.
096700
096800 D711-ZAEHLE SECTION.
096900 D711-00.
097000     SET W-TX TO C4-I1
097100     IF W-TRD-STATUS(W-TX) = "C"
097200        ADD 1 TO C4-NUM
097300        IF W-TRD-PNL-USDT(W-TX) < ZERO
097400           ADD 1 TO C4-LAST3-LOSS
097500        END-IF
097600     END-IF
097700     .
097800 D711-99.
097900     EXIT.
098000
098100******************************************************************
098200* G100 - neue ORDER schreiben (BUY LIMIT)
098300******************************************************************
098400 G100-SCHREIBE-ORDER SECTION.
098500 G100-00.
098600     MOVE SPACES TO ORDER-FILE-RECORD
098700     COMPUTE C4-NEXT-ID = C4-TRD-CNT + 1
098800     MOVE C4-NEXT-ID        TO ORD-ID OF ORDER-FILE-RECORD
098900     MOVE W-TODAY-DATE      TO ORD-DATE OF ORDER-FILE-RECORD
099000     COMPUTE ORD-TIME OF ORDER-FILE-RECORD = TAL-HH * 100 + TAL-MI
099100     SET ORD-SIDE-BUY       OF ORDER-FILE-RECORD TO TRUE
099200     MOVE CFG-LINK-SYMBOL   TO ORD-SYMBOL OF ORDER-FILE-RECORD
099300     MOVE W-QTY             TO ORD-QTY OF ORDER-FILE-RECORD
099400     MOVE W-ENTRY           TO ORD-PRICE OF ORDER-FILE-RECORD
099500     SET ORD-TYPE-LIMIT     OF ORDER-FILE-RECORD TO TRUE
099600     SET ORD-STATUS-NEW     OF ORDER-FILE-RECORD TO TRUE
099700
099800     OPEN EXTEND ORDERS
099900     WRITE ORDER-FILE-RECORD
100000     CLOSE ORDERS
100100     .
100200 G100-99.
100300     EXIT.
100400
100500******************************************************************
100600* G200 - neue offene Position in TRADES schreiben
100700******************************************************************
100800 G200-SCHREIBE-TRADE SECTION.
100900 G200-00.
101000     MOVE SPACES TO TRADE-FILE-RECORD
101100     MOVE C4-NEXT-ID        TO TRD-ID OF TRADE-FILE-RECORD
101200     MOVE CFG-LINK-SYMBOL   TO TRD-SYMBOL OF TRADE-FILE-RECORD
101300     MOVE W-TODAY-DATE      TO TRD-ENTRY-DATE OF TRADE-FILE-RECORD
101400     COMPUTE TRD-ENTRY-TIME OF TRADE-FILE-RECORD = TAL-HH * 100 + TAL-MI
101500     MOVE ZERO              TO TRD-EXIT-DATE OF TRADE-FILE-RECORD
101600     MOVE ZERO              TO TRD-EXIT-TIME OF TRADE-FILE-RECORD
101700     MOVE W-QTY             TO TRD-QTY OF TRADE-FILE-RECORD
101800     MOVE W-ENTRY           TO TRD-ENTRY-PRICE OF TRADE-FILE-RECORD
101900     MOVE ZERO              TO TRD-EXIT-PRICE OF TRADE-FILE-RECORD
102000     MOVE W-STOP            TO TRD-SL OF TRADE-FILE-RECORD
102100     MOVE W-TP1             TO TRD-TP1 OF TRADE-FILE-RECORD
102700     MOVE CFG-LINK-TRAIL-MULT TO TRD-TRAIL-MULT OF TRADE-FILE-RECORD
102800     MOVE ZERO              TO TRD-PNL-USDT OF TRADE-FILE-RECORD
102900     MOVE ZERO              TO TRD-PNL-PCT  OF TRADE-FILE-RECORD
103000     MOVE SPACES            TO TRD-EXIT-REASON OF TRADE-FILE-RECORD
103100     SET TRD-OPEN           OF TRADE-FILE-RECORD TO TRUE
103200
103300     OPEN EXTEND TRADES
103400     WRITE TRADE-FILE-RECORD
103500     CLOSE TRADES
103600     .
103700 G200-99.
103800     EXIT.
103900
104000******************************************************************
104100* Protokoll (Jobausgabe)
104200******************************************************************
104300 E800-PROTOKOLL-ALLOW SECTION.
104400 E800-00.
104500     MOVE W-QTY TO D-QTY
104600     DISPLAY K-MODUL ": FREIGEGEBEN - MENGE=" D-QTY
104700             " RISIKO-PROZENT=" W-RISK-PCT
104800     .
104900 E800-99.
105000     EXIT.
105100
105200 E900-PROTOKOLL-DENY SECTION.
105300 E900-00.
105400     DISPLAY K-MODUL ": ABGELEHNT - " W-DENY-REASON
105500     .
105600 E900-99.
105700     EXIT.
105800
105900******************************************************************
106000* Ende-Verarbeitung
106100******************************************************************
106200 B090-ENDE SECTION.
106300 B090-00.
106400     CONTINUE
106500     .
106600 B090-99.
106700     EXIT.
106800
106900******************************************************************
107000* TIMESTAMP erstellen
107100******************************************************************
107200 U200-TIMESTAMP SECTION.
107300 U200-00.
107400     ENTER TAL "TIME" USING TAL-TIME
107500     .
107600 U200-99.
107700     EXIT.
107800
107900******************************************************************
108000* Programm-Fehlerbehandlung
108100******************************************************************
108200 Z002-PROGERR SECTION.
108300 Z002-00.
108400     SET PRG-ABBRUCH TO TRUE
108500     .
108600 Z002-99.
108700     EXIT.
108800
108900******************************************************************
109000* ENDE Source-Programm
109100******************************************************************
