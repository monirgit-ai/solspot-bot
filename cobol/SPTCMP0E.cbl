?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. SPTCMP0M.
000500
000600 AUTHOR. B. DICK.
000700
000800 INSTALLATION. WSOFT RECHENZENTRUM - ANWENDUNG SOLSPOT.
000900
001000 DATE-WRITTEN. 1988-07-19.
001100
001200 DATE-COMPILED.
001300
001400 SECURITY. NUR FUER INTERNEN GEBRAUCH - ANWENDUNG SOLSPOT.
001500
001600*****************************************************************
001700* Letzte Aenderung :: 2024-08-09
001800* Letzte Version   :: C.02.00
001900* Kurzbeschreibung :: Vergleichs-/Schwellenwertmodul SPTCMP0M -
002000*                     wird von SIGDRV0O/SPTSIG0M und RSKDRV0O fuer
002100*                     alle Schwellenwertvergleiche des Regelwerks
002200*                     ueber LINK-CMP-OP aufgerufen (wie frueher
002300*                     SRCCOMP je Befehlscode einen Compilerlauf
002400*                     zusammenbaute).
002500* Auftrag          :: SOLSPOT-1 SOLSPOT-9
002600*                     12345678901234567
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers.   | Datum      | von  | Kommentar                        *
003100*---------|------------|------|----------------------------------*
003200* A.00.00 | 1988-07-19 | BDK  | Neuerstellung (damals: Vergleich  SOL0010 
003300*         |            |      | zweier Quelltextversionen)        SOL0010 
003400* A.01.00 | 1991-02-05 | BDK  | Befehlscode LINK-CMD eingefuehrt, SOL0023 
003500*         |            |      | mehrere Vergleichsarten in einem  SOL0023 
003600*         |            |      | Modul                             SOL0023 
003700* B.00.00 | 1998-09-14 | RHM  | Jahr-2000: keine Datumsfelder in  SOL0048 
003800*         |            |      | diesem Modul, nur zur Doku        SOL0048 
003900* B.01.00 | 2010-04-30 | KPN  | Prozentvergleiche mit 4 Dezimalen SOL0106 
004000* C.00.00 | 2021-04-13 | SCH  | Umbau fuer SOLSPOT-Regelwerk:     SP10008 
004100*         |            |      | LINK-CMD wird LINK-CMP-OP, Opera- SP10008 
004200*         |            |      | tionen RRATIO/SIGQ/CANTRD         SP10008 
004300* C.01.00 | 2024-02-10 | kl   | Operation CANTRD um Pruefung      SP10044 
004400*         |            |      | Wochentag/Uhrzeit ergaenzt        SP10044 
004500* C.02.00 | 2024-08-09 | kl   | Vermerk CANTRD:                   SP10053 
004600*         |            |      | kommt vom Aufrufer (RSKDRV0O      SP10053 
004700*         |            |      | D420) bereits 24h-bereinigt -     SP10053 
004800*         |            |      | Kommentar in C300-CANTRD          SP10053 
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300*
005400* SPTCMP0M kennt drei Operationen (LINK-CMP-OP):
005500*   RRATIO - Chance-Risiko-Verhaeltnis = |Ziel-Einstieg| / |Einstieg-
005600*            Stop| (0, falls Risiko = 0)
005700*   SIGQ   - Signalqualitaet pruefen: ablehnen, wenn Stop >= Einstieg
005800*            oder Ziel <= Einstieg; ablehnen, wenn CRV < 0,8; ab-
005900*            lehnen, wenn (Einstieg-Stop)/Einstieg < 0,01
006000*   CANTRD - ein Baustein der erweiterten Handfreigabe-Pruefung (U3):
006100*            Verlust-Serie, Mindestqualitaet, hohe Volatilitaet/
006200*            niedriges Volumen, "schlechte" Stunde oder Sonntag
006300*
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     SWITCH-15 IS ANZEIGE-VERSION
007000         ON STATUS IS SHOW-VERSION
007100     CLASS ALPHNUM IS "0123456789"
007200                      "abcdefghijklmnopqrstuvwxyz"
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007400                      " .,;-_!$%&/=*+".
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 WORKING-STORAGE SECTION.
008300*--------------------------------------------------------------------*
008400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008500*--------------------------------------------------------------------*
008600 01          COMP-FELDER.
008700     05      C4-ANZ              PIC S9(04) COMP.
008800     05      C4-I1               PIC S9(04) COMP.
008900     05      C4-LOSSES           PIC S9(04) COMP.
009000
009100     05      C4-X.
009200      10                         PIC X value low-value.
009300      10     C4-X2               PIC X.
009400     05      C4-NUM redefines C4-X
009500                                 PIC S9(04) COMP.
009600
009700*--------------------------------------------------------------------*
009800* Display-Felder: Praefix D
009900*--------------------------------------------------------------------*
010000 01          DISPLAY-FELDER.
010100     05      D-NUM4              PIC -9(04).
010200
010300*--------------------------------------------------------------------*
010400* Felder mit konstantem Inhalt: Praefix K
010500*--------------------------------------------------------------------*
010600 01          KONSTANTE-FELDER.
010700     05      K-MODUL             PIC X(08)          VALUE "SPTCMP0M".
010800     05      K-MIN-RR            PIC SV9(04)         VALUE .8000.
010900     05      K-MIN-RISK-PCT      PIC SV9(04)         VALUE .0100.
011000     05      K-MIN-QUALITY       PIC  9(03)V9(02)    VALUE 50.00.
011100
011200*----------------------------------------------------------------*
011300* Conditional-Felder
011400*----------------------------------------------------------------*
011500 01          SCHALTER.
011600     05      PRG-STATUS          PIC 9.
011700          88 PRG-OK                          VALUE ZERO.
011800          88 PRG-ABBRUCH                     VALUE 2.
011900
012000*--------------------------------------------------------------------*
012100* weitere Arbeitsfelder
012200*--------------------------------------------------------------------*
012300 01          WORK-FELDER.
012400     05      W-RISK              PIC S9(07)V9(04).
012500     05      W-REWARD            PIC S9(07)V9(04).
012600     05      W-RRATIO            PIC S9(03)V9(04).
012601     05      W-RRATIO-R REDEFINES W-RRATIO.
012602         10  W-RRATIO-VOR-KOMMA  PIC S9(03).
012603         10  W-RRATIO-NACH-KOMMA PIC  9(04).
012700     05      W-RISK-PCT          PIC SV9(04).
012800
012900     05      W-OP-FELD.
013000         10  W-OP-TEXT           PIC X(06).
013100     05      W-OP-FELD-R REDEFINES W-OP-FELD.
013200         10  W-OP-KUERZEL        PIC X(03).
013300         10  FILLER              PIC X(03).
013400
013500     05      W-QUAL-FELD         PIC  9(05)V99.
013600     05      W-QUAL-FELD-R REDEFINES W-QUAL-FELD.
013700         10  W-QUAL-VOR-KOMMA    PIC  9(05).
013800         10  W-QUAL-NACH-KOMMA   PIC  99.
013900
014000 LINKAGE SECTION.
014100*-->    Uebergabe aus Hauptprogramm/Modul
014200 01     LINK-REC.
014300    05  LINK-HDR.
014400     10 LINK-CMP-OP               PIC X(06).
014500*       "RRATIO" "SIGQ  " "CANTRD"
014600     10 LINK-RC                   PIC S9(04) COMP.
014700*       0 = OK, 9999 = Programmabbruch
014800    05  LINK-DATA.
014900     10 LINK-ENTRY                PIC S9(07)V9(04).
015000     10 LINK-STOP                 PIC S9(07)V9(04).
015100     10 LINK-TARGET               PIC S9(07)V9(04).
015200     10 LINK-QUALITY-PCT          PIC  9(03)V9(02).
015300     10 LINK-CONSEC-LOSSES        PIC  9(02).
015400     10 LINK-HIGH-VOLATILITY      PIC  X(01).
015500        88 LINK-HIGH-VOL-YES               VALUE "Y".
015600     10 LINK-LOW-VOLUME           PIC  X(01).
015700        88 LINK-LOW-VOL-YES                VALUE "Y".
015800     10 LINK-HOUR                 PIC  9(02).
015900     10 LINK-DOW                  PIC  9(01).
016000*       1 = Sonntag ... 7 = Samstag
016100     10 LINK-EQUITY               PIC S9(09)V9(02).
016200     10 LINK-DAILY-PNL            PIC S9(09)V9(02).
016300     10 LINK-DAILY-LOSS-STOP-PCT  PIC  SV9(04).
016400     10 LINK-CMP-RESULT           PIC  X(01).
016500        88 LINK-RESULT-ACCEPT              VALUE "A".
016600        88 LINK-RESULT-REJECT              VALUE "R".
016700     10 LINK-CMP-RATIO            PIC S9(03)V9(04).
016800     10 LINK-CMP-REASON           PIC  X(40).
016900
017000 PROCEDURE DIVISION USING LINK-REC.
017100******************************************************************
017200* Steuerungs-Section
017300******************************************************************
017400 A100-STEUERUNG SECTION.
017500 A100-00.
017600     IF  SHOW-VERSION
017700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
017800         STOP RUN
017900     END-IF
018000
018100     MOVE ZERO   TO LINK-RC
018200     MOVE SPACES TO LINK-CMP-REASON
018300     INITIALIZE SCHALTER
018400
018500     MOVE LINK-CMP-OP TO W-OP-FELD
018600
018700     EVALUATE LINK-CMP-OP
018800        WHEN "RRATIO"   PERFORM C100-RRATIO
018900        WHEN "SIGQ   "  PERFORM C200-SIGQ
019000        WHEN "CANTRD "  PERFORM C300-CANTRD
019100        WHEN OTHER      DISPLAY "SPTCMP0M: unbek. Operation >"
019200                                 W-OP-KUERZEL "<"
019300                         SET PRG-ABBRUCH TO TRUE
019400     END-EVALUATE
019500
019600     IF PRG-ABBRUCH
019700        MOVE 9999 TO LINK-RC
019800     END-IF
019900     EXIT PROGRAM
020000     .
020100 A100-99.
020200     EXIT.
020300
020400******************************************************************
020500* RRATIO - Chance-Risiko-Verhaeltnis
020600******************************************************************
020700 C100-RRATIO SECTION.
020800 C100-00.
020900     PERFORM D100-COMPUTE-RR
021000     MOVE W-RRATIO TO LINK-CMP-RATIO
021100     .
021200 C100-99.
021300     EXIT.
021400
021500******************************************************************
021600* SIGQ - Signalqualitaet (annehmen/ablehnen)
021700******************************************************************
021800 C200-SIGQ SECTION.
021900 C200-00.
022000     SET LINK-RESULT-ACCEPT TO TRUE
022100
022200     IF LINK-STOP NOT < LINK-ENTRY
022300     OR LINK-TARGET NOT > LINK-ENTRY
022400        SET LINK-RESULT-REJECT TO TRUE
022500        MOVE "STOP/ZIEL UNPLAUSIBEL ZUM EINSTIEG" TO LINK-CMP-REASON
022600        EXIT SECTION
022700     END-IF
022800
022900     PERFORM D100-COMPUTE-RR
023000     MOVE W-RRATIO TO LINK-CMP-RATIO
023100     IF W-RRATIO < K-MIN-RR
023200        SET LINK-RESULT-REJECT TO TRUE
023300        MOVE "CHANCE-RISIKO-VERHAELTNIS ZU KLEIN" TO LINK-CMP-REASON
023400        EXIT SECTION
023500     END-IF
023600
023700     IF LINK-ENTRY > ZERO
023800        COMPUTE W-RISK-PCT ROUNDED =
023900                (LINK-ENTRY - LINK-STOP) / LINK-ENTRY
024000     ELSE
024100        MOVE ZERO TO W-RISK-PCT
024200     END-IF
024300     IF W-RISK-PCT < K-MIN-RISK-PCT
024400        SET LINK-RESULT-REJECT TO TRUE
024500        MOVE "RISIKOABSTAND ZU KNAPP AM EINSTIEG" TO LINK-CMP-REASON
024600     END-IF
024700     .
024800 C200-99.
024900     EXIT.
025000
025100******************************************************************
025200* CANTRD - Baustein erweiterte Handfreigabe-Pruefung (U3)
025300******************************************************************
025400 C300-CANTRD SECTION.
025500 C300-00.
025600     SET LINK-RESULT-ACCEPT TO TRUE
025700
025800*    LINK-CONSEC-LOSSES wird vom Aufrufer (RSKDRV0O, Sections
025900*    D400-LOCKOUT/D420-SPERRE-ABGELAUFEN) ermittelt und dort bereits
026000*    auf Null gesetzt, sobald 24 Stunden seit dem letzten Verlust-
026100*    Trade vergangen sind - die Sperre erlischt also automatisch und
026200*    wird hier nur noch als einfacher Schwellenwert geprueft.
026300     IF LINK-CONSEC-LOSSES >= 3
026400        SET LINK-RESULT-REJECT TO TRUE
026500        MOVE "VERLUSTSPERRE AKTIV" TO LINK-CMP-REASON
026600        EXIT SECTION
026700     END-IF
026800
026900     IF LINK-QUALITY-PCT < K-MIN-QUALITY
027000        MOVE LINK-QUALITY-PCT TO W-QUAL-FELD
027100        SET LINK-RESULT-REJECT TO TRUE
027200        STRING "SIGNALQUALITAET UNTER MINDESTMASS (" DELIMITED BY SIZE
027300               W-QUAL-VOR-KOMMA                       DELIMITED BY SIZE
027400               ")"                                    DELIMITED BY SIZE
027500               INTO LINK-CMP-REASON
027600        EXIT SECTION
027700     END-IF
027800
027900     IF LINK-HIGH-VOL-YES OR LINK-LOW-VOL-YES
028000        SET LINK-RESULT-REJECT TO TRUE
028100        MOVE "MARKTLAGE (VOLATILITAET/VOLUMEN) UNGEEIGNET"
028200                                           TO LINK-CMP-REASON
028300        EXIT SECTION
028400     END-IF
028500
028600     IF (LINK-HOUR >= 6 AND LINK-HOUR <= 11) OR LINK-DOW = 1
028700        SET LINK-RESULT-REJECT TO TRUE
028800        MOVE "UNGUENSTIGE HANDELSZEIT" TO LINK-CMP-REASON
028900        EXIT SECTION
029000     END-IF
029100
029200     IF LINK-EQUITY NOT > ZERO
029300        SET LINK-RESULT-REJECT TO TRUE
029400        MOVE "KONTOSTAND NICHT POSITIV" TO LINK-CMP-REASON
029500        EXIT SECTION
029600     END-IF
029700
029800     COMPUTE W-RISK ROUNDED = LINK-EQUITY * LINK-DAILY-LOSS-STOP-PCT
029900     IF LINK-DAILY-PNL < (ZERO - W-RISK)
030000        SET LINK-RESULT-REJECT TO TRUE
030100        MOVE "TAGESVERLUSTGRENZE ERREICHT" TO LINK-CMP-REASON
030200     END-IF
030300     .
030400 C300-99.
030500     EXIT.
030600
030700******************************************************************
030800* Hilfsberechnung Chance-Risiko-Verhaeltnis
030900******************************************************************
031000 D100-COMPUTE-RR SECTION.
031100 D100-00.
031200     COMPUTE W-REWARD = LINK-TARGET - LINK-ENTRY
031300     IF W-REWARD < ZERO
031400        MULTIPLY -1 BY W-REWARD
031500     END-IF
031600     COMPUTE W-RISK   = LINK-ENTRY - LINK-STOP
031700     IF W-RISK < ZERO
031800        MULTIPLY -1 BY W-RISK
031900     END-IF
032000     IF W-RISK = ZERO
032100        MOVE ZERO TO W-RRATIO
032200     ELSE
032300        COMPUTE W-RRATIO ROUNDED = W-REWARD / W-RISK
032400     END-IF
032500     .
032600 D100-99.
032700     EXIT.
032800
032900******************************************************************
033000* ENDE Source-Programm
033100******************************************************************
