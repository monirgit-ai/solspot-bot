?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. SPTSIG0M.
000500
000600 AUTHOR. H-G. WEISS.
000700
000800 INSTALLATION. WSOFT RECHENZENTRUM - ANWENDUNG SOLSPOT.
000900
001000 DATE-WRITTEN. 1986-11-18.
001100
001200 DATE-COMPILED.
001300
001400 SECURITY. NUR FUER INTERNEN GEBRAUCH - ANWENDUNG SOLSPOT.
001500
001600*****************************************************************
001700* Letzte Aenderung :: 2024-08-09
001800* Letzte Version   :: C.03.00
001900* Kurzbeschreibung :: Modul SPTSIG0M - Indikatoren (EMA/RSI/ATR,
002000*                     Wilder-Glaettung) und Einstiegsregel fuer den
002100*                     letzten Balken; ruft SPTCMP0M fuer die
002200*                     Qualitaetspruefung eines LONG-Signals auf.
002300* Auftrag          :: SOLSPOT-1 SOLSPOT-3
002400*                     12345678901234567
002500*----------------------------------------------------------------*
002600* Vers.   | Datum      | von  | Kommentar                        *
002700*---------|------------|------|----------------------------------*
002800* A.00.00 | 1986-11-18 | HGW  | Neuerstellung (damals             SOL0003 
002900*         |            |      | suche im Quelltext)               SOL0003 
003000* A.01.00 | 1990-03-02 | BDK  | Mehrzeilige Suchmuster            SOL0019 
003100* B.00.00 | 1999-01-08 | RHM  | Jahr-2000: keine Datumsfelder     SOL0052 
003200*         |            |      | nur zur Vollstaendigkeit vermerkt SOL0052 
003300* B.01.00 | 2006-10-11 | KPN  | Zeilenpuffer auf 256 Zeichen      SOL0083 
003400* C.00.00 | 2021-04-13 | SCH  | Umbau fuer SOLSPOT-Regelwerk:     SP10007 
003500*         |            |      | Annotationssuche entfernt, statt- SP10007 
003600*         |            |      | dessen EMA/RSI/ATR-Berechnung auf SP10007 
003700*         |            |      | der Balkentabelle                 SP10007 
003800* C.01.00 | 2023-08-22 | SCH  | Chop-Filter und                   SP10030 
003900*         |            |      | ergaenzt                          SP10030 
004000* C.02.00 | 2024-02-11 | kl   | Signalqualitaet jetzt ueber       SP10043 
004100*         |            |      | CALL "SPTCMP0M" (Operation SIGQ)  SP10043 
004200* C.03.00 | 2024-08-09 | kl   | D300-ATR: TR des 1. Balkens       SP10054 
004300*         |            |      | in W-SUM, Startwert ATR dadurch   SP10054 
004400*         |            |      | nur 13 statt 14 Werten gerechnet  SP10054 
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900*
005000* SPTSIG0M bekommt von SIGDRV0O die Balkentabelle (SIG-BAR-TAB,
005100* SIG-BAR-CNT Eintraege, aufsteigend nach Zeit) und berechnet in
005200* einem einzigen Durchlauf EMA(20), EMA(50), RSI(14, Wilder) und
005300* ATR(14, Wilder) bis zum letzten Balken.  Aus den Werten des
005400* letzten Balkens wird die Einstiegsregel (LONG/FLAT), SL/TP1, die
005500* Signalstaerke und die Marktklassifikation abgeleitet; bei LONG
005600* wird zusaetzlich SPTCMP0M (Operation SIGQ) fuer die Qualitaets-
005700* pruefung gerufen.
005800*
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION
006600     CLASS ALPHNUM IS "0123456789"
006700                      "abcdefghijklmnopqrstuvwxyz"
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006900                      " .,;-_!$%&/=*+".
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 WORKING-STORAGE SECTION.
007800*--------------------------------------------------------------------*
007900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008000*--------------------------------------------------------------------*
008100 01          COMP-FELDER.
008200     05      C4-I1               PIC S9(04) COMP.
008300     05      C4-N20              PIC S9(04) COMP   VALUE 20.
008400     05      C4-N50              PIC S9(04) COMP   VALUE 50.
008500     05      C4-N14              PIC S9(04) COMP   VALUE 14.
008600     05      C4-TRUE-CNT         PIC S9(04) COMP.
008700
008800     05      C4-X.
008900      10                         PIC X value low-value.
009000      10     C4-X2               PIC X.
009100     05      C4-NUM redefines C4-X
009200                                 PIC S9(04) COMP.
009300
009400*--------------------------------------------------------------------*
009500* Display-Felder: Praefix D
009600*--------------------------------------------------------------------*
009700 01          DISPLAY-FELDER.
009800     05      D-NUM4              PIC -9(04).
009900
010000*--------------------------------------------------------------------*
010100* Felder mit konstantem Inhalt: Praefix K
010200*--------------------------------------------------------------------*
010300 01          KONSTANTE-FELDER.
010400     05      K-MODUL             PIC X(08)          VALUE "SPTSIG0M".
010500     05      K-CHOP-DIFF         PIC  9(01)V9(06)    VALUE .003000.
010600     05      K-SL-ATR-MULT       PIC  9(01)V9(04)    VALUE 1.8000.
010700     05      K-TP-ATR-MULT       PIC  9(01)V9(04)    VALUE 1.5000.
010800     05      K-SL-FALLBACK-PCT   PIC  9(01)V9(04)    VALUE .9500.
010900     05      K-HIGH-VOL-PCT      PIC  9(01)V9(04)    VALUE .0500.
011000     05      K-LOW-VOL-PCT       PIC  9(01)V9(04)    VALUE .0200.
011100
011200*----------------------------------------------------------------*
011300* Conditional-Felder
011400*----------------------------------------------------------------*
011500 01          SCHALTER.
011600     05      PRG-STATUS          PIC 9.
011700          88 PRG-OK                          VALUE ZERO.
011800          88 PRG-ABBRUCH                     VALUE 2.
011900     05      C1-SCHALTER         PIC X.
012000          88 C1-WAHR                         VALUE "J".
012100     05      C2-SCHALTER         PIC X.
012200          88 C2-WAHR                         VALUE "J".
012300     05      C3-SCHALTER         PIC X.
012400          88 C3-WAHR                         VALUE "J".
012500     05      CHOP-SCHALTER       PIC X.
012600          88 IN-CHOP                         VALUE "J".
012700
012800*--------------------------------------------------------------------*
012900* weitere Arbeitsfelder - EMA/RSI/ATR-Akkumulatoren
013000*--------------------------------------------------------------------*
013100 01          WORK-FELDER.
013200     05      W-SUM               PIC S9(09)V9(04).
013300     05      W-EMA20             PIC S9(07)V9(04).
013400     05      W-EMA50             PIC S9(07)V9(04).
013500     05      W-EMA-DIFF           PIC S9(07)V9(04).
013600     05      W-K20               PIC  9(01)V9(08)   VALUE .09523810.
013700     05      W-K50               PIC  9(01)V9(08)   VALUE .03921569.
013800     05      W-DELTA             PIC S9(07)V9(04).
013900     05      W-GAIN               PIC S9(07)V9(04).
014000     05      W-LOSS               PIC S9(07)V9(04).
014100     05      W-AVG-GAIN           PIC S9(07)V9(04).
014200     05      W-AVG-LOSS           PIC S9(07)V9(04).
014300     05      W-RSI                PIC  9(03)V9(04).
014400     05      W-RSI-R REDEFINES W-RSI.
014500         10  W-RSI-WHOLE          PIC  9(03).
014600         10  W-RSI-NACHKOMMA      PIC  9(04).
014700     05      W-TR                 PIC S9(07)V9(04).
014800     05      W-ATR                PIC S9(07)V9(04).
014801     05      W-ATR-R REDEFINES W-ATR.
014802         10  W-ATR-VORKOMMA       PIC S9(07).
014803         10  W-ATR-NACHKOMMA      PIC  9(04).
014900     05      W-TR1                PIC S9(07)V9(04).
015000     05      W-TR2                PIC S9(07)V9(04).
015100     05      W-TR3                PIC S9(07)V9(04).
015200     05      W-PREV-CLOSE         PIC S9(07)V9(04).
015300     05      W-EMA-DIFF-PCT       PIC  9(01)V9(06).
015400     05      W-EMA-DIFF-PCT-R REDEFINES W-EMA-DIFF-PCT.
015500         10  W-EMA-DIFF-VORKOMMA  PIC  9(01).
015600         10  W-EMA-DIFF-NACHKOMMA PIC  9(06).
015700     05      W-RISK               PIC S9(07)V9(04).
015800     05      W-REWARD             PIC S9(07)V9(04).
015900
016000 LINKAGE SECTION.
016100*-->    Uebergabe aus SIGDRV0O
016200 01     SIG-LINK-REC.
016300     05 SIG-LINK-RC               PIC S9(04) COMP.
016400     05 SIG-BAR-CNT                PIC S9(04) COMP.
016500     05 SIG-BAR-TAB OCCURS 500 TIMES INDEXED BY SIG-BX.
016600        10 SIG-BAR-CLOSE          PIC S9(07)V9(04).
016700        10 SIG-BAR-HIGH           PIC S9(07)V9(04).
016800        10 SIG-BAR-LOW            PIC S9(07)V9(04).
016900     05 SIG-RESULT.
017000        10 SIG-SIGNAL             PIC X(04).
017100           88 SIG-SIGNAL-LONG                VALUE "LONG".
017200           88 SIG-SIGNAL-FLAT                VALUE "FLAT".
017300        10 SIG-ENTRY-PRICE        PIC S9(07)V9(04).
017400        10 SIG-SL                 PIC S9(07)V9(04).
017500        10 SIG-TP1                PIC S9(07)V9(04).
017600        10 SIG-EMA20              PIC S9(07)V9(04).
017700        10 SIG-EMA50              PIC S9(07)V9(04).
017800        10 SIG-RSI                PIC  9(03)V9(04).
017900        10 SIG-ATR                PIC S9(07)V9(04).
018000        10 SIG-EMA-DIFF-PCT       PIC  9(01)V9(06).
018100        10 SIG-STRENGTH           PIC  9(01)V9(02).
018200        10 SIG-TREND              PIC  X(09).
018300        10 SIG-MOMENTUM           PIC  X(10).
018400        10 SIG-VOLATILITY         PIC  X(06).
018500        10 SIG-QUAL-RESULT        PIC  X(01).
018600           88 SIG-RESULT-ACCEPT              VALUE "A".
018700           88 SIG-RESULT-REJECT              VALUE "R".
018800        10 SIG-QUAL-RATIO         PIC S9(03)V9(04).
018900        10 SIG-QUAL-REASON        PIC  X(40).
019000
019100*-->    Uebergabe an SPTCMP0M (Operation SIGQ)
019200 01     CMP-LINK-REC.
019300     05 CMP-LINK-HDR.
019400        10 LINK-CMP-OP            PIC X(06).
019500        10 LINK-RC                PIC S9(04) COMP.
019600     05 CMP-LINK-DATA.
019700        10 LINK-ENTRY             PIC S9(07)V9(04).
019800        10 LINK-STOP              PIC S9(07)V9(04).
019900        10 LINK-TARGET            PIC S9(07)V9(04).
020000        10 LINK-QUALITY-PCT       PIC  9(03)V9(02).
020100        10 LINK-CONSEC-LOSSES     PIC  9(02).
020200        10 LINK-HIGH-VOLATILITY   PIC  X(01).
020300        10 LINK-LOW-VOLUME        PIC  X(01).
020400        10 LINK-HOUR              PIC  9(02).
020500        10 LINK-DOW               PIC  9(01).
020600        10 LINK-EQUITY            PIC S9(09)V9(02).
020700        10 LINK-DAILY-PNL         PIC S9(09)V9(02).
020800        10 LINK-DAILY-LOSS-STOP-PCT
020900                                  PIC  SV9(04).
021000        10 LINK-CMP-RESULT        PIC  X(01).
021100        10 LINK-CMP-RATIO         PIC S9(03)V9(04).
021200        10 LINK-CMP-REASON        PIC  X(40).
021300
021400 PROCEDURE DIVISION USING SIG-LINK-REC.
021500******************************************************************
021600* Steuerungs-Section
021700******************************************************************
021800 A100-STEUERUNG SECTION.
021900 A100-00.
022000     IF  SHOW-VERSION
022100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
022200         STOP RUN
022300     END-IF
022400
022500     INITIALIZE SCHALTER
022600     MOVE ZERO   TO SIG-LINK-RC
022700     SET SIG-SIGNAL-FLAT TO TRUE
022800     MOVE ZERO   TO W-EMA20 W-EMA50 W-RSI W-ATR W-EMA-DIFF-PCT
022900
023000     PERFORM D100-EMA
023100     PERFORM D200-RSI
023200     PERFORM D300-ATR
023300     PERFORM D400-EMA-DIFF-PCT
023400
023500     MOVE W-EMA20        TO SIG-EMA20
023600     MOVE W-EMA50        TO SIG-EMA50
023700     MOVE W-RSI          TO SIG-RSI
023800     MOVE W-ATR          TO SIG-ATR
023900     MOVE W-EMA-DIFF-PCT TO SIG-EMA-DIFF-PCT
024000
024100     PERFORM E100-ENTRY-RULE
024200     PERFORM E500-STRENGTH
024300     PERFORM E600-CLASSIFY
024400
024500     IF SIG-SIGNAL-LONG
024600        PERFORM E400-QUALITY
024700     END-IF
024800
024900     EXIT PROGRAM
025000     .
025100 A100-99.
025200     EXIT.
025300
025400******************************************************************
025500* D100-EMA - EMA(20) und EMA(50) ueber die Balkentabelle
025600******************************************************************
025700 D100-EMA SECTION.
025800 D100-00.
025900     MOVE ZERO TO W-SUM
026000     PERFORM D110-EMA-SCHRITT
026100        VARYING C4-I1 FROM 1 BY 1
026200          UNTIL C4-I1 > SIG-BAR-CNT
026300     .
026400 D100-99.
026500     EXIT.
026600
026700 D110-EMA-SCHRITT SECTION.
026800 D110-00.
026900     SET SIG-BX TO C4-I1
027000
027100     IF C4-I1 <= C4-N20
027200        ADD SIG-BAR-CLOSE(SIG-BX) TO W-SUM
027300        IF C4-I1 = C4-N20
027400           COMPUTE W-EMA20 ROUNDED = W-SUM / C4-N20
027500        END-IF
027600     ELSE
027700        COMPUTE W-EMA20 ROUNDED =
027800           (SIG-BAR-CLOSE(SIG-BX) - W-EMA20) * W-K20 + W-EMA20
027900     END-IF
028000
028100     IF C4-I1 = C4-N50
028200        PERFORM D120-EMA50-SEED
028300     END-IF
028400     IF C4-I1 > C4-N50
028500        COMPUTE W-EMA50 ROUNDED =
028600           (SIG-BAR-CLOSE(SIG-BX) - W-EMA50) * W-K50 + W-EMA50
028700     END-IF
028800     .
028900 D110-99.
029000     EXIT.
029100
029200 D120-EMA50-SEED SECTION.
029300 D120-00.
029400     MOVE ZERO TO W-SUM
029500     PERFORM D121-EMA50-ADD
029600        VARYING C4-NUM FROM 1 BY 1
029700          UNTIL C4-NUM > C4-N50
029800     COMPUTE W-EMA50 ROUNDED = W-SUM / C4-N50
029900     .
030000 D120-99.
030100     EXIT.
030200
030300 D121-EMA50-ADD SECTION.
030400 D121-00.
030500     SET SIG-BX TO C4-NUM
030600     ADD SIG-BAR-CLOSE(SIG-BX) TO W-SUM
030700     .
030800 D121-99.
030900     EXIT.
031000
031100******************************************************************
031200* D200-RSI(14) nach Wilder
031300******************************************************************
031400 D200-RSI SECTION.
031500 D200-00.
031600     IF SIG-BAR-CNT <= C4-N14
031700        MOVE ZERO TO W-RSI
031800        EXIT SECTION
031900     END-IF
032000
032100     MOVE ZERO TO W-AVG-GAIN W-AVG-LOSS
032200     SET SIG-BX TO 1
032300     MOVE SIG-BAR-CLOSE(SIG-BX) TO W-PREV-CLOSE
032400
032500     PERFORM D210-RSI-SEED
032600        VARYING C4-I1 FROM 2 BY 1
032700          UNTIL C4-I1 > C4-N14 + 1
032800
032900     PERFORM D220-RSI-WILDER
033000        VARYING C4-I1 FROM C4-N14 + 2 BY 1
033100          UNTIL C4-I1 > SIG-BAR-CNT
033200
033300     IF W-AVG-LOSS = ZERO
033400        MOVE 100 TO W-RSI
033500     ELSE
033600        COMPUTE W-RSI ROUNDED =
033700           100 - 100 / (1 + (W-AVG-GAIN / W-AVG-LOSS))
033800     END-IF
033900     .
034000 D200-99.
034100     EXIT.
034200
034300 D210-RSI-SEED SECTION.
034400 D210-00.
034500     SET SIG-BX TO C4-I1
034600     COMPUTE W-DELTA = SIG-BAR-CLOSE(SIG-BX) - W-PREV-CLOSE
034700     IF W-DELTA > ZERO
034800        ADD W-DELTA TO W-AVG-GAIN
034900     ELSE
035000        ADD (ZERO - W-DELTA) TO W-AVG-LOSS
035100     END-IF
035200     MOVE SIG-BAR-CLOSE(SIG-BX) TO W-PREV-CLOSE
035300
035400     IF C4-I1 = C4-N14 + 1
035500        COMPUTE W-AVG-GAIN ROUNDED = W-AVG-GAIN / C4-N14
035600        COMPUTE W-AVG-LOSS ROUNDED = W-AVG-LOSS / C4-N14
035700     END-IF
035800     .
035900 D210-99.
036000     EXIT.
036100
036200 D220-RSI-WILDER SECTION.
036300 D220-00.
036400     SET SIG-BX TO C4-I1
036500     COMPUTE W-DELTA = SIG-BAR-CLOSE(SIG-BX) - W-PREV-CLOSE
036600     IF W-DELTA > ZERO
036700        MOVE W-DELTA TO W-GAIN
036800        MOVE ZERO    TO W-LOSS
036900     ELSE
037000        MOVE ZERO            TO W-GAIN
037100        COMPUTE W-LOSS = ZERO - W-DELTA
037200     END-IF
037300     COMPUTE W-AVG-GAIN ROUNDED = (W-AVG-GAIN * 13 + W-GAIN) / 14
037400     COMPUTE W-AVG-LOSS ROUNDED = (W-AVG-LOSS * 13 + W-LOSS) / 14
037500     MOVE SIG-BAR-CLOSE(SIG-BX) TO W-PREV-CLOSE
037600     .
037700 D220-99.
037800     EXIT.
037900
038000******************************************************************
038100* D300-ATR(14) nach Wilder
038200******************************************************************
038300 D300-ATR SECTION.
038400 D300-00.
038500     IF SIG-BAR-CNT <= C4-N14
038600        MOVE ZERO TO W-ATR
038700        EXIT SECTION
038800     END-IF
038900
039000     SET SIG-BX TO 1
039100     COMPUTE W-TR = SIG-BAR-HIGH(SIG-BX) - SIG-BAR-LOW(SIG-BX)
039200     MOVE SIG-BAR-CLOSE(SIG-BX) TO W-PREV-CLOSE
039300     MOVE W-TR TO W-SUM
039400
039500     PERFORM D310-TR-SEED
039600        VARYING C4-I1 FROM 2 BY 1
039700          UNTIL C4-I1 > C4-N14
039800
039900     COMPUTE W-ATR ROUNDED = W-SUM / C4-N14
040000
040100     PERFORM D320-ATR-WILDER
040200        VARYING C4-I1 FROM C4-N14 + 1 BY 1
040300          UNTIL C4-I1 > SIG-BAR-CNT
040400     .
040500 D300-99.
040600     EXIT.
040700
040800 D310-TR-SEED SECTION.
040900 D310-00.
041000     SET SIG-BX TO C4-I1
041100     PERFORM D330-TRUE-RANGE
041200     ADD W-TR TO W-SUM
041300     MOVE SIG-BAR-CLOSE(SIG-BX) TO W-PREV-CLOSE
041400     .
041500 D310-99.
041600     EXIT.
041700
041800 D320-ATR-WILDER SECTION.
041900 D320-00.
042000     SET SIG-BX TO C4-I1
042100     PERFORM D330-TRUE-RANGE
042200     COMPUTE W-ATR ROUNDED = (W-ATR * 13 + W-TR) / 14
042300     MOVE SIG-BAR-CLOSE(SIG-BX) TO W-PREV-CLOSE
042400     .
042500 D320-99.
042600     EXIT.
042700
042800 D330-TRUE-RANGE SECTION.
042900 D330-00.
043000     COMPUTE W-TR1 = SIG-BAR-HIGH(SIG-BX) - SIG-BAR-LOW(SIG-BX)
043100     COMPUTE W-TR2 = SIG-BAR-HIGH(SIG-BX) - W-PREV-CLOSE
043200     IF W-TR2 < ZERO
043300        MULTIPLY -1 BY W-TR2
043400     END-IF
043500     COMPUTE W-TR3 = SIG-BAR-LOW(SIG-BX)  - W-PREV-CLOSE
043600     IF W-TR3 < ZERO
043700        MULTIPLY -1 BY W-TR3
043800     END-IF
043900     MOVE W-TR1 TO W-TR
044000     IF W-TR2 > W-TR
044100        MOVE W-TR2 TO W-TR
044200     END-IF
044300     IF W-TR3 > W-TR
044400        MOVE W-TR3 TO W-TR
044500     END-IF
044600     .
044700 D330-99.
044800     EXIT.
044900
045000******************************************************************
045100* D400-EMA-DIFF-PCT
045200******************************************************************
045300 D400-EMA-DIFF-PCT SECTION.
045400 D400-00.
045500     SET SIG-BX TO SIG-BAR-CNT
045600     IF SIG-BAR-CLOSE(SIG-BX) = ZERO
045700        MOVE ZERO TO W-EMA-DIFF-PCT
045800     ELSE
045900        COMPUTE W-EMA-DIFF = W-EMA20 - W-EMA50
046000        IF W-EMA-DIFF < ZERO
046100           MULTIPLY -1 BY W-EMA-DIFF
046200        END-IF
046300        COMPUTE W-EMA-DIFF-PCT ROUNDED =
046400           W-EMA-DIFF / SIG-BAR-CLOSE(SIG-BX)
046500     END-IF
046600     .
046700 D400-99.
046800     EXIT.
046900
047000******************************************************************
047100* E100-ENTRY-RULE - C1/C2/C3, Chop-Filter, SL/TP
047200******************************************************************
047300 E100-ENTRY-RULE SECTION.
047400 E100-00.
047500     SET SIG-BX TO SIG-BAR-CNT
047600     MOVE "N" TO C1-SCHALTER C2-SCHALTER C3-SCHALTER CHOP-SCHALTER
047700
047800     IF SIG-BAR-CLOSE(SIG-BX) > W-EMA20
047900        MOVE "J" TO C1-SCHALTER
048000     END-IF
048100     IF W-EMA20 > W-EMA50
048200        MOVE "J" TO C2-SCHALTER
048300     END-IF
048400     IF W-RSI > 50
048500        MOVE "J" TO C3-SCHALTER
048600     END-IF
048700     IF W-EMA-DIFF-PCT < K-CHOP-DIFF AND W-RSI >= 45 AND W-RSI <= 55
048800        MOVE "J" TO CHOP-SCHALTER
048900     END-IF
049000
049100     MOVE SIG-BAR-CLOSE(SIG-BX) TO SIG-ENTRY-PRICE
049200
049300     IF C1-WAHR AND C2-WAHR AND C3-WAHR AND NOT IN-CHOP
049400        SET SIG-SIGNAL-LONG TO TRUE
049500        PERFORM E300-SLTP
049600     ELSE
049700        SET SIG-SIGNAL-FLAT TO TRUE
049800        MOVE ZERO TO SIG-SL SIG-TP1
049900     END-IF
050000     .
050100 E100-99.
050200     EXIT.
050300
050400******************************************************************
050500* E300-SLTP - Stop-Loss/Take-Profit-1
050600******************************************************************
050700 E300-SLTP SECTION.
050800 E300-00.
050900     COMPUTE SIG-SL ROUNDED =
051000             SIG-ENTRY-PRICE - K-SL-ATR-MULT * W-ATR
051100     COMPUTE SIG-TP1 ROUNDED =
051200             SIG-ENTRY-PRICE + K-TP-ATR-MULT * W-ATR
051300
051400     IF SIG-SL NOT > ZERO
051500        COMPUTE SIG-SL ROUNDED = SIG-ENTRY-PRICE * K-SL-FALLBACK-PCT
051600     END-IF
051700     .
051800 E300-99.
051900     EXIT.
052000
052100******************************************************************
052200* E400-QUALITY - Signalqualitaet via SPTCMP0M (Operation SIGQ)
052300******************************************************************
052400 E400-QUALITY SECTION.
052500 E400-00.
052600     INITIALIZE CMP-LINK-REC
052700     MOVE "SIGQ  "        TO LINK-CMP-OP
052800     MOVE SIG-ENTRY-PRICE TO LINK-ENTRY
052900     MOVE SIG-SL          TO LINK-STOP
053000     MOVE SIG-TP1         TO LINK-TARGET
053100
053200     CALL "SPTCMP0M" USING CMP-LINK-REC
053300
053400     MOVE LINK-CMP-RESULT TO SIG-QUAL-RESULT
053500     MOVE LINK-CMP-RATIO  TO SIG-QUAL-RATIO
053600     MOVE LINK-CMP-REASON TO SIG-QUAL-REASON
053700     .
053800 E400-99.
053900     EXIT.
054000
054100******************************************************************
054200* E500-STRENGTH - Signalstaerke (0.00 - 1.00)
054300******************************************************************
054400 E500-STRENGTH SECTION.
054500 E500-00.
054600     MOVE ZERO TO C4-TRUE-CNT
054700     IF C1-WAHR            ADD 1 TO C4-TRUE-CNT END-IF
054800     IF C2-WAHR             ADD 1 TO C4-TRUE-CNT END-IF
054900     IF C3-WAHR              ADD 1 TO C4-TRUE-CNT END-IF
055000     IF NOT IN-CHOP           ADD 1 TO C4-TRUE-CNT END-IF
055100     COMPUTE SIG-STRENGTH ROUNDED = C4-TRUE-CNT / 4
055200     .
055300 E500-99.
055400     EXIT.
055500
055600******************************************************************
055700* E600-CLASSIFY - Marktklassifikation (Trend/Momentum/Volatilitaet)
055800******************************************************************
055900 E600-CLASSIFY SECTION.
056000 E600-00.
056100     SET SIG-BX TO SIG-BAR-CNT
056200
056300     IF W-EMA20 > W-EMA50
056400        MOVE "UPTREND  " TO SIG-TREND
056500     ELSE
056600        IF W-EMA20 < W-EMA50
056700           MOVE "DOWNTREND" TO SIG-TREND
056800        ELSE
056900           MOVE "SIDEWAYS " TO SIG-TREND
057000        END-IF
057100     END-IF
057200
057300     IF W-RSI > 70
057400        MOVE "OVERBOUGHT" TO SIG-MOMENTUM
057500     ELSE
057600        IF W-RSI < 30
057700           MOVE "OVERSOLD  " TO SIG-MOMENTUM
057800        ELSE
057900           IF W-RSI > 50
058000              MOVE "BULLISH   " TO SIG-MOMENTUM
058100           ELSE
058200              MOVE "BEARISH   " TO SIG-MOMENTUM
058300           END-IF
058400        END-IF
058500     END-IF
058600
058700     IF SIG-BAR-CLOSE(SIG-BX) = ZERO
058800        MOVE "MEDIUM" TO SIG-VOLATILITY
058900     ELSE
059000        IF W-ATR > SIG-BAR-CLOSE(SIG-BX) * K-HIGH-VOL-PCT
059100           MOVE "HIGH  " TO SIG-VOLATILITY
059200        ELSE
059300           IF W-ATR < SIG-BAR-CLOSE(SIG-BX) * K-LOW-VOL-PCT
059400              MOVE "LOW   " TO SIG-VOLATILITY
059500           ELSE
059600              MOVE "MEDIUM" TO SIG-VOLATILITY
059700           END-IF
059800        END-IF
059900     END-IF
060000
060100     IF SHOW-VERSION
060200        DISPLAY K-MODUL ": RSI=" W-RSI-WHOLE " TREND=" SIG-TREND
060300                " EMA-DIFF-NACHKOMMA=" W-EMA-DIFF-NACHKOMMA
060400     END-IF
060500     .
060600 E600-99.
060700     EXIT.
060800
060900******************************************************************
061000* ENDE Source-Programm
061100******************************************************************
