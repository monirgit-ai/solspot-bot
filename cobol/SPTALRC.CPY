000100******************************************************************
000200* Copybook        :: SPTALRC
000300* Letzte Aenderung :: 2021-04-15
000400* Letzte Version   :: B.00.00
000500* Kurzbeschreibung :: Satzbild ALERT-RECORD (Meldungsprotokoll)
000600* Auftrag          :: SOLSPOT-1
000700*----------------------------------------------------------------*
000800* Vers.   | Datum      | von  | Kommentar                        *
000900*---------|------------|------|----------------------------------*
001000* A.00.00 | 1992-02-14 | BDK  | Neuerstellung Meldungsprotokoll   SOL0028 
001100*         |            |      | (ex Fehlertabelle ERRLOG)         SOL0028 
001200* A.01.00 | 1999-01-08 | RHM  | Jahr-2000: Datum 4-stellig        SOL0053 
001300* B.00.00 | 2021-04-15 | SCH  | Umbau fuer SOLSPOT-Regelwerk:     SP10006 
001400*         |            |      | allgemeines Alert-Log fuer Exit-  SP10006 
001500*         |            |      | und Kill-Switch-Meldungen (U4/U5) SP10006 
001600*----------------------------------------------------------------*
001700*
001800* Satzbeschreibung
001900* ----------------
002000* Ein Satz = eine Meldung (INFO/WARN/ERROR), Datei ALERTS wird nur
002100* fortgeschrieben (Append).  Ersetzt die frueheren CALLs auf
002200* "WSYS022" / Fehlertabelle ERRLOG dieses Bestands - die Meldung
002300* geht jetzt direkt in die Anwenderdatei, nicht in eine SQL-Tabelle.
002400*
002500******************************************************************
002600 01          SPT-ALERT-RECORD.
002700     05      ALR-DATUM.
002800        10   ALR-DATE            PIC  9(08).
002900        10   ALR-DATE-R  REDEFINES ALR-DATE.
003000           15 ALR-JHJJ           PIC  9(04).
003100           15 ALR-MM             PIC  9(02).
003200           15 ALR-TT             PIC  9(02).
003300        10   ALR-TIME            PIC  9(04).
003400     05      ALR-LEVEL           PIC  X(05).
003500          88 ALR-LEVEL-INFO               VALUE "INFO ".
003600          88 ALR-LEVEL-WARN               VALUE "WARN ".
003700          88 ALR-LEVEL-ERROR              VALUE "ERROR".
003800     05      ALR-MESSAGE         PIC  X(80).
003900     05      FILLER              PIC X(12).
