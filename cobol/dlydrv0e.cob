?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000200
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. DLYDRV0O.
000600
000700 AUTHOR. L. ORTMANN.
000800
000900 INSTALLATION. WSOFT RECHENZENTRUM - ANWENDUNG SOLSPOT.
001000
001100 DATE-WRITTEN. 1990-11-05.
001200
001300 DATE-COMPILED.
001400
001500 SECURITY. NUR FUER INTERNEN GEBRAUCH - ANWENDUNG SOLSPOT.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2024-03-14
001900* Letzte Version   :: E.00.00
002000* Kurzbeschreibung :: Tagesreportlauf DLYDRV0O - Handelsuebersicht
002100*                     aus den heute geschlossenen Positionen sowie
002200*                     Kontostand/Drawdown/Status fuer den Leitstand
002300*                     (U6).
002400* Auftrag          :: SOLSPOT-1 SOLSPOT-7
002500*                     12345678901234567
002600*----------------------------------------------------------------*
002700* Vers. | Datum      | von | Kommentar                            *
002800*-------|------------|-----|--------------------------------------*
002900*A.00.00|1990-11-05  | LOR | Neuerstellung Druckdriver ZIPDRV     SOL0021 
003000*B.00.00|1999-01-08  | RHM | Jahr-2000: Datum 4-stellig           SOL0052 
003100*C.00.00|2009        | kl  | Umstellung auf SQL-Archivlauf        SOL0098 
003200*D.00.00|2019-02-14  | kl  | Letzte Fassung als Zip-Archivdriver  SOL0155 
003300*E.00.00|2021-04-21  | SCH | Umbau fuer SOLSPOT-Regelwerk:        SP10016 
003400*        |            |     | Archivlogik entfaellt, Driver       SP10016 
003500*        |            |     | jetzt den Tagesreport (U6)          SP10016 
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000*
004100* DLYDRV0O liest die heute geschlossenen Positionen aus TRADES,
004200* bildet Handelskennzahlen (Anzahl, Gewinnrate, Gesamt-/Durch-
004300* schnitts-P&L), zaehlt die noch offenen Positionen, liest EQUITY
004400* fuer Spitzenwert/aktuellen Kontostand/Drawdown und Tages-P&L und
004500* schreibt daraus einen einzelnen Tagesreport in die Datei REPORT.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION
005400     CLASS ALPHNUM IS "0123456789"
005500                      "abcdefghijklmnopqrstuvwxyz"
005600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005700                      " .,;-_!$%&/=*+".
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TRADES            ASSIGN TO "TRADES"
006200                               FILE STATUS IS FILE-STATUS.
006300     SELECT EQUITYF            ASSIGN TO "EQUITY"
006400                               FILE STATUS IS EQ-FILE-STATUS.
006500     SELECT PAUSESW           ASSIGN TO "PAUSESW"
006600                               FILE STATUS IS PS-FILE-STATUS.
006700     SELECT REPORT-FILE       ASSIGN TO "REPORT"
006800                               ORGANIZATION IS LINE SEQUENTIAL
006900                               FILE STATUS IS RP-FILE-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  TRADES
007500     LABEL RECORDS ARE STANDARD.
007600 01  TRADE-FILE-RECORD.
007700     COPY SPTTRDC.
007800
007900 FD  EQUITYF
008000     LABEL RECORDS ARE STANDARD.
008100 01  EQUITY-FILE-RECORD.
008200     COPY SPTEQSC.
008300
008400 FD  PAUSESW
008500     LABEL RECORDS ARE STANDARD
008600     RECORDING MODE IS F.
008700 01  PAUSESW-FILE-RECORD.
008800     05      PSW-ZEILE           PIC X(40).
008900
009000 FD  REPORT-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 01  REPORT-PRINT-LINE           PIC X(80).
009300
009400 WORKING-STORAGE SECTION.
009500*--------------------------------------------------------------------*
009600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009700*--------------------------------------------------------------------*
009800 01          COMP-FELDER.
009900     05      C4-TRD-CNT          PIC S9(04) COMP    VALUE ZERO.
010000     05      C4-WIN-CNT          PIC S9(04) COMP    VALUE ZERO.
010100     05      C4-OPEN-CNT         PIC S9(04) COMP    VALUE ZERO.
010200
010300     05      C4-X.
010400      10                         PIC X value low-value.
010500      10     C4-X2               PIC X.
010600     05      C4-NUM redefines C4-X
010700                                 PIC S9(04) COMP.
010800
010900*--------------------------------------------------------------------*
011000* Felder mit konstantem Inhalt: Praefix K
011100*--------------------------------------------------------------------*
011200 01          KONSTANTE-FELDER.
011300     05      K-MODUL             PIC X(08)          VALUE "DLYDRV0O".
011400     05      K-BETRIEBSART       PIC X(12)          VALUE "PAPIERBUCH  ".
011500
011600*----------------------------------------------------------------*
011700* Conditional-Felder
011800*----------------------------------------------------------------*
011900 01          SCHALTER.
012000     05      FILE-STATUS         PIC X(02).
012100          88 FILE-OK                         VALUE "00".
012200          88 FILE-EOF                        VALUE "10".
012300     05      EQ-FILE-STATUS      PIC X(02).
012400          88 EQ-FILE-OK                      VALUE "00".
012500          88 EQ-FILE-EOF                     VALUE "10".
012600     05      PS-FILE-STATUS      PIC X(02).
012700     05      RP-FILE-STATUS      PIC X(02).
012800     05      PRG-STATUS          PIC 9.
012900          88 PRG-OK                          VALUE ZERO.
013000          88 PRG-ABBRUCH                     VALUE 2.
013100     05      HEUTE-SCHALTER      PIC X.
013200          88 HEUTE-GESEHEN                   VALUE "J".
013300     05      BOOK-PAUSE-SCHALTER PIC X.
013400          88 BOOK-PAUSIERT                   VALUE "J".
013500
013600*--------------------------------------------------------------------*
013700* weitere Arbeitsfelder
013800*--------------------------------------------------------------------*
013900 01          WORK-FELDER.
014000     05      W-TOTAL-PNL          PIC S9(09)V9(02).
014100     05      W-WINRATE            PIC  9(03)V9(02).
014200     05      W-AVG-PNL            PIC S9(09)V9(02).
014300
014400     05      W-PEAK-EQUITY        PIC S9(09)V9(02).
014500     05      W-CURRENT-EQUITY     PIC S9(09)V9(02).
014600     05      W-ERSTE-HEUTE        PIC S9(09)V9(02).
014700     05      W-LETZTE-HEUTE       PIC S9(09)V9(02).
014800     05      W-TODAY-PNL          PIC S9(09)V9(02).
014900     05      W-DRAWDOWN-PCT       PIC S9(03)V9(02).
014901     05      W-DRAWDOWN-PCT-R REDEFINES W-DRAWDOWN-PCT.
014902         10  W-DRAWDOWN-VK       PIC S9(03).
014903         10  W-DRAWDOWN-NK       PIC  9(02).
015000
015100     05      W-TODAY-DATE         PIC  9(08).
015200     05      W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
015300         10  W-TODAY-JHJJ         PIC  9(04).
015400         10  W-TODAY-MM           PIC  9(02).
015500         10  W-TODAY-TT           PIC  9(02).
015600
015700     05      TAL-TIME.
015800         10  TAL-TIME-N          PIC 9(18) COMP.
015900         10  TAL-TIME-D REDEFINES TAL-TIME-N.
016000             15                  PIC 9(06).
016100             15 TAL-JHJJ         PIC 9(04).
016200             15 TAL-MM           PIC 9(02).
016300             15 TAL-TT           PIC 9(02).
016400             15 TAL-HH           PIC 9(02).
016500             15 TAL-MI           PIC 9(02).
016600
016700     COPY SPTCFGC.
016800
016900*--------------------------------------------------------------------*
017000* Parameter fuer Aufruf CFGDRV0M
017100*--------------------------------------------------------------------*
017200 01          CFG-LINK-REC.
017300     05      CFG-LINK-RC          PIC S9(04) COMP.
017400     05      CFG-LINK-DATA.
017500        10   CFG-LINK-SYMBOL      PIC X(10).
017600        10   CFG-LINK-INITIAL-EQUITY
017700                                  PIC S9(09)V9(02).
017800        10   CFG-LINK-RISK-PCT    PIC  SV9(04).
017900        10   CFG-LINK-DLY-LOSS-PCT
018000                                  PIC  SV9(04).
018100        10   CFG-LINK-COOLDOWN-BARS
018200                                  PIC  9(03).
018300        10   CFG-LINK-LOT-STEP    PIC S9V9(06).
018400        10   CFG-LINK-MAX-DRAWDOWN
018500                                  PIC S9(03)V9(02).
018600        10   CFG-LINK-MAX-API-FAIL
018700                                  PIC  9(03).
018800        10   CFG-LINK-MAX-TRD-DAY PIC  9(03).
018900        10   CFG-LINK-TRAIL-MULT  PIC  SV9(04).
019000
019100*--------------------------------------------------------------------*
019200* Druckzeilen: Praefix PZ
019300*--------------------------------------------------------------------*
019400 01          PZ-KOPF.
019500     05      PZ-KOPF-TEXT        PIC X(20) VALUE "SOLSPOT TAGESREPORT ".
019600     05      PZ-KOPF-DATUM       PIC X(10).
019700     05      FILLER              PIC X(50).
019800
019900 01          PZ-KONTO.
020000     05      PZ-KONTO-TEXT1      PIC X(14) VALUE "KONTOSTAND    ".
020100     05      PZ-KONTO-AKTUELL    PIC ---,---,--9.99.
020200     05      PZ-KONTO-TEXT2      PIC X(10) VALUE " SPITZE   ".
020300     05      PZ-KONTO-SPITZE     PIC ---,---,--9.99.
020400     05      PZ-KONTO-TEXT3      PIC X(12) VALUE " DRAWDOWN % ".
020500     05      PZ-KONTO-DRAWDOWN   PIC ---9.99.
020600     05      FILLER              PIC X(14).
020700
020800 01          PZ-HANDEL.
020900     05      PZ-HANDEL-TEXT1     PIC X(14) VALUE "TRADES HEUTE  ".
021000     05      PZ-HANDEL-ANZAHL    PIC ---9.
021100     05      PZ-HANDEL-TEXT2     PIC X(12) VALUE " GEWINNRATE %".
021200     05      PZ-HANDEL-WINRATE   PIC ---9.99.
021300     05      PZ-HANDEL-TEXT3     PIC X(10) VALUE " P&L GES. ".
021400     05      PZ-HANDEL-PNL       PIC ---,---,--9.99.
021500     05      PZ-HANDEL-TEXT4     PIC X(10) VALUE " P&L DURCH".
021600     05      PZ-HANDEL-AVGPNL    PIC ---,---,--9.99.
021700     05      FILLER              PIC X(06).
021800
021900 01          PZ-OFFEN.
022000     05      PZ-OFFEN-TEXT       PIC X(20) VALUE "OFFENE POSITIONEN   ".
022100     05      PZ-OFFEN-ANZAHL     PIC ---9.
022200     05      FILLER              PIC X(55).
022300
022400 01          PZ-TAGESPNL.
022500     05      PZ-TAGESPNL-TEXT    PIC X(20) VALUE "P&L HEUTE (EQUITY)  ".
022600     05      PZ-TAGESPNL-WERT    PIC ---,---,--9.99.
022700     05      FILLER              PIC X(50).
022800
022900 01          PZ-STATUS.
023000     05      PZ-STATUS-TEXT1     PIC X(14) VALUE "BETRIEBSART   ".
023100     05      PZ-STATUS-BETRIEB   PIC X(12).
023200     05      PZ-STATUS-TEXT2     PIC X(10) VALUE " PAUSIERT ".
023300     05      PZ-STATUS-PAUSE     PIC X(03).
023400     05      FILLER              PIC X(41).
023500
023600 PROCEDURE DIVISION.
023700******************************************************************
023800* Steuerungs-Section
023900******************************************************************
024000 A100-STEUERUNG SECTION.
024100 A100-00.
024200     IF  SHOW-VERSION
024300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
024400         STOP RUN
024500     END-IF
024600
024700     PERFORM B000-VORLAUF
024800     IF PRG-OK
024900        PERFORM B100-VERARBEITUNG
025000     END-IF
025100     PERFORM B090-ENDE
025200     STOP RUN
025300     .
025400 A100-99.
025500     EXIT.
025600
025700******************************************************************
025800* Vorlauf
025900******************************************************************
026000 B000-VORLAUF SECTION.
026100 B000-00.
026200     INITIALIZE SCHALTER
026300
026400     CALL "CFGDRV0M" USING CFG-LINK-REC
026500     MOVE CFG-LINK-INITIAL-EQUITY TO W-PEAK-EQUITY
026600     MOVE CFG-LINK-INITIAL-EQUITY TO W-CURRENT-EQUITY
026700
026800     PERFORM U200-TIMESTAMP
026900     MOVE TAL-JHJJ TO W-TODAY-JHJJ
027000     MOVE TAL-MM   TO W-TODAY-MM
027100     MOVE TAL-TT   TO W-TODAY-TT
027200
027300     PERFORM F100-READ-TRADES
027400     PERFORM F200-READ-EQUITY
027500     PERFORM F300-READ-PAUSESW
027600     .
027700 B000-99.
027800     EXIT.
027900
028000 F100-READ-TRADES SECTION.
028100 F100-00.
028200     OPEN INPUT TRADES
028300     IF NOT FILE-OK
028400        DISPLAY K-MODUL ": TRADES OPEN FEHLER " FILE-STATUS
028500        SET PRG-ABBRUCH TO TRUE
028600        EXIT SECTION
028700     END-IF
028800     PERFORM F110-LESE-SATZ UNTIL FILE-EOF
028900     CLOSE TRADES
029000     .
029100 F100-99.
029200     EXIT.
029300
029400 F110-LESE-SATZ SECTION.
029500 F110-00.
029600     READ TRADES
029700        AT END SET FILE-EOF TO TRUE
029800        NOT AT END
029900           PERFORM C100-ACCUM-TRADES
030000     END-READ
030100     .
030200 F110-99.
030300     EXIT.
030400
030500******************************************************************
030600* C100 - heute geschlossene Positionen und offene Positionen
030700* zaehlen (U6)
030800******************************************************************
030900 C100-ACCUM-TRADES SECTION.
031000 C100-00.
031100     IF TRD-OPEN OF TRADE-FILE-RECORD
031200        ADD 1 TO C4-OPEN-CNT
031300     ELSE
031400        IF TRD-EXIT-DATE OF TRADE-FILE-RECORD = W-TODAY-DATE
031500           ADD 1 TO C4-TRD-CNT
031600           ADD TRD-PNL-USDT OF TRADE-FILE-RECORD TO W-TOTAL-PNL
031700           IF TRD-PNL-USDT OF TRADE-FILE-RECORD > ZERO
031800              ADD 1 TO C4-WIN-CNT
031900           END-IF
032000        END-IF
032100     END-IF
032200     .
032300 C100-99.
032400     EXIT.
032500
032600 F200-READ-EQUITY SECTION.
032700 F200-00.
032800     OPEN INPUT EQUITYF
032900     IF EQ-FILE-OK
033000        PERFORM F210-LESE-SATZ UNTIL EQ-FILE-EOF
033100        CLOSE EQUITYF
033200     END-IF
033300     .
033400 F200-99.
033500     EXIT.
033600
033700 F210-LESE-SATZ SECTION.
033800 F210-00.
033900     READ EQUITYF
034000        AT END SET EQ-FILE-EOF TO TRUE
034100        NOT AT END
034200           PERFORM C200-TODAY-PNL
034300     END-READ
034400     .
034500 F210-99.
034600     EXIT.
034700
034800******************************************************************
034900* C200 - Spitzenwert, aktueller Kontostand und Tages-P&L aus
035000* EQUITY ermitteln (U6)
035100******************************************************************
035200 C200-TODAY-PNL SECTION.
035300 C200-00.
035400     MOVE EQS-EQUITY OF EQUITY-FILE-RECORD TO W-CURRENT-EQUITY
035500     IF W-CURRENT-EQUITY > W-PEAK-EQUITY
035600        MOVE W-CURRENT-EQUITY TO W-PEAK-EQUITY
035700     END-IF
035800
035900     IF EQS-DATE OF EQUITY-FILE-RECORD = W-TODAY-DATE
036000        IF NOT HEUTE-GESEHEN
036100           MOVE W-CURRENT-EQUITY TO W-ERSTE-HEUTE
036200           SET HEUTE-GESEHEN TO TRUE
036300        END-IF
036400        MOVE W-CURRENT-EQUITY TO W-LETZTE-HEUTE
036500     END-IF
036600     .
036700 C200-99.
036800     EXIT.
036900
037000 F300-READ-PAUSESW SECTION.
037100 F300-00.
037200     OPEN INPUT PAUSESW
037300     IF PS-FILE-STATUS = "00"
037400        READ PAUSESW
037500           AT END CONTINUE
037600           NOT AT END
037700              IF PSW-ZEILE(1:8) = "PAUSED=Y"
037800                 SET BOOK-PAUSIERT TO TRUE
037900              END-IF
038000        END-READ
038100        CLOSE PAUSESW
038200     END-IF
038300     .
038400 F300-99.
038500     EXIT.
038600
038700******************************************************************
038800* Hauptverarbeitung - Kennzahlen fertigrechnen und Report schreiben
038900******************************************************************
039000 B100-VERARBEITUNG SECTION.
039100 B100-00.
039200     IF C4-TRD-CNT > ZERO
039300        COMPUTE W-WINRATE ROUNDED = C4-WIN-CNT / C4-TRD-CNT * 100
039400        COMPUTE W-AVG-PNL ROUNDED = W-TOTAL-PNL / C4-TRD-CNT
039500     ELSE
039600        MOVE ZERO TO W-WINRATE
039700        MOVE ZERO TO W-AVG-PNL
039800     END-IF
039900
040000     PERFORM C300-DRAWDOWN-PCT
040100
040200     IF HEUTE-GESEHEN
040300        COMPUTE W-TODAY-PNL = W-LETZTE-HEUTE - W-ERSTE-HEUTE
040400     ELSE
040500        MOVE ZERO TO W-TODAY-PNL
040600     END-IF
040700
040800     PERFORM P800-PRINT-REPORT
040900     .
041000 B100-99.
041100     EXIT.
041200
041300******************************************************************
041400* C300 - Drawdown-Prozent
041500******************************************************************
041600 C300-DRAWDOWN-PCT SECTION.
041700 C300-00.
041800     IF W-PEAK-EQUITY > ZERO
041900        COMPUTE W-DRAWDOWN-PCT ROUNDED =
042000                (W-PEAK-EQUITY - W-CURRENT-EQUITY) / W-PEAK-EQUITY * 100
042100     ELSE
042200        MOVE ZERO TO W-DRAWDOWN-PCT
042300     END-IF
042400     .
042500 C300-99.
042600     EXIT.
042700
042800******************************************************************
042900* P800 - Tagesreport in die Datei REPORT schreiben
043000******************************************************************
043100 P800-PRINT-REPORT SECTION.
043200 P800-00.
043300     OPEN OUTPUT REPORT-FILE
043400
043500     MOVE SPACES TO REPORT-PRINT-LINE
043600     STRING W-TODAY-JHJJ "-" W-TODAY-MM "-" W-TODAY-TT
043700       DELIMITED BY SIZE INTO PZ-KOPF-DATUM
043800     MOVE PZ-KOPF TO REPORT-PRINT-LINE
043900     WRITE REPORT-PRINT-LINE
044000
044100     MOVE W-CURRENT-EQUITY TO PZ-KONTO-AKTUELL
044200     MOVE W-PEAK-EQUITY    TO PZ-KONTO-SPITZE
044300     MOVE W-DRAWDOWN-PCT   TO PZ-KONTO-DRAWDOWN
044400     MOVE PZ-KONTO TO REPORT-PRINT-LINE
044500     WRITE REPORT-PRINT-LINE
044600
044700     MOVE C4-TRD-CNT  TO PZ-HANDEL-ANZAHL
044800     MOVE W-WINRATE   TO PZ-HANDEL-WINRATE
044900     MOVE W-TOTAL-PNL TO PZ-HANDEL-PNL
045000     MOVE W-AVG-PNL   TO PZ-HANDEL-AVGPNL
045100     MOVE PZ-HANDEL TO REPORT-PRINT-LINE
045200     WRITE REPORT-PRINT-LINE
045300
045400     MOVE C4-OPEN-CNT TO PZ-OFFEN-ANZAHL
045500     MOVE PZ-OFFEN TO REPORT-PRINT-LINE
045600     WRITE REPORT-PRINT-LINE
045700
045800     MOVE W-TODAY-PNL TO PZ-TAGESPNL-WERT
045900     MOVE PZ-TAGESPNL TO REPORT-PRINT-LINE
046000     WRITE REPORT-PRINT-LINE
046100
046200     MOVE K-BETRIEBSART TO PZ-STATUS-BETRIEB
046300     IF BOOK-PAUSIERT
046400        MOVE "JA " TO PZ-STATUS-PAUSE
046500     ELSE
046600        MOVE "NEIN" TO PZ-STATUS-PAUSE
046700     END-IF
046800     MOVE PZ-STATUS TO REPORT-PRINT-LINE
046900     WRITE REPORT-PRINT-LINE
047000
047100     CLOSE REPORT-FILE
047200     .
047300 P800-99.
047400     EXIT.
047500
047600******************************************************************
047700* Ende-Verarbeitung
047800******************************************************************
047900 B090-ENDE SECTION.
048000 B090-00.
048100     CONTINUE
048200     .
048300 B090-99.
048400     EXIT.
048500
048600******************************************************************
048700* TIMESTAMP erstellen
048800******************************************************************
048900 U200-TIMESTAMP SECTION.
049000 U200-00.
049100     ENTER TAL "TIME" USING TAL-TIME
049200     .
049300 U200-99.
049400     EXIT.
049500
049600******************************************************************
049700* Programm-Fehlerbehandlung
049800******************************************************************
049900 Z002-PROGERR SECTION.
050000 Z002-00.
050100     SET PRG-ABBRUCH TO TRUE
050200     .
050300 Z002-99.
050400     EXIT.
050500
050600******************************************************************
050700* ENDE Source-Programm
050800******************************************************************
