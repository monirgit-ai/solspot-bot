?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000200
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. ANLDRV0O.
000600
000700 AUTHOR. R. HAMANN.
000800
000900 INSTALLATION. WSOFT RECHENZENTRUM - ANWENDUNG SOLSPOT.
001000
001100 DATE-WRITTEN. 1991-07-15.
001200
001300 DATE-COMPILED.
001400
001500 SECURITY. NUR FUER INTERNEN GEBRAUCH - ANWENDUNG SOLSPOT.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2024-04-02
001900* Letzte Version   :: F.00.00
002000* Kurzbeschreibung :: Auswertungslauf ANLDRV0O - Handelsstatistik,
002100*                     Verlustanalyse und Performanceverlauf aus der
002200*                     Positionsdatei TRADES (U7).
002300* Auftrag          :: SOLSPOT-1 SOLSPOT-8
002400*                     12345678901234567
002500*----------------------------------------------------------------*
002600* Vers. | Datum      | von | Kommentar                            *
002700*-------|------------|-----|--------------------------------------*
002800*A.00.00|1991-07-15  | RHM | Neuerstellung Auswertungslauf fuer   SOL0025 
002900*        |            |     | Handelsstatistik                    SOL0025 
003000*A.01.00|1993-02-02  | BDK | Verlustanalyse nach Ausstiegsgrund   SOL0031 
003100*        |            |     | ergaenzt                            SOL0031 
003200*B.00.00|1999-01-11  | RHM | Jahr-2000: Datumsfelder auf          SOL0052 
003300*        |            |     | Jahrhundert umgestellt              SOL0052 
003400*C.00.00|2007         | kl | Umstellung auf dynamisches SQL fuer  SOL0091 
003500*        |            |     | Sourceverwaltung (SQLDRV0E)         SOL0091 
003600*D.00.00|2018-03-26  | kl  | Letzte Fassung als                   SOL0149 
003700*        |            |     | SQLDRV0E                            SOL0149 
003800*E.00.00|2021-05-03  | SCH | Umbau fuer SOLSPOT-Regelwerk:        SP10018 
003900*        |            |     | SQL entfaellt, Driver wertet jetzt  SP10018 
004000*        |            |     | Positionsdatei TRADES aus (U7)      SP10018 
004100*E.01.00|2023-09-11  | SCH | Performanceverlauf mit Tagesumbruch  SP10033 
004200*        |            |     | ergaenzt                            SP10033 
004300*F.00.00|2024-04-02  | kl  | Szenario- und Zeitfenster-Auswertung SP10049 
004400*        |            |     | der Verlustanalyse ergaenzt         SP10049 
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900*
005000* ANLDRV0O liest die Positionsdatei TRADES vollstaendig in die
005100* Tabelle W-TRD-TAB ein und fuehrt darauf drei Teilauswertungen durch:
005200*   C110 - Handelsstatistik (Gewinner/Verlierer/Break-Even, Ergebnis,
005300*          Raten, Durchschnitte) und Kontostand lt. C120;
005400*   C120 - Drawdown-Simulation: die geschlossenen Positionen werden
005500*          in Eroeffnungsreihenfolge auf den Anfangsbestand
005600*          (CFG-LINK-INITIAL-EQUITY) aufgerechnet, dabei wird der
005700*          Spitzenwert und der daraus groesste Drawdown ermittelt;
005800*   C130 - Verlustanalyse nach Ausstiegsgrund, Tageszeit, Wochentag
005900*          und Szenario (kurz/mittel/lang/gross/klein) mit
006000*          Empfehlungstext;
006100*   C140 - Performanceverlauf je Tag mit Tagesumbruch und
006200*          kumuliertem Ergebnis.
006300* Die Datei TRADES liegt bereits in Reihenfolge des Abschlussdatums
006400* vor, da Positionen laufend in Zeitfolge eroeffnet und geschlossen
006500* werden - ein SORT entfaellt deshalb.  Alle drei Berichte werden
006600* hintereinander in die Datei REPORT geschrieben.
006700*
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     SWITCH-15 IS ANZEIGE-VERSION
007400         ON STATUS IS SHOW-VERSION
007500     CLASS ALPHNUM IS "0123456789"
007600                      "abcdefghijklmnopqrstuvwxyz"
007700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007800                      " .,;-_!$%&/=*+".
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT TRADES            ASSIGN TO "TRADES"
008300                               FILE STATUS IS FILE-STATUS.
008400     SELECT REPORT-FILE       ASSIGN TO "REPORT"
008500                               ORGANIZATION IS LINE SEQUENTIAL
008600                               FILE STATUS IS RP-FILE-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  TRADES
009200     LABEL RECORDS ARE STANDARD.
009300 01  TRADE-FILE-RECORD.
009400     COPY SPTTRDC.
009500
009600 FD  REPORT-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  REPORT-PRINT-LINE           PIC X(80).
009900
010000 WORKING-STORAGE SECTION.
010100*--------------------------------------------------------------------*
010200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010300*--------------------------------------------------------------------*
010400 01          COMP-FELDER.
010500     05      C4-TRD-CNT          PIC S9(04) COMP    VALUE ZERO.
010600     05      C4-WIN-CNT          PIC S9(04) COMP    VALUE ZERO.
010700     05      C4-LOSS-CNT         PIC S9(04) COMP    VALUE ZERO.
010800     05      C4-BE-CNT           PIC S9(04) COMP    VALUE ZERO.
010900     05      C4-OPEN-CNT         PIC S9(04) COMP    VALUE ZERO.
011000
011100     05      C4-SL-CNT           PIC S9(04) COMP    VALUE ZERO.
011200     05      C4-TP-CNT           PIC S9(04) COMP    VALUE ZERO.
011300     05      C4-TS-CNT           PIC S9(04) COMP    VALUE ZERO.
011400
011500     05      C4-QUICK-CNT        PIC S9(04) COMP    VALUE ZERO.
011600     05      C4-MEDIUM-CNT       PIC S9(04) COMP    VALUE ZERO.
011700     05      C4-LONG-CNT         PIC S9(04) COMP    VALUE ZERO.
011800     05      C4-LARGE-CNT        PIC S9(04) COMP    VALUE ZERO.
011900     05      C4-SMALL-CNT        PIC S9(04) COMP    VALUE ZERO.
012000
012100     05      C4-STRK-CUR         PIC S9(04) COMP    VALUE ZERO.
012200     05      C4-STRK-MAX         PIC S9(04) COMP    VALUE ZERO.
012300
012400     05      C4-ANZ              PIC S9(04) COMP    VALUE ZERO.
012500     05      C4-I1                PIC S9(04) COMP    VALUE ZERO.
012600     05      C4-ZI1               PIC S9(04) COMP    VALUE ZERO.
012700     05      C4-REST              PIC S9(04) COMP    VALUE ZERO.
012800
012900     05      C4-X.
013000      10                         PIC X value low-value.
013100      10     C4-X2               PIC X.
013200     05      C4-NUM redefines C4-X
013300                                 PIC S9(04) COMP.
013400     05      FILLER              PIC X(04).
013500
013600*--------------------------------------------------------------------*
013700* Felder mit konstantem Inhalt: Praefix K
013800*--------------------------------------------------------------------*
013900 01          KONSTANTE-FELDER.
014000     05      K-MODUL             PIC X(08)          VALUE "ANLDRV0O".
014100     05      K-LARGE-PCT          PIC  9V9(02)       VALUE 2.00.
014200     05      K-SMALL-PCT          PIC  9V9(02)       VALUE 0.50.
014300     05      K-SL-STREAK-GRENZE  PIC  9(02)         VALUE 5.
014400     05      FILLER              PIC X(04).
014500
014600*----------------------------------------------------------------*
014700* Conditional-Felder
014800*----------------------------------------------------------------*
014900 01          SCHALTER.
015000     05      FILE-STATUS         PIC X(02).
015100          88 FILE-OK                         VALUE "00".
015200          88 FILE-EOF                        VALUE "10".
015300     05      RP-FILE-STATUS      PIC X(02).
015400     05      PRG-STATUS          PIC 9.
015500          88 PRG-OK                          VALUE ZERO.
015600          88 PRG-ABBRUCH                     VALUE 2.
015700     05      PF-UNENDLICH-SCHALTER PIC X.
015800          88 PF-UNENDLICH                    VALUE "J".
015900     05      FILLER              PIC X(04).
016000
016100*--------------------------------------------------------------------*
016200* weitere Arbeitsfelder
016300*--------------------------------------------------------------------*
016400 01          WORK-FELDER.
016500     05      W-TRD-TAB OCCURS 2000 TIMES INDEXED BY W-TX.
016600         10  W-TRD-STATUS         PIC  X(01).
016700         10  W-TRD-ENTRY-JHJJ     PIC  9(04).
016800         10  W-TRD-ENTRY-MM       PIC  9(02).
016900         10  W-TRD-ENTRY-TT       PIC  9(02).
017000         10  W-TRD-ENTRY-TIME     PIC  9(04).
017100         10  W-TRD-EXIT-JHJJ      PIC  9(04).
017200         10  W-TRD-EXIT-MM        PIC  9(02).
017300         10  W-TRD-EXIT-TT        PIC  9(02).
017400         10  W-TRD-EXIT-TIME      PIC  9(04).
017500         10  W-TRD-EXIT-TIME-R REDEFINES W-TRD-EXIT-TIME.
017600             15 W-TRD-EXIT-HH     PIC  9(02).
017700             15 W-TRD-EXIT-MI     PIC  9(02).
017800         10  W-TRD-PNL-USDT       PIC S9(09)V9(02).
017900         10  W-TRD-PNL-PCT        PIC S9(03)V9(04).
018000         10  W-TRD-EXIT-REASON    PIC  X(20).
018100
018200*--------------------------------------------------------------------*
018300* Wochentagsnamen - Tabelle ueber REDEFINES der VALUE-Konstanten
018400*--------------------------------------------------------------------*
018500     05      W-WOCHENTAG-KONST.
018600         10                      PIC X(10) VALUE "MONTAG    ".
018700         10                      PIC X(10) VALUE "DIENSTAG  ".
018800         10                      PIC X(10) VALUE "MITTWOCH  ".
018900         10                      PIC X(10) VALUE "DONNERSTAG".
019000         10                      PIC X(10) VALUE "FREITAG   ".
019100         10                      PIC X(10) VALUE "SAMSTAG   ".
019200         10                      PIC X(10) VALUE "SONNTAG   ".
019300     05      W-WOCHENTAG-TAB REDEFINES W-WOCHENTAG-KONST.
019400         10  W-WOCHENTAG-NAME    PIC X(10) OCCURS 7 TIMES.
019500
019600     05      W-WOCHENTAG-ANZ     OCCURS 7 TIMES PIC S9(04) COMP.
019700     05      W-WOCHENTAG-SUMME   OCCURS 7 TIMES PIC S9(09)V9(02).
019800     05      W-ZEITFENSTER-ANZ   OCCURS 4 TIMES PIC S9(04) COMP.
019900     05      W-ZEITFENSTER-SUMME OCCURS 4 TIMES PIC S9(09)V9(02).
020000     05      W-DX                PIC S9(04) COMP.
020100     05      W-ZX                PIC S9(04) COMP.
020200
020300     05      W-TOTAL-PROFIT       PIC S9(09)V9(02).
020400     05      W-TOTAL-LOSS         PIC S9(09)V9(02).
020500     05      W-NET-PNL            PIC S9(09)V9(02).
020600     05      W-WIN-RATE           PIC  9(03)V9(02).
020700     05      W-LOSS-RATE          PIC  9(03)V9(02).
020800     05      W-AVG-PROFIT         PIC S9(09)V9(02).
020900     05      W-AVG-LOSS           PIC S9(09)V9(02).
021000     05      W-AVG-TRADE          PIC S9(09)V9(02).
021100     05      W-PROFIT-FACTOR      PIC  9(05)V9(02).
021200     05      W-ROI-PCT            PIC S9(05)V9(02).
021300
021400     05      W-LAUF-EQUITY         PIC S9(09)V9(02).
021500     05      W-FINAL-EQUITY        PIC S9(09)V9(02).
021600     05      W-PEAK-EQUITY         PIC S9(09)V9(02).
021700     05      W-MAX-DRAWDOWN-PCT    PIC  9(05)V9(02).
021800     05      W-DRAWDOWN-PCT        PIC  9(05)V9(02).
021900
022000     05      W-LOSS-TOTAL          PIC S9(09)V9(02).
022100     05      W-LOSS-AVG            PIC S9(09)V9(02).
022200
022300     05      W-GRUND-AVG           PIC S9(09)V9(02).
022400
022500     05      W-ABS-PCT             PIC  9(03)V9(04).
022600
022700     05      W-JDN-A               PIC S9(04) COMP.
022800     05      W-JDN-Y               PIC S9(05) COMP.
022900     05      W-JDN-M               PIC S9(04) COMP.
023000     05      W-JDN-IN-JHJJ         PIC  9(04).
023100     05      W-JDN-IN-MM           PIC  9(02).
023200     05      W-JDN-IN-TT           PIC  9(02).
023300     05      W-JDN-ERGEBNIS        PIC S9(07) COMP.
023400     05      W-JDN-ENTRY           PIC S9(07) COMP.
023500     05      W-JDN-EXIT            PIC S9(07) COMP.
023600     05      W-DUR-MIN             PIC S9(07) COMP.
023700     05      W-MIN-ENTRY           PIC S9(05) COMP.
023800     05      W-MIN-EXIT            PIC S9(05) COMP.
023900
024000     05      W-TAG-DATUM-JHJJ      PIC  9(04).
024100     05      W-TAG-DATUM-MM        PIC  9(02).
024200     05      W-TAG-DATUM-TT        PIC  9(02).
024300     05      W-TAG-PNL             PIC S9(09)V9(02).
024400     05      W-TAG-ANZ             PIC S9(04) COMP.
024500     05      W-KUM-PNL             PIC S9(09)V9(02).
024600     05      W-ERSTER-TAG-SCHALTER PIC X.
024700          88 ERSTER-TAG-GESEHEN             VALUE "J".
024800
024900     COPY SPTCFGC.
025000
025100     05      FILLER                PIC X(04).
025200
025300*--------------------------------------------------------------------*
025400* Parameter fuer Aufruf CFGDRV0M
025500*--------------------------------------------------------------------*
025600 01          CFG-LINK-REC.
025700     05      CFG-LINK-RC          PIC S9(04) COMP.
025800     05      CFG-LINK-DATA.
025900        10   CFG-LINK-SYMBOL      PIC X(10).
026000        10   CFG-LINK-INITIAL-EQUITY
026100                                  PIC S9(09)V9(02).
026200        10   CFG-LINK-RISK-PCT    PIC  SV9(04).
026300        10   CFG-LINK-DLY-LOSS-PCT
026400                                  PIC  SV9(04).
026500        10   CFG-LINK-COOLDOWN-BARS
026600                                  PIC  9(03).
026700        10   CFG-LINK-LOT-STEP    PIC S9V9(06).
026800        10   CFG-LINK-MAX-DRAWDOWN
026900                                  PIC S9(03)V9(02).
027000        10   CFG-LINK-MAX-API-FAIL
027100                                  PIC  9(03).
027200        10   CFG-LINK-MAX-TRD-DAY PIC  9(03).
027300        10   CFG-LINK-TRAIL-MULT  PIC  SV9(04).
027400     05      FILLER                PIC X(04).
027500
027600*--------------------------------------------------------------------*
027700* Druckzeilen: Praefix PZ
027800*--------------------------------------------------------------------*
027900 01          PZ-TITEL1.
028000     05      PZ-TITEL1-TEXT      PIC X(30) VALUE
028100             "SOLSPOT AUSWERTUNG - STATISTIK".
028200     05      FILLER              PIC X(50).
028300
028400 01          PZ-ANZ.
028500     05      PZ-ANZ-TEXT         PIC X(10) VALUE "TRADES    ".
028600     05      PZ-ANZ-TOTAL        PIC ---9.
028700     05      PZ-ANZ-TEXT2        PIC X(08) VALUE " GEWINN ".
028800     05      PZ-ANZ-WIN          PIC ---9.
028900     05      PZ-ANZ-TEXT3        PIC X(09) VALUE " VERLUST ".
029000     05      PZ-ANZ-LOSS         PIC ---9.
029100     05      PZ-ANZ-TEXT4        PIC X(06) VALUE " NULL ".
029200     05      PZ-ANZ-BE           PIC ---9.
029300     05      PZ-ANZ-TEXT5        PIC X(08) VALUE " OFFEN  ".
029400     05      PZ-ANZ-OPEN         PIC ---9.
029500     05      FILLER              PIC X(17).
029600
029700 01          PZ-PERF.
029800     05      PZ-PERF-TEXT1       PIC X(12) VALUE "GEWINN GES. ".
029900     05      PZ-PERF-PROFIT      PIC ---,---,--9.99.
030000     05      PZ-PERF-TEXT2       PIC X(12) VALUE " VERLUST GES".
030100     05      PZ-PERF-LOSS        PIC ---,---,--9.99.
030200     05      PZ-PERF-TEXT3       PIC X(08) VALUE " NETTO  ".
030300     05      PZ-PERF-NETTO       PIC ---,---,--9.99.
030400     05      FILLER              PIC X(05).
030500
030600 01          PZ-RATE.
030700     05      PZ-RATE-TEXT1       PIC X(14) VALUE "GEWINNRATE %  ".
030800     05      PZ-RATE-WIN         PIC ---9.99.
030900     05      PZ-RATE-TEXT2       PIC X(14) VALUE " VERLUSTRATE %".
031000     05      PZ-RATE-LOSS        PIC ---9.99.
031100     05      FILLER              PIC X(41).
031200
031300 01          PZ-AVG.
031400     05      PZ-AVG-TEXT1        PIC X(14) VALUE "DURCHSCH.GEW. ".
031500     05      PZ-AVG-PROFIT       PIC ---,---,--9.99.
031600     05      PZ-AVG-TEXT2        PIC X(12) VALUE " DURCHSCH.V.".
031700     05      PZ-AVG-LOSS         PIC ---,---,--9.99.
031800     05      PZ-AVG-TEXT3        PIC X(12) VALUE " DURCHSCH.T.".
031900     05      PZ-AVG-TRADE        PIC ---,---,--9.99.
032000     05      FILLER              PIC X(02).
032100
032200 01          PZ-RISK.
032300     05      PZ-RISK-TEXT1       PIC X(14) VALUE "PROFIT-FAKTOR ".
032400     05      PZ-RISK-PF          PIC -----9.99.
032500     05      PZ-RISK-TEXT2       PIC X(14) VALUE " MAX.DRAWDOWN%".
032600     05      PZ-RISK-DD          PIC ----9.99.
032700     05      PZ-RISK-TEXT3       PIC X(09) VALUE " ROI %   ".
032800     05      PZ-RISK-ROI         PIC -----9.99.
032900     05      FILLER              PIC X(19).
033000
033100 01          PZ-EQUITY.
033200     05      PZ-EQUITY-TEXT1     PIC X(14) VALUE "KONTO ANFANG  ".
033300     05      PZ-EQUITY-ANFANG    PIC ---,---,--9.99.
033400     05      PZ-EQUITY-TEXT2     PIC X(14) VALUE " KONTO AKTUELL".
033500     05      PZ-EQUITY-AKTUELL   PIC ---,---,--9.99.
033600     05      FILLER              PIC X(09).
033700
033800 01          PZ-LTITEL.
033900     05      PZ-LTITEL-TEXT      PIC X(30) VALUE
034000             "SOLSPOT VERLUSTANALYSE        ".
034100     05      FILLER              PIC X(50).
034200
034300 01          PZ-LSUM.
034400     05      PZ-LSUM-TEXT1       PIC X(14) VALUE "VERLUST-ANZ.  ".
034500     05      PZ-LSUM-ANZ         PIC ---9.
034600     05      PZ-LSUM-TEXT2       PIC X(14) VALUE " DURCHSCH.VERL".
034700     05      PZ-LSUM-AVG         PIC ---,---,--9.99.
034800     05      PZ-LSUM-TEXT3       PIC X(12) VALUE " MAX.FOLGE  ".
034900     05      PZ-LSUM-STREAK      PIC ---9.
035000     05      FILLER              PIC X(05).
035100
035200 01          PZ-LGRUND.
035300     05      PZ-LGRUND-TEXT      PIC X(16) VALUE "AUSSTIEGSGRUND  ".
035400     05      PZ-LGRUND-NAME      PIC X(20).
035500     05      PZ-LGRUND-TEXT2     PIC X(08) VALUE " ANZAHL ".
035600     05      PZ-LGRUND-ANZ       PIC ---9.
035700     05      FILLER              PIC X(20).
035800
035900 01          PZ-LZEIT.
036000     05      PZ-LZEIT-TEXT       PIC X(16) VALUE "ZEITFENSTER     ".
036100     05      PZ-LZEIT-NAME       PIC X(10).
036200     05      PZ-LZEIT-TEXT2      PIC X(08) VALUE " ANZAHL ".
036300     05      PZ-LZEIT-ANZ        PIC ---9.
036400     05      PZ-LZEIT-TEXT3      PIC X(08) VALUE " SUMME  ".
036500     05      PZ-LZEIT-SUMME      PIC ---,---,--9.99.
036600     05      PZ-LZEIT-TEXT4      PIC X(08) VALUE " DURCHS.".
036700     05      PZ-LZEIT-AVG        PIC ---,---,--9.99.
036800     05      FILLER              PIC X(02).
036900
037000 01          PZ-LTAG.
037100     05      PZ-LTAG-TEXT        PIC X(16) VALUE "WOCHENTAG       ".
037200     05      PZ-LTAG-NAME        PIC X(10).
037300     05      PZ-LTAG-TEXT2       PIC X(08) VALUE " ANZAHL ".
037400     05      PZ-LTAG-ANZ         PIC ---9.
037500     05      PZ-LTAG-TEXT3       PIC X(08) VALUE " SUMME  ".
037600     05      PZ-LTAG-SUMME       PIC ---,---,--9.99.
037700     05      PZ-LTAG-TEXT4       PIC X(08) VALUE " DURCHS.".
037800     05      PZ-LTAG-AVG         PIC ---,---,--9.99.
037900     05      FILLER              PIC X(02).
038000
038100 01          PZ-LSZEN.
038200     05      PZ-LSZEN-TEXT       PIC X(16) VALUE "SZENARIO        ".
038300     05      PZ-LSZEN-NAME       PIC X(10).
038400     05      PZ-LSZEN-TEXT2      PIC X(08) VALUE " ANZAHL ".
038500     05      PZ-LSZEN-ANZ        PIC ---9.
038600     05      FILLER              PIC X(36).
038700
038800 01          PZ-LEMPF.
038900     05      PZ-LEMPF-TEXT       PIC X(14) VALUE "EMPFEHLUNG:   ".
039000     05      PZ-LEMPF-SATZ       PIC X(60).
039100     05      FILLER              PIC X(06).
039200
039300 01          PZ-PTITEL.
039400     05      PZ-PTITEL-TEXT      PIC X(30) VALUE
039500             "SOLSPOT PERFORMANCEVERLAUF    ".
039600     05      FILLER              PIC X(50).
039700
039800 01          PZ-PZEILE.
039900     05      PZ-PZEILE-TEXT      PIC X(08) VALUE "DATUM   ".
040000     05      PZ-PZEILE-DATUM     PIC X(10).
040100     05      PZ-PZEILE-TEXT2     PIC X(08) VALUE " P&L    ".
040200     05      PZ-PZEILE-PNL       PIC ---,---,--9.99.
040300     05      PZ-PZEILE-TEXT3     PIC X(08) VALUE " KUMUL. ".
040400     05      PZ-PZEILE-KUM       PIC ---,---,--9.99.
040500     05      PZ-PZEILE-TEXT4     PIC X(08) VALUE " TRADES ".
040600     05      PZ-PZEILE-ANZ       PIC ---9.
040700     05      FILLER              PIC X(04).
040800
040900 01          PZ-PTOTAL.
041000     05      PZ-PTOTAL-TEXT      PIC X(08) VALUE "GESAMT  ".
041100     05      FILLER              PIC X(10).
041200     05      PZ-PTOTAL-TEXT2     PIC X(08) VALUE " P&L    ".
041300     05      PZ-PTOTAL-PNL       PIC ---,---,--9.99.
041400     05      PZ-PTOTAL-TEXT3     PIC X(08) VALUE " KUMUL. ".
041500     05      PZ-PTOTAL-KUM       PIC ---,---,--9.99.
041600     05      PZ-PTOTAL-TEXT4     PIC X(08) VALUE " TRADES ".
041700     05      PZ-PTOTAL-ANZ       PIC ---9.
041800     05      FILLER              PIC X(04).
041900
042000 PROCEDURE DIVISION.
042100******************************************************************
042200* Steuerungs-Section
042300******************************************************************
042400 A100-STEUERUNG SECTION.
042500 A100-00.
042600     IF  SHOW-VERSION
042700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
042800         STOP RUN
042900     END-IF
043000
043100     PERFORM B000-VORLAUF
043200     IF PRG-OK
043300        PERFORM B100-VERARBEITUNG
043400     END-IF
043500     PERFORM B090-ENDE
043600     STOP RUN
043700     .
043800 A100-99.
043900     EXIT.
044000
044100******************************************************************
044200* Vorlauf
044300******************************************************************
044400 B000-VORLAUF SECTION.
044500 B000-00.
044600     INITIALIZE SCHALTER
044700
044800     CALL "CFGDRV0M" USING CFG-LINK-REC
044900
045000     PERFORM F100-READ-TRADES
045100     .
045200 B000-99.
045300     EXIT.
045400
045500 F100-READ-TRADES SECTION.
045600 F100-00.
045700     OPEN INPUT TRADES
045800     IF NOT FILE-OK
045900        DISPLAY K-MODUL ": TRADES OPEN FEHLER " FILE-STATUS
046000        SET PRG-ABBRUCH TO TRUE
046100        EXIT SECTION
046200     END-IF
046300     PERFORM F110-LESE-SATZ UNTIL FILE-EOF
046400     CLOSE TRADES
046500     .
046600 F100-99.
046700     EXIT.
046800
046900 F110-LESE-SATZ SECTION.
047000 F110-00.
047100     READ TRADES
047200        AT END SET FILE-EOF TO TRUE
047300        NOT AT END
047400           PERFORM C050-UEBERNAHME
047500     END-READ
047600     .
047700 F110-99.
047800     EXIT.
047900
048000******************************************************************
048100* C050 - gelesenen Satz in die Arbeitstabelle uebernehmen
048200******************************************************************
048300 C050-UEBERNAHME SECTION.
048400 C050-00.
048500     ADD 1 TO C4-ANZ
048600     SET W-TX TO C4-ANZ
048700
048800     MOVE TRD-STATUS      OF TRADE-FILE-RECORD TO W-TRD-STATUS(W-TX)
048900     MOVE TRD-ENTRY-JHJJ  OF TRADE-FILE-RECORD TO W-TRD-ENTRY-JHJJ(W-TX)
049000     MOVE TRD-ENTRY-MM    OF TRADE-FILE-RECORD TO W-TRD-ENTRY-MM(W-TX)
049100     MOVE TRD-ENTRY-TT    OF TRADE-FILE-RECORD TO W-TRD-ENTRY-TT(W-TX)
049200     MOVE TRD-ENTRY-TIME  OF TRADE-FILE-RECORD TO W-TRD-ENTRY-TIME(W-TX)
049300     MOVE TRD-EXIT-JHJJ   OF TRADE-FILE-RECORD TO W-TRD-EXIT-JHJJ(W-TX)
049400     MOVE TRD-EXIT-MM     OF TRADE-FILE-RECORD TO W-TRD-EXIT-MM(W-TX)
049500     MOVE TRD-EXIT-TT     OF TRADE-FILE-RECORD TO W-TRD-EXIT-TT(W-TX)
049600     MOVE TRD-EXIT-TIME   OF TRADE-FILE-RECORD TO W-TRD-EXIT-TIME(W-TX)
049700     MOVE TRD-PNL-USDT    OF TRADE-FILE-RECORD TO W-TRD-PNL-USDT(W-TX)
049800     MOVE TRD-PNL-PCT     OF TRADE-FILE-RECORD TO W-TRD-PNL-PCT(W-TX)
049900     MOVE TRD-EXIT-REASON OF TRADE-FILE-RECORD TO W-TRD-EXIT-REASON(W-TX)
050000     .
050100 C050-99.
050200     EXIT.
050300
050400******************************************************************
050500* Hauptverarbeitung - die vier Teilauswertungen nacheinander
050600******************************************************************
050700 B100-VERARBEITUNG SECTION.
050800 B100-00.
050900     PERFORM C120-DRAWDOWN-SIMULATION
051000     PERFORM C110-HANDELSSTATISTIK
051100     PERFORM P800-PRINT-STATISTIK
051200
051300     PERFORM C130-VERLUSTANALYSE
051400     PERFORM P810-PRINT-VERLUST
051500
051600     PERFORM C140-PERFORMANCEVERLAUF
051700     .
051800 B100-99.
051900     EXIT.
052000
052100******************************************************************
052200* C110 - Handelsstatistik: Gewinner/Verlierer/Break-Even,
052300* Ergebnis, Raten, Durchschnitte, Profit-Faktor, ROI (U7)
052400******************************************************************
052500 C110-HANDELSSTATISTIK SECTION.
052600 C110-00.
052700     MOVE ZERO TO C4-TRD-CNT C4-WIN-CNT C4-LOSS-CNT C4-BE-CNT
052800                  C4-OPEN-CNT
052900     MOVE ZERO TO W-TOTAL-PROFIT W-TOTAL-LOSS
053000
053100     PERFORM C111-AKKUMULIERE
053200        VARYING C4-I1 FROM 1 BY 1
053300          UNTIL C4-I1 > C4-ANZ
053400
053500     COMPUTE W-NET-PNL = W-TOTAL-PROFIT - W-TOTAL-LOSS
053600
053700     IF C4-TRD-CNT > ZERO
053800        COMPUTE W-WIN-RATE  ROUNDED = C4-WIN-CNT  / C4-TRD-CNT * 100
053900        COMPUTE W-LOSS-RATE ROUNDED = C4-LOSS-CNT / C4-TRD-CNT * 100
054000        COMPUTE W-AVG-TRADE ROUNDED = W-NET-PNL    / C4-TRD-CNT
054100     ELSE
054200        MOVE ZERO TO W-WIN-RATE W-LOSS-RATE W-AVG-TRADE
054300     END-IF
054400
054500     IF C4-WIN-CNT > ZERO
054600        COMPUTE W-AVG-PROFIT ROUNDED = W-TOTAL-PROFIT / C4-WIN-CNT
054700     ELSE
054800        MOVE ZERO TO W-AVG-PROFIT
054900     END-IF
055000
055100     IF C4-LOSS-CNT > ZERO
055200        COMPUTE W-AVG-LOSS ROUNDED = W-TOTAL-LOSS / C4-LOSS-CNT
055300     ELSE
055400        MOVE ZERO TO W-AVG-LOSS
055500     END-IF
055600
055700     IF W-TOTAL-LOSS = ZERO
055800        SET PF-UNENDLICH TO TRUE
055900        MOVE ZERO TO W-PROFIT-FACTOR
056000     ELSE
056100        COMPUTE W-PROFIT-FACTOR ROUNDED = W-TOTAL-PROFIT / W-TOTAL-LOSS
056200     END-IF
056300
056400     IF CFG-LINK-INITIAL-EQUITY > ZERO
056500        COMPUTE W-ROI-PCT ROUNDED =
056600                (W-FINAL-EQUITY - CFG-LINK-INITIAL-EQUITY)
056700                 / CFG-LINK-INITIAL-EQUITY * 100
056800     ELSE
056900        MOVE ZERO TO W-ROI-PCT
057000     END-IF
057100     .
057200 C110-99.
057300     EXIT.
057400
057500 C111-AKKUMULIERE SECTION.
057600 C111-00.
057700     SET W-TX TO C4-I1
057800     IF W-TRD-STATUS(W-TX) = "O"
057900        ADD 1 TO C4-OPEN-CNT
058000     ELSE
058100        ADD 1 TO C4-TRD-CNT
058200        EVALUATE TRUE
058300           WHEN W-TRD-PNL-USDT(W-TX) > ZERO
058400              ADD 1 TO C4-WIN-CNT
058500              ADD W-TRD-PNL-USDT(W-TX) TO W-TOTAL-PROFIT
058600           WHEN W-TRD-PNL-USDT(W-TX) < ZERO
058700              ADD 1 TO C4-LOSS-CNT
058800              SUBTRACT W-TRD-PNL-USDT(W-TX) FROM W-TOTAL-LOSS
058900           WHEN OTHER
059000              ADD 1 TO C4-BE-CNT
059100        END-EVALUATE
059200     END-IF
059300     .
059400 C111-99.
059500     EXIT.
059600
059700******************************************************************
059800* C120 - Drawdown-Simulation: geschlossene Positionen in Erofff-
059900* nungsreihenfolge auf den Anfangsbestand aufrechnen, Spitzenwert
060000* und groessten Drawdown ermitteln (U7)
060100******************************************************************
060200 C120-DRAWDOWN-SIMULATION SECTION.
060300 C120-00.
060400     MOVE CFG-LINK-INITIAL-EQUITY TO W-LAUF-EQUITY W-PEAK-EQUITY
060500     MOVE ZERO TO W-MAX-DRAWDOWN-PCT
060600
060700     PERFORM C121-AUFRECHNEN
060800        VARYING C4-I1 FROM 1 BY 1
060900          UNTIL C4-I1 > C4-ANZ
061000
061100     MOVE W-LAUF-EQUITY TO W-FINAL-EQUITY
061200     .
061300 C120-99.
061400     EXIT.
061500
061600 C121-AUFRECHNEN SECTION.
061700 C121-00.
061800     SET W-TX TO C4-I1
061900     IF W-TRD-STATUS(W-TX) = "C"
062000        ADD W-TRD-PNL-USDT(W-TX) TO W-LAUF-EQUITY
062100        IF W-LAUF-EQUITY > W-PEAK-EQUITY
062200           MOVE W-LAUF-EQUITY TO W-PEAK-EQUITY
062300        END-IF
062400        IF W-PEAK-EQUITY > ZERO
062500           COMPUTE W-DRAWDOWN-PCT ROUNDED =
062600                   (W-PEAK-EQUITY - W-LAUF-EQUITY)
062700                    / W-PEAK-EQUITY * 100
062800           IF W-DRAWDOWN-PCT > W-MAX-DRAWDOWN-PCT
062900              MOVE W-DRAWDOWN-PCT TO W-MAX-DRAWDOWN-PCT
063000           END-IF
063100        END-IF
063200     END-IF
063300     .
063400 C121-99.
063500     EXIT.
063600
063700******************************************************************
063800* P800 - Handelsstatistik drucken
063900******************************************************************
064000 P800-PRINT-STATISTIK SECTION.
064100 P800-00.
064200     OPEN OUTPUT REPORT-FILE
064300
064400     MOVE PZ-TITEL1 TO REPORT-PRINT-LINE
064500     WRITE REPORT-PRINT-LINE
064600
064700     MOVE C4-TRD-CNT  TO PZ-ANZ-TOTAL
064800     MOVE C4-WIN-CNT  TO PZ-ANZ-WIN
064900     MOVE C4-LOSS-CNT TO PZ-ANZ-LOSS
065000     MOVE C4-BE-CNT   TO PZ-ANZ-BE
065100     MOVE C4-OPEN-CNT TO PZ-ANZ-OPEN
065200     MOVE PZ-ANZ TO REPORT-PRINT-LINE
065300     WRITE REPORT-PRINT-LINE
065400
065500     MOVE W-TOTAL-PROFIT TO PZ-PERF-PROFIT
065600     MOVE W-TOTAL-LOSS   TO PZ-PERF-LOSS
065700     MOVE W-NET-PNL      TO PZ-PERF-NETTO
065800     MOVE PZ-PERF TO REPORT-PRINT-LINE
065900     WRITE REPORT-PRINT-LINE
066000
066100     MOVE W-WIN-RATE  TO PZ-RATE-WIN
066200     MOVE W-LOSS-RATE TO PZ-RATE-LOSS
066300     MOVE PZ-RATE TO REPORT-PRINT-LINE
066400     WRITE REPORT-PRINT-LINE
066500
066600     MOVE W-AVG-PROFIT TO PZ-AVG-PROFIT
066700     MOVE W-AVG-LOSS   TO PZ-AVG-LOSS
066800     MOVE W-AVG-TRADE  TO PZ-AVG-TRADE
066900     MOVE PZ-AVG TO REPORT-PRINT-LINE
067000     WRITE REPORT-PRINT-LINE
067100
067200     IF PF-UNENDLICH
067300        MOVE ZERO TO PZ-RISK-PF
067400     ELSE
067500        MOVE W-PROFIT-FACTOR TO PZ-RISK-PF
067600     END-IF
067700     MOVE W-MAX-DRAWDOWN-PCT TO PZ-RISK-DD
067800     MOVE W-ROI-PCT          TO PZ-RISK-ROI
067900     MOVE PZ-RISK TO REPORT-PRINT-LINE
068000     WRITE REPORT-PRINT-LINE
068100
068200     MOVE CFG-LINK-INITIAL-EQUITY TO PZ-EQUITY-ANFANG
068300     MOVE W-FINAL-EQUITY          TO PZ-EQUITY-AKTUELL
068400     MOVE PZ-EQUITY TO REPORT-PRINT-LINE
068500     WRITE REPORT-PRINT-LINE
068600     .
068700 P800-99.
068800     EXIT.
068900
069000******************************************************************
069100* C130 - Verlustanalyse: Ausstiegsgrund, Tageszeit, Wochentag und
069200* Szenario fuer alle Verlust-Trades; max. Verlustfolge; Empfehlung
069300* (U7)
069400******************************************************************
069500 C130-VERLUSTANALYSE SECTION.
069600 C130-00.
069700     MOVE ZERO TO C4-SL-CNT C4-TP-CNT C4-TS-CNT
069800     MOVE ZERO TO C4-QUICK-CNT C4-MEDIUM-CNT C4-LONG-CNT
069900     MOVE ZERO TO C4-LARGE-CNT C4-SMALL-CNT
070000     MOVE ZERO TO C4-STRK-CUR C4-STRK-MAX
070100     MOVE ZERO TO W-LOSS-TOTAL
070200     INITIALIZE W-WOCHENTAG-ANZ W-WOCHENTAG-SUMME
070300     INITIALIZE W-ZEITFENSTER-ANZ W-ZEITFENSTER-SUMME
070400
070500     PERFORM C136-PRUEFE-SATZ
070600        VARYING C4-I1 FROM 1 BY 1
070700          UNTIL C4-I1 > C4-ANZ
070800
070900     IF C4-LOSS-CNT > ZERO
071000        COMPUTE W-LOSS-AVG ROUNDED = W-LOSS-TOTAL / C4-LOSS-CNT
071100     ELSE
071200        MOVE ZERO TO W-LOSS-AVG
071300     END-IF
071400
071500     PERFORM C135-EMPFEHLUNG
071600     .
071700 C130-99.
071800     EXIT.
071900
072000 C136-PRUEFE-SATZ SECTION.
072100 C136-00.
072200     SET W-TX TO C4-I1
072300     IF W-TRD-STATUS(W-TX) = "C"
072400        IF W-TRD-PNL-USDT(W-TX) < ZERO
072500           ADD 1 TO C4-STRK-CUR
072600           IF C4-STRK-CUR > C4-STRK-MAX
072700              MOVE C4-STRK-CUR TO C4-STRK-MAX
072800           END-IF
072900           SUBTRACT W-TRD-PNL-USDT(W-TX) FROM W-LOSS-TOTAL
073000           PERFORM C131-GRUND
073100           PERFORM C132-ZEITFENSTER
073200           PERFORM C133-WOCHENTAG
073300           PERFORM C134-SZENARIO
073400        ELSE
073500           MOVE ZERO TO C4-STRK-CUR
073600        END-IF
073700     END-IF
073800     .
073900 C136-99.
074000     EXIT.
074100
074200 C131-GRUND SECTION.
074300 C131-00.
074400     EVALUATE W-TRD-EXIT-REASON(W-TX)
074500        WHEN "STOP LOSS"
074600           ADD 1 TO C4-SL-CNT
074700        WHEN "TAKE PROFIT 1"
074800           ADD 1 TO C4-TP-CNT
074900        WHEN "TRAILING STOP"
075000           ADD 1 TO C4-TS-CNT
075100     END-EVALUATE
075200     .
075300 C131-99.
075400     EXIT.
075500
075600 C132-ZEITFENSTER SECTION.
075700 C132-00.
075800     DIVIDE W-TRD-EXIT-HH(W-TX) BY 6 GIVING W-ZX
075900     ADD 1 TO W-ZX
076000     ADD 1 TO W-ZEITFENSTER-ANZ(W-ZX)
076100     SUBTRACT W-TRD-PNL-USDT(W-TX) FROM W-ZEITFENSTER-SUMME(W-ZX)
076200     .
076300 C132-99.
076400     EXIT.
076500
076600 C133-WOCHENTAG SECTION.
076700 C133-00.
076800     MOVE W-TRD-EXIT-JHJJ(W-TX) TO W-JDN-IN-JHJJ
076900     MOVE W-TRD-EXIT-MM(W-TX)   TO W-JDN-IN-MM
077000     MOVE W-TRD-EXIT-TT(W-TX)   TO W-JDN-IN-TT
077100     PERFORM U300-CALC-JDN
077200
077300     DIVIDE W-JDN-ERGEBNIS BY 7 GIVING C4-REST REMAINDER W-DX
077400     ADD 1 TO W-DX
077500     ADD 1 TO W-WOCHENTAG-ANZ(W-DX)
077600     SUBTRACT W-TRD-PNL-USDT(W-TX) FROM W-WOCHENTAG-SUMME(W-DX)
077700     .
077800 C133-99.
077900     EXIT.
078000
078100 C134-SZENARIO SECTION.
078200 C134-00.
078300     MOVE W-TRD-ENTRY-JHJJ(W-TX) TO W-JDN-IN-JHJJ
078400     MOVE W-TRD-ENTRY-MM(W-TX)   TO W-JDN-IN-MM
078500     MOVE W-TRD-ENTRY-TT(W-TX)   TO W-JDN-IN-TT
078600     PERFORM U300-CALC-JDN
078700     MOVE W-JDN-ERGEBNIS TO W-JDN-ENTRY
078800
078900     MOVE W-TRD-EXIT-JHJJ(W-TX)  TO W-JDN-IN-JHJJ
079000     MOVE W-TRD-EXIT-MM(W-TX)    TO W-JDN-IN-MM
079100     MOVE W-TRD-EXIT-TT(W-TX)    TO W-JDN-IN-TT
079200     PERFORM U300-CALC-JDN
079300     MOVE W-JDN-ERGEBNIS TO W-JDN-EXIT
079400
079500     DIVIDE W-TRD-ENTRY-TIME(W-TX) BY 100 GIVING C4-REST
079600                                         REMAINDER C4-ZI1
079700     COMPUTE W-MIN-ENTRY = (C4-REST * 60) + C4-ZI1
079800
079900     DIVIDE W-TRD-EXIT-TIME(W-TX) BY 100 GIVING C4-REST
080000                                        REMAINDER C4-ZI1
080100     COMPUTE W-MIN-EXIT = (C4-REST * 60) + C4-ZI1
080200
080300     COMPUTE W-DUR-MIN =
080400             ((W-JDN-EXIT - W-JDN-ENTRY) * 1440)
080500              + W-MIN-EXIT - W-MIN-ENTRY
080600
080700     IF W-DUR-MIN < 60
080800        ADD 1 TO C4-QUICK-CNT
080900     ELSE
081000        IF W-DUR-MIN > 360
081100           ADD 1 TO C4-LONG-CNT
081200        ELSE
081300           ADD 1 TO C4-MEDIUM-CNT
081400        END-IF
081500     END-IF
081600
081700     IF W-TRD-PNL-PCT(W-TX) < ZERO
081800        COMPUTE W-ABS-PCT = W-TRD-PNL-PCT(W-TX) * -1
081900     ELSE
082000        MOVE W-TRD-PNL-PCT(W-TX) TO W-ABS-PCT
082100     END-IF
082200
082300     IF W-ABS-PCT > K-LARGE-PCT
082400        ADD 1 TO C4-LARGE-CNT
082500     END-IF
082600     IF W-ABS-PCT < K-SMALL-PCT
082700        ADD 1 TO C4-SMALL-CNT
082800     END-IF
082900     .
083000 C134-99.
083100     EXIT.
083200
083300******************************************************************
083400* C135 - Empfehlungstext aus den Verlustmustern ableiten (U7)
083500******************************************************************
083600 C135-EMPFEHLUNG SECTION.
083700 C135-00.
083800     EVALUATE TRUE
083900        WHEN C4-SL-CNT > K-SL-STREAK-GRENZE
084000           MOVE "STOPS ZU ENG / ENTRY-TIMING VERBESSERN"
084100                TO PZ-LEMPF-SATZ
084200        WHEN C4-QUICK-CNT > C4-LONG-CNT
084300           MOVE "ENTRY-TIMING SCHLECHT - ZU FRUEHER AUSSTIEG"
084400                TO PZ-LEMPF-SATZ
084500        WHEN C4-LARGE-CNT > ZERO
084600           MOVE "POSITIONSGROESSE PRUEFEN"
084700                TO PZ-LEMPF-SATZ
084800        WHEN OTHER
084900           MOVE "VERLUSTMUSTER UNAUFFAELLIG"
085000                TO PZ-LEMPF-SATZ
085100     END-EVALUATE
085200     .
085300 C135-99.
085400     EXIT.
085500
085600******************************************************************
085700* U300 - Julianische Tagesnummer aus Datum berechnen (ohne
085800* COBOL-Intrinsic, siehe Formel Fliegel/Van Flandern)
085900******************************************************************
086000 U300-CALC-JDN SECTION.
086100 U300-00.
086200     COMPUTE W-JDN-A = (14 - W-JDN-IN-MM) / 12
086300     COMPUTE W-JDN-Y = W-JDN-IN-JHJJ + 4800 - W-JDN-A
086400     COMPUTE W-JDN-M = W-JDN-IN-MM + (12 * W-JDN-A) - 3
086500     COMPUTE W-JDN-ERGEBNIS =
086600             W-JDN-IN-TT + ((153 * W-JDN-M + 2) / 5)
086700              + (365 * W-JDN-Y) + (W-JDN-Y / 4)
086800              - (W-JDN-Y / 100) + (W-JDN-Y / 400) - 32045
086900     .
087000 U300-99.
087100     EXIT.
087200
087300******************************************************************
087400* P810 - Verlustanalyse drucken
087500******************************************************************
087600 P810-PRINT-VERLUST SECTION.
087700 P810-00.
087800     MOVE PZ-LTITEL TO REPORT-PRINT-LINE
087900     WRITE REPORT-PRINT-LINE
088000
088100     MOVE C4-LOSS-CNT  TO PZ-LSUM-ANZ
088200     MOVE W-LOSS-AVG   TO PZ-LSUM-AVG
088300     MOVE C4-STRK-MAX  TO PZ-LSUM-STREAK
088400     MOVE PZ-LSUM TO REPORT-PRINT-LINE
088500     WRITE REPORT-PRINT-LINE
088600
088700     MOVE "STOP LOSS     " TO PZ-LGRUND-NAME
088800     MOVE C4-SL-CNT        TO PZ-LGRUND-ANZ
088900     MOVE PZ-LGRUND TO REPORT-PRINT-LINE
089000     WRITE REPORT-PRINT-LINE
089100
089200     MOVE "TAKE PROFIT 1 " TO PZ-LGRUND-NAME
089300     MOVE C4-TP-CNT        TO PZ-LGRUND-ANZ
089400     MOVE PZ-LGRUND TO REPORT-PRINT-LINE
089500     WRITE REPORT-PRINT-LINE
089600
089700     MOVE "TRAILING STOP " TO PZ-LGRUND-NAME
089800     MOVE C4-TS-CNT        TO PZ-LGRUND-ANZ
089900     MOVE PZ-LGRUND TO REPORT-PRINT-LINE
090000     WRITE REPORT-PRINT-LINE
090100
090200     MOVE "00-06 UHR " TO PZ-LZEIT-NAME
090300     MOVE 1 TO W-ZX
090400     PERFORM P811-ZEIT-ZEILE
090500
090600     MOVE "06-12 UHR " TO PZ-LZEIT-NAME
090700     MOVE 2 TO W-ZX
090800     PERFORM P811-ZEIT-ZEILE
090900
091000     MOVE "12-18 UHR " TO PZ-LZEIT-NAME
091100     MOVE 3 TO W-ZX
091200     PERFORM P811-ZEIT-ZEILE
091300
091400     MOVE "18-24 UHR " TO PZ-LZEIT-NAME
091500     MOVE 4 TO W-ZX
091600     PERFORM P811-ZEIT-ZEILE
091700
091800     PERFORM P812-TAG-ZEILE
091900        VARYING W-DX FROM 1 BY 1
092000          UNTIL W-DX > 7
092100
092200     MOVE "KURZ      " TO PZ-LSZEN-NAME
092300     MOVE C4-QUICK-CNT TO PZ-LSZEN-ANZ
092400     MOVE PZ-LSZEN TO REPORT-PRINT-LINE
092500     WRITE REPORT-PRINT-LINE
092600
092700     MOVE "MITTEL    " TO PZ-LSZEN-NAME
092800     MOVE C4-MEDIUM-CNT TO PZ-LSZEN-ANZ
092900     MOVE PZ-LSZEN TO REPORT-PRINT-LINE
093000     WRITE REPORT-PRINT-LINE
093100
093200     MOVE "LANG      " TO PZ-LSZEN-NAME
093300     MOVE C4-LONG-CNT  TO PZ-LSZEN-ANZ
093400     MOVE PZ-LSZEN TO REPORT-PRINT-LINE
093500     WRITE REPORT-PRINT-LINE
093600
093700     MOVE "GROSS     " TO PZ-LSZEN-NAME
093800     MOVE C4-LARGE-CNT TO PZ-LSZEN-ANZ
093900     MOVE PZ-LSZEN TO REPORT-PRINT-LINE
094000     WRITE REPORT-PRINT-LINE
094100
094200     MOVE "KLEIN     " TO PZ-LSZEN-NAME
094300     MOVE C4-SMALL-CNT TO PZ-LSZEN-ANZ
094400     MOVE PZ-LSZEN TO REPORT-PRINT-LINE
094500     WRITE REPORT-PRINT-LINE
094600
094700     MOVE PZ-LEMPF TO REPORT-PRINT-LINE
094800     WRITE REPORT-PRINT-LINE
094900     .
095000 P810-99.
095100     EXIT.
095200
095300 P811-ZEIT-ZEILE SECTION.
095400 P811-00.
095500     MOVE W-ZEITFENSTER-ANZ(W-ZX)   TO PZ-LZEIT-ANZ
095600     MOVE W-ZEITFENSTER-SUMME(W-ZX) TO PZ-LZEIT-SUMME
095700     IF W-ZEITFENSTER-ANZ(W-ZX) > ZERO
095800        COMPUTE W-GRUND-AVG ROUNDED =
095900                W-ZEITFENSTER-SUMME(W-ZX) / W-ZEITFENSTER-ANZ(W-ZX)
096000     ELSE
096100        MOVE ZERO TO W-GRUND-AVG
096200     END-IF
096300     MOVE W-GRUND-AVG TO PZ-LZEIT-AVG
096400     MOVE PZ-LZEIT TO REPORT-PRINT-LINE
096500     WRITE REPORT-PRINT-LINE
096600     .
096700 P811-99.
096800     EXIT.
096900
097000 P812-TAG-ZEILE SECTION.
097100 P812-00.
097200     MOVE W-WOCHENTAG-NAME(W-DX)   TO PZ-LTAG-NAME
097300     MOVE W-WOCHENTAG-ANZ(W-DX)    TO PZ-LTAG-ANZ
097400     MOVE W-WOCHENTAG-SUMME(W-DX)  TO PZ-LTAG-SUMME
097500     IF W-WOCHENTAG-ANZ(W-DX) > ZERO
097600        COMPUTE W-GRUND-AVG ROUNDED =
097700                W-WOCHENTAG-SUMME(W-DX) / W-WOCHENTAG-ANZ(W-DX)
097800     ELSE
097900        MOVE ZERO TO W-GRUND-AVG
098000     END-IF
098100     MOVE W-GRUND-AVG TO PZ-LTAG-AVG
098200     MOVE PZ-LTAG TO REPORT-PRINT-LINE
098300     WRITE REPORT-PRINT-LINE
098400     .
098500 P812-99.
098600     EXIT.
098700
098800******************************************************************
098900* C140 - Performanceverlauf je Tag mit Tagesumbruch und
099000* kumuliertem Ergebnis (U7)
099100******************************************************************
099200 C140-PERFORMANCEVERLAUF SECTION.
099300 C140-00.
099400     MOVE PZ-PTITEL TO REPORT-PRINT-LINE
099500     WRITE REPORT-PRINT-LINE
099600
099700     MOVE ZERO TO W-KUM-PNL W-TAG-PNL W-TAG-ANZ
099800     MOVE SPACE TO W-ERSTER-TAG-SCHALTER
099900
100000     PERFORM C141-TAGESSCAN
100100        VARYING C4-I1 FROM 1 BY 1
100200          UNTIL C4-I1 > C4-ANZ
100300
100400     IF ERSTER-TAG-GESEHEN
100500        PERFORM P820-TAGESZEILE
100600     END-IF
100700
100800     MOVE W-NET-PNL TO PZ-PTOTAL-PNL
100900     MOVE W-KUM-PNL TO PZ-PTOTAL-KUM
101000     MOVE C4-TRD-CNT TO PZ-PTOTAL-ANZ
101100     MOVE PZ-PTOTAL TO REPORT-PRINT-LINE
101200     WRITE REPORT-PRINT-LINE
101300
101400     CLOSE REPORT-FILE
101500     .
101600 C140-99.
101700     EXIT.
101800
101900 C141-TAGESSCAN SECTION.
102000 C141-00.
102100     SET W-TX TO C4-I1
102200     IF W-TRD-STATUS(W-TX) = "C"
102300        IF NOT ERSTER-TAG-GESEHEN
102400           MOVE W-TRD-EXIT-JHJJ(W-TX) TO W-TAG-DATUM-JHJJ
102500           MOVE W-TRD-EXIT-MM(W-TX)   TO W-TAG-DATUM-MM
102600           MOVE W-TRD-EXIT-TT(W-TX)   TO W-TAG-DATUM-TT
102700           SET ERSTER-TAG-GESEHEN TO TRUE
102800        END-IF
102900
103000        IF W-TRD-EXIT-JHJJ(W-TX) NOT = W-TAG-DATUM-JHJJ
103100        OR W-TRD-EXIT-MM(W-TX)   NOT = W-TAG-DATUM-MM
103200        OR W-TRD-EXIT-TT(W-TX)   NOT = W-TAG-DATUM-TT
103300           PERFORM P820-TAGESZEILE
103400           MOVE ZERO TO W-TAG-PNL W-TAG-ANZ
103500           MOVE W-TRD-EXIT-JHJJ(W-TX) TO W-TAG-DATUM-JHJJ
103600           MOVE W-TRD-EXIT-MM(W-TX)   TO W-TAG-DATUM-MM
103700           MOVE W-TRD-EXIT-TT(W-TX)   TO W-TAG-DATUM-TT
103800        END-IF
103900
104000        ADD W-TRD-PNL-USDT(W-TX) TO W-TAG-PNL
104100        ADD 1                    TO W-TAG-ANZ
104200     END-IF
104300     .
104400 C141-99.
104500     EXIT.
104600
104700 P820-TAGESZEILE SECTION.
104800 P820-00.
104900     ADD W-TAG-PNL TO W-KUM-PNL
105000     STRING W-TAG-DATUM-JHJJ "-" W-TAG-DATUM-MM "-" W-TAG-DATUM-TT
105100       DELIMITED BY SIZE INTO PZ-PZEILE-DATUM
105200     MOVE W-TAG-PNL  TO PZ-PZEILE-PNL
105300     MOVE W-KUM-PNL  TO PZ-PZEILE-KUM
105400     MOVE W-TAG-ANZ  TO PZ-PZEILE-ANZ
105500     MOVE PZ-PZEILE TO REPORT-PRINT-LINE
105600     WRITE REPORT-PRINT-LINE
105700     .
105800 P820-99.
105900     EXIT.
106000
106100******************************************************************
106200* Ende-Verarbeitung
106300******************************************************************
106400 B090-ENDE SECTION.
106500 B090-00.
106600     CONTINUE
106700     .
106800 B090-99.
106900     EXIT.
107000
107100******************************************************************
107200* Programm-Fehlerbehandlung
107300******************************************************************
107400 Z002-PROGERR SECTION.
107500 Z002-00.
107600     SET PRG-ABBRUCH TO TRUE
107700     .
107800 Z002-99.
107900     EXIT.
108000
108100******************************************************************
108200* ENDE Source-Programm
108300******************************************************************
