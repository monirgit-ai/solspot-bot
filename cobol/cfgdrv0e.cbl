?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. CFGDRV0M.
000500
000600 AUTHOR. H-G. WEISS.
000700
000800 INSTALLATION. WSOFT RECHENZENTRUM - ANWENDUNG SOLSPOT.
000900
001000 DATE-WRITTEN. 1987-02-16.
001100
001200 DATE-COMPILED.
001300
001400 SECURITY. NUR FUER INTERNEN GEBRAUCH - ANWENDUNG SOLSPOT.
001500
001600*****************************************************************
001700* Letzte Aenderung :: 2024-06-18
001800* Letzte Version   :: C.02.00
001900* Kurzbeschreibung :: Laufparameter-Modul CFGDRV0M - liest Datei
002000*                     CONTROL und liefert SPT-CFG-RECORD an den
002100*                     Aufrufer; fehlende Schluessel werden mit den
002200*                     Vorgabewerten aus SPTCFGC aufgefuellt.
002300* Auftrag          :: SOLSPOT-1 SOLSPOT-7
002400*                     12345678901234567
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers.   | Datum      | von  | Kommentar                        *
002900*---------|------------|------|----------------------------------*
003000* A.00.00 | 1987-02-16 | HGW  | Neuerstellung Parameterlader      SOL0001 
003100*         |            |      | (damals fester Satz in Programm)  SOL0001 
003200* A.01.00 | 1989-09-30 | HGW  | Einlesen jetzt aus Datei PARAMF   SOL0016 
003300*         |            |      | statt Source-Konstanten           SOL0016 
003400* A.02.00 | 1992-05-07 | BDK  | Fehlende Schluessel ->            SOL0027 
003500*         |            |      | statt Programmabbruch             SOL0027 
003600* B.00.00 | 1998-11-30 | RHM  | Jahr-2000: interne Datumspruefung SOL0050 
003700*         |            |      | entfernt (Modul fuehrt kein       SOL0050 
003800* B.00.01 | 1999-01-04 | RHM  | Testlauf Jahreswechsel 1999/2000  SOL0050 
003900*         |            |      | ohne Befund                       SOL0050 
004000* B.01.00 | 2004-08-13 | KPN  | Risikoparameter (Prozentsaetze)   SOL0078 
004100* B.02.00 | 2013-06-21 | SCH  | Lotgroesse, Trailing-Faktor neu   SOL0126 
004200* C.00.00 | 2021-04-12 | SCH  | Umbau fuer SOLSPOT-Regelwerk:     SP10007 
004300*         |            |      | PARAMF umbenannt in CONTROL,      SP10007 
004400*         |            |      | bild jetzt CFG-* aus SPTCFGC      SP10007 
004500* C.01.00 | 2024-02-09 | kl   | MAX-TRADES-PER-DAY und MAX-API-   SP10043 
004600*         |            |      | FAILURES als Schluessel ergaenzt  SP10043 
004700* C.02.00 | 2024-06-18 | RHM  | Einlese-Schleife B100 umgestellt  SP10061 
004800*         |            |      | eigenen Absatz B110, kein PERFORM SP10061 
004900*         |            |      | ... END-PERFORM mehr im Programm  SP10061 
005000*----------------------------------------------------------------*
005100*
005200* Programmbeschreibung
005300* --------------------
005400*
005500* CFGDRV0M wird von jedem Lauf des SOLSPOT-Regelwerks als erstes
005600* CALLt.  Es oeffnet die Datei CONTROL (Key=Value, ein Eintrag pro
005700* Zeile, '*' in Spalte 7 = Kommentarzeile), liest sie satzweise und
005800* fuellt SPT-CFG-RECORD.  Schluessel, die in CONTROL nicht vorkommen
005900* oder deren Datei ganz fehlt (optionale Datei), erhalten den
006000* Vorgabewert aus SPT-CFG-DEFAULTS (Copy SPTCFGC).  Das Ergebnis
006100* wird ueber LINK-REC an den Aufrufer zurueckgegeben.
006200*
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     SWITCH-15 IS ANZEIGE-VERSION
006900         ON STATUS IS SHOW-VERSION
007000     CLASS ALPHNUM IS "0123456789"
007100                      "abcdefghijklmnopqrstuvwxyz"
007200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007300                      " .,;-_!$%&/=*+".
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT CONTROLF     ASSIGN TO #DYNAMIC.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  CONTROLF
008200     RECORD  IS VARYING IN SIZE
008300             FROM 0 TO 80 CHARACTERS
008400             DEPENDING ON REC-LEN.
008500 01  CONTROL-RECORD               PIC X(80).
008600
008700 WORKING-STORAGE SECTION.
008800*--------------------------------------------------------------------*
008900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009000*--------------------------------------------------------------------*
009100 01          COMP-FELDER.
009200     05      C4-ANZ              PIC S9(04) COMP.
009300     05      C4-COUNT            PIC S9(04) COMP.
009400     05      C4-I1               PIC S9(04) COMP.
009500     05      C4-LEN              PIC S9(04) COMP.
009600     05      C4-PTR              PIC S9(04) COMP.
009700
009800     05      C4-X.
009900      10                         PIC X value low-value.
010000      10     C4-X2               PIC X.
010100     05      C4-NUM redefines C4-X
010200                                 PIC S9(04) COMP.
010300
010400 01          REC-LEN             PIC  9(04) COMP.
010500*--------------------------------------------------------------------*
010600* Display-Felder: Praefix D
010700*--------------------------------------------------------------------*
010800 01          DISPLAY-FELDER.
010900     05      D-NUM4              PIC -9(04).
011000     05      D-NUM9              PIC  9(09).
011100
011200*--------------------------------------------------------------------*
011300* Felder mit konstantem Inhalt: Praefix K
011400*--------------------------------------------------------------------*
011500 01          KONSTANTE-FELDER.
011600     05      K-MODUL             PIC X(08)          VALUE "CFGDRV0M".
011700
011800*----------------------------------------------------------------*
011900* Conditional-Felder
012000*----------------------------------------------------------------*
012100 01          SCHALTER.
012200     05      FILE-STATUS         PIC X(02).
012300          88 FILE-OK                         VALUE "00".
012400          88 FILE-NOK                        VALUE "01" THRU "99".
012500          88 FILE-TIME-OUT                   VALUE "30".
012600     05      REC-STAT REDEFINES  FILE-STATUS.
012700        10   FILE-STATUS1        PIC X.
012800          88 FILE-EOF                        VALUE "1".
012900          88 FILE-INVALID                    VALUE "2".
013000          88 FILE-PERMERR                    VALUE "3".
013100          88 FILE-LOGICERR                   VALUE "4".
013200          88 FILE-NONAME                     VALUE "5" THRU "8".
013300          88 FILE-IMPLERR                    VALUE "9".
013400        10                       PIC X.
013500
013600     05      PRG-STATUS          PIC 9.
013700          88 PRG-OK                          VALUE ZERO.
013800          88 PRG-NOK                         VALUE 1 THRU 9.
013900          88 PRG-ABBRUCH                     VALUE 2.
014000
014100     05      CONTROLF-PRESENT    PIC 9       VALUE ZERO.
014200          88 CONTROLF-EXISTS                 VALUE 1.
014300          88 CONTROLF-MISSING                VALUE ZERO.
014400
014500*--------------------------------------------------------------------*
014600* weitere Arbeitsfelder
014700*--------------------------------------------------------------------*
014800 01          WORK-FELDER.
014900     05      W-DUMMY             PIC X(02).
015000     05      CTL-LINE            PIC X(80).
015100     05      CTL-LINE-R REDEFINES CTL-LINE.
015200        10   CTL-KEY             PIC X(24).
015300        10   CTL-EQ              PIC X(01).
015400        10   CTL-VAL-TEXT        PIC X(55).
015401     05      CTL-KEY-R REDEFINES CTL-KEY.
015402        10   CTL-KEY-PRAEFIX     PIC X(04).
015403        10   CTL-KEY-NAME        PIC X(20).
015500
015600*--------------------------------------------------------------------*
015700* Parameter fuer Untermodulaufrufe - COPY-Module
015800*--------------------------------------------------------------------*
015900     COPY    SPTCFGC.
016000
016100*--------------------------------------------------------------------*
016200* Parameter fuer COBOL-Utility: FILE_GETINFOLISTBYNAME (File-Exist)
016300*--------------------------------------------------------------------*
016400 01          ASS-FNAME           PIC X(34)  VALUE "CONTROL".
016500 01          ASS-FSTATUS         PIC S9(04) COMP.
016600
016700 LINKAGE SECTION.
016800*-->    Uebergabe aus Hauptprogramm
016900 01     LINK-REC.
017000    05  LINK-HDR.
017100     10 LINK-RC                 PIC S9(04) COMP.
017200*       0    = OK (SPT-CFG-RECORD gefuellt, ggf. mit Vorgaben)
017300*       9999 = Programmabbruch - Hauptprogramm muss reagieren
017400    05  LINK-CFG-DATA.
017500     10 LINK-CFG-SYMBOL         PIC X(10).
017600     10 LINK-CFG-INITIAL-EQUITY PIC S9(09)V9(02).
017700     10 LINK-CFG-RISK-PCT       PIC  SV9(04).
017800     10 LINK-CFG-DLY-LOSS-PCT   PIC  SV9(04).
017900     10 LINK-CFG-COOLDOWN-BARS  PIC  9(03).
018000     10 LINK-CFG-LOT-STEP       PIC S9V9(06).
018100     10 LINK-CFG-MAX-DRAWDOWN   PIC S9(03)V9(02).
018200     10 LINK-CFG-MAX-API-FAIL   PIC  9(03).
018300     10 LINK-CFG-MAX-TRD-DAY    PIC  9(03).
018400     10 LINK-CFG-TRAIL-MULT     PIC  SV9(04).
018500
018600 PROCEDURE DIVISION USING LINK-REC.
018700******************************************************************
018800* Steuerungs-Section
018900******************************************************************
019000 A100-STEUERUNG SECTION.
019100 A100-00.
019200     IF  SHOW-VERSION
019300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
019400         STOP RUN
019500     END-IF
019600
019700     PERFORM B000-VORLAUF
019800     PERFORM B100-VERARBEITUNG
019900     PERFORM B090-ENDE
020000     EXIT PROGRAM
020100     .
020200 A100-99.
020300     EXIT.
020400
020500******************************************************************
020600* Vorlauf
020700******************************************************************
020800 B000-VORLAUF SECTION.
020900 B000-00.
021000     PERFORM C000-INIT
021100     PERFORM F100-OPEN-CONTROLF
021200     .
021300 B000-99.
021400     EXIT.
021500
021600******************************************************************
021700* Ende
021800******************************************************************
021900 B090-ENDE SECTION.
022000 B090-00.
022100     IF CONTROLF-EXISTS
022200        CLOSE CONTROLF
022300     END-IF
022400
022500     IF PRG-ABBRUCH
022600        MOVE 9999 TO LINK-RC
022700     ELSE
022800        MOVE ZERO TO LINK-RC
022900     END-IF
023000     .
023100 B090-99.
023200     EXIT.
023300
023400******************************************************************
023500* Verarbeitung - Zeilen aus CONTROL einlesen und SPT-CFG-RECORD
023600* mit den gefundenen Werten ueberschreiben
023700******************************************************************
023800 B100-VERARBEITUNG SECTION.
023900 B100-00.
024000     IF NOT CONTROLF-EXISTS
024100        CONTINUE
024200     ELSE
024300        READ CONTROLF AT END SET FILE-EOF TO TRUE END-READ
024400        PERFORM B110-LESE-SATZ UNTIL FILE-EOF OR PRG-ABBRUCH
024500     END-IF
024600
024700**   --> Ergebnis (Datei- oder Vorgabewerte) in LINK-REC uebertragen
024800     MOVE CFG-SYMBOL             OF SPT-CFG-RECORD TO LINK-CFG-SYMBOL
024900     MOVE CFG-INITIAL-EQUITY     OF SPT-CFG-RECORD
025000                                              TO LINK-CFG-INITIAL-EQUITY
025100     MOVE CFG-RISK-PER-TRADE-PCT OF SPT-CFG-RECORD TO LINK-CFG-RISK-PCT
025200     MOVE CFG-DAILY-LOSS-STOP-PCT OF SPT-CFG-RECORD
025300                                              TO LINK-CFG-DLY-LOSS-PCT
025400     MOVE CFG-COOLDOWN-BARS      OF SPT-CFG-RECORD
025500                                              TO LINK-CFG-COOLDOWN-BARS
025600     MOVE CFG-LOT-STEP           OF SPT-CFG-RECORD TO LINK-CFG-LOT-STEP
025700     MOVE CFG-MAX-DRAWDOWN-PCT   OF SPT-CFG-RECORD
025800                                              TO LINK-CFG-MAX-DRAWDOWN
025900     MOVE CFG-MAX-API-FAILURES   OF SPT-CFG-RECORD
026000                                              TO LINK-CFG-MAX-API-FAIL
026100     MOVE CFG-MAX-TRADES-PER-DAY OF SPT-CFG-RECORD
026200                                              TO LINK-CFG-MAX-TRD-DAY
026300     MOVE CFG-TRAIL-MULT         OF SPT-CFG-RECORD TO LINK-CFG-TRAIL-MULT
026400     .
026500 B100-99.
026600     EXIT.
026700
026800 B110-LESE-SATZ SECTION.
026900 B110-00.
027000     MOVE SPACES            TO CTL-LINE
027100     MOVE CONTROL-RECORD    TO CTL-LINE
027200     IF CTL-LINE(1:1) NOT = "*" AND CTL-LINE NOT = SPACES
027300        PERFORM C100-PARSE-LINE
027400     END-IF
027500     READ CONTROLF AT END SET FILE-EOF TO TRUE END-READ
027600     .
027700 B110-99.
027800     EXIT.
027900
028000******************************************************************
028100* Eine Zeile CONTROL in Schluessel/Wert zerlegen und den
028200* passenden CFG-Wert ueberschreiben
028300******************************************************************
028400 C100-PARSE-LINE SECTION.
028500 C100-00.
028600     EVALUATE CTL-KEY(1:18)
028700        WHEN "SYMBOL            "
028800             MOVE CTL-VAL-TEXT(1:10) TO CFG-SYMBOL OF SPT-CFG-RECORD
028900        WHEN "INITIAL-EQUITY    "
029000             MOVE CTL-VAL-TEXT(1:11)
029100                            TO CFG-INITIAL-EQUITY OF SPT-CFG-RECORD
029200        WHEN "RISK-PER-TRADE-PCT"
029300             MOVE CTL-VAL-TEXT(1:05)
029400                            TO CFG-RISK-PER-TRADE-PCT OF SPT-CFG-RECORD
029500        WHEN "DAILY-LOSS-STOP-PCT"
029600             MOVE CTL-VAL-TEXT(1:05)
029700                            TO CFG-DAILY-LOSS-STOP-PCT OF SPT-CFG-RECORD
029800        WHEN "COOLDOWN-BARS     "
029900             MOVE CTL-VAL-TEXT(1:03)
030000                            TO CFG-COOLDOWN-BARS OF SPT-CFG-RECORD
030100        WHEN "LOT-STEP          "
030200             MOVE CTL-VAL-TEXT(1:08)
030300                            TO CFG-LOT-STEP OF SPT-CFG-RECORD
030400        WHEN "MAX-DRAWDOWN-PCT  "
030500             MOVE CTL-VAL-TEXT(1:06)
030600                            TO CFG-MAX-DRAWDOWN-PCT OF SPT-CFG-RECORD
030700        WHEN "MAX-API-FAILURES  "
030800             MOVE CTL-VAL-TEXT(1:03)
030900                            TO CFG-MAX-API-FAILURES OF SPT-CFG-RECORD
031000        WHEN "MAX-TRADES-PER-DAY"
031100             MOVE CTL-VAL-TEXT(1:03)
031200                            TO CFG-MAX-TRADES-PER-DAY OF SPT-CFG-RECORD
031300        WHEN "TRAIL-MULT        "
031400             MOVE CTL-VAL-TEXT(1:05)
031500                            TO CFG-TRAIL-MULT OF SPT-CFG-RECORD
031600        WHEN OTHER
031700             DISPLAY "CONTROL: unbekannter Schluessel >" CTL-KEY "<"
031800     END-EVALUATE
031900     .
032000 C100-99.
032100     EXIT.
032200
032300******************************************************************
032400* Initialisierung von Feldern und Strukturen - Vorgabewerte zuerst
032500* in SPT-CFG-RECORD einsetzen, CONTROL ueberschreibt sie ggf. spaeter
032600******************************************************************
032700 C000-INIT SECTION.
032800 C000-00.
032900     INITIALIZE SCHALTER
033000
033100     MOVE K-DFLT-SYMBOL      OF SPT-CFG-DEFAULTS
033200                                     TO CFG-SYMBOL OF SPT-CFG-RECORD
033300     MOVE K-DFLT-INITIAL-EQUITY OF SPT-CFG-DEFAULTS
033400                             TO CFG-INITIAL-EQUITY OF SPT-CFG-RECORD
033500     MOVE K-DFLT-RISK-PER-TRADE OF SPT-CFG-DEFAULTS
033600                         TO CFG-RISK-PER-TRADE-PCT OF SPT-CFG-RECORD
033700     MOVE K-DFLT-DAILY-LOSS-STOP OF SPT-CFG-DEFAULTS
033800                        TO CFG-DAILY-LOSS-STOP-PCT OF SPT-CFG-RECORD
033900     MOVE K-DFLT-COOLDOWN-BARS OF SPT-CFG-DEFAULTS
034000                             TO CFG-COOLDOWN-BARS OF SPT-CFG-RECORD
034100     MOVE K-DFLT-LOT-STEP    OF SPT-CFG-DEFAULTS
034200                             TO CFG-LOT-STEP OF SPT-CFG-RECORD
034300     MOVE K-DFLT-MAX-DRAWDOWN OF SPT-CFG-DEFAULTS
034400                         TO CFG-MAX-DRAWDOWN-PCT OF SPT-CFG-RECORD
034500     MOVE K-DFLT-MAX-API-FAILURES OF SPT-CFG-DEFAULTS
034600                         TO CFG-MAX-API-FAILURES OF SPT-CFG-RECORD
034700     MOVE K-DFLT-MAX-TRDS-PER-DAY OF SPT-CFG-DEFAULTS
034800                         TO CFG-MAX-TRADES-PER-DAY OF SPT-CFG-RECORD
034900     MOVE K-DFLT-TRAIL-MULT  OF SPT-CFG-DEFAULTS
035000                             TO CFG-TRAIL-MULT OF SPT-CFG-RECORD
035100     .
035200 C000-99.
035300     EXIT.
035400
035500******************************************************************
035600* Oeffnen Datei CONTROL (optional - fehlt sie, gelten Vorgabewerte)
035700******************************************************************
035800 F100-OPEN-CONTROLF SECTION.
035900 F100-00.
036000     MOVE  ZERO             TO ASS-FSTATUS
036100
036200     ENTER "COBOLASSIGN" USING  CONTROLF
036300                                ASS-FNAME
036400                         GIVING ASS-FSTATUS
036500
036600     IF  ASS-FSTATUS NOT = ZERO
036700         SET CONTROLF-MISSING TO TRUE
036800         DISPLAY "CONTROL nicht gefunden - es gelten Vorgabewerte"
036900     ELSE
037000         OPEN INPUT CONTROLF
037100         IF FILE-OK
037200            SET CONTROLF-EXISTS TO TRUE
037300         ELSE
037400            SET CONTROLF-MISSING TO TRUE
037500            DISPLAY "CONTROL nicht oeffenbar - es gelten Vorgabewerte"
037600         END-IF
037700     END-IF
037800     .
037900 F100-99.
038000     EXIT.
038100
038200******************************************************************
038300* TIMESTAMP erstellen
038400******************************************************************
038500 U200-TIMESTAMP SECTION.
038600 U200-00.
038700     CONTINUE
038800     .
038900 U200-99.
039000     EXIT.
039100
039200******************************************************************
039300* Programm-Fehlerbehandlung
039400******************************************************************
039500 Z002-PROGERR SECTION.
039600 Z002-00.
039700     SET PRG-ABBRUCH TO TRUE
039800     .
039900 Z002-99.
040000     EXIT.
040100
040200******************************************************************
040300* ENDE Source-Programm
040400******************************************************************
